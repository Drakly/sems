000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION   *
000030* ALL RIGHTS RESERVED                                           *
000040******************************************************************
000050* PROGRAM:  SEMAPR1
000060*
000070* FUNCTION: BATCH SWEEP OF THE EXPENSE MASTER FILE.  SELECTS
000080*           EVERY SUBMITTED EXPENSE AT OR BELOW THE SMALL-DOLLAR
000090*           AUTO-APPROVAL THRESHOLD, APPROVES IT WITHOUT A HUMAN
000100*           APPROVER WHEN THE RECEIPT RULE IS SATISFIED, DROPS
000110*           AN APPROVAL-STEP AUDIT RECORD FOR EACH ONE, AND
000120*           REWRITES THE EXPENSE FILE.  RUN AFTER SEMEXP01 AND
000130*           BEFORE SEMNOT1 IN THE NIGHTLY STREAM.
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.    SEMAPR1.
000170 AUTHOR.        R L DAVENPORT.
000180 INSTALLATION.  CORPORATE SYSTEMS DIVISION.
000190 DATE-WRITTEN.  02/03/87.
000200 DATE-COMPILED.
000210 SECURITY.      CORPORATE CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260*02/03/87 RLD  INITIAL VERSION -- OVERNIGHT SWEEP OF SMALL        RLD2001 
000270*              TRAVEL VOUCHERS UNDER THE DESK-LEVEL LIMIT.        RLD2002 
000280*07/16/89 DWS  RAISED DESK-LEVEL LIMIT PER FINANCE MEMO.          RLD2003 
000290*              TICKET CS-0398.                                    RLD2004 
000300*04/02/92 MTK  ADDED RECEIPT-ON-FILE CHECK BEFORE AUTO-           RLD2005 
000310*              APPROVAL.  TICKET CS-0755.                         RLD2006 
000320*08/30/95 JPH  SWEEP NOW WRITES AN AUDIT RECORD FOR EVERY         RLD2007 
000330*              AUTO-APPROVAL INSTEAD OF JUST A COUNT.  TICKET     RLD2008 
000340*              CS-1188.                                           RLD2009 
000350*11/23/98 CAS  Y2K REMEDIATION -- TIMESTAMP FIELDS CONVERTED      RLD2010 
000360*              TO 4-DIGIT CENTURY.  TICKET Y2K-0077.              RLD2011 
000370*01/08/09 RLD  REWORKED FOR THE SMART EXPENSE MGMT PROJECT --     RLD2012
000380*              LEVEL TABLE DRIVES THE RECEIPT RULE INSTEAD OF     RLD2013
000390*              A HARD-CODED LIMIT.  TICKET SEMS-0011.             RLD2014
000395*03/14/11 MTK  AUDIT FOUND THE APPROVAL-LEVEL TABLE WAS NEVER     RLD2015
000396*              REFERENCED BY THE RECEIPT CHECK -- 200- READS     RLD2016
000397*              THE RECEIPT FLAG/URL OFF THE EXPENSE RECORD        RLD2017
000398*              ITSELF.  DROPPED THE LEVEL FILE, ITS FD AND THE    RLD2018
000399*              IN-MEMORY TABLE AS DEAD WEIGHT.  TICKET CS-1402.   RLD2019
000400*-----------------------------------------------------------------
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-370.
000450 OBJECT-COMPUTER. IBM-370.
000460 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000470*
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT EXPENSE-FILE     ASSIGN TO EXPMSTR
000510         ACCESS IS SEQUENTIAL
000520         FILE STATUS  IS  WS-EXP-STATUS.
000530*
000540     SELECT EXPENSE-OUT-FILE ASSIGN TO EXPMSTRO
000550         ACCESS IS SEQUENTIAL
000560         FILE STATUS  IS  WS-EXPO-STATUS.
000570*
000620     SELECT STEP-FILE        ASSIGN TO APRSTEP
000630         ACCESS IS SEQUENTIAL
000640         FILE STATUS  IS  WS-STEP-STATUS.
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  EXPENSE-FILE
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD.
000710     COPY SEMEXPRC.
000720*
000730 FD  EXPENSE-OUT-FILE
000740     RECORDING MODE IS F
000750     LABEL RECORDS ARE STANDARD.
000760 01  EXPENSE-OUT-REC           PIC X(620).
000770*
000830 FD  STEP-FILE
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD.
000860     COPY SEMSTPRC.
000870*
000880 WORKING-STORAGE SECTION.
000881 77  WS77-AUTO-APPROVE-CEILING    PIC 9(5)V99 VALUE 50.00.
000890 01  SYSTEM-DATE-AND-TIME.
000900     05  CURRENT-DATE-FLD.
000910         10  CURRENT-YEAR         PIC 9(4).
000920         10  CURRENT-MONTH        PIC 9(2).
000930         10  CURRENT-DAY          PIC 9(2).
000940     05  CURRENT-TIME-FLD.
000950         10  CURRENT-HOUR         PIC 9(2).
000960         10  CURRENT-MINUTE       PIC 9(2).
000970         10  CURRENT-SECOND       PIC 9(2).
000980*
000990 01  WS-CURRENT-TS                PIC 9(14).
001000 01  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TS.
001010     05  WS-CURRENT-DATE           PIC 9(8).
001011     05  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
001012         10  WS-CUR-CC             PIC 9(2).
001013         10  WS-CUR-YY             PIC 9(2).
001014         10  WS-CUR-MM             PIC 9(2).
001015         10  WS-CUR-DD             PIC 9(2).
001020     05  WS-CURRENT-TIME           PIC 9(6).
001021     05  WS-CURRENT-TIME-PARTS REDEFINES WS-CURRENT-TIME.
001022         10  WS-CUR-HH             PIC 9(2).
001023         10  WS-CUR-MINS           PIC 9(2).
001024         10  WS-CUR-SS             PIC 9(2).
001030*
001040 01  WS-FILE-STATUSES.
001050     05  WS-EXP-STATUS               PIC X(02).
001060         88  WS-EXP-OK                     VALUE '00'.
001070         88  WS-EXP-EOF                    VALUE '10'.
001080     05  WS-EXPO-STATUS              PIC X(02).
001090         88  WS-EXPO-OK                    VALUE '00'.
001130     05  WS-STEP-STATUS              PIC X(02).
001140         88  WS-STEP-OK                    VALUE '00'.
001150*
001160 01  WS-SWITCHES.
001170     05  WS-EXP-EOF-SW               PIC X(01)   VALUE 'N'.
001180         88  WS-EXP-AT-EOF                 VALUE 'Y'.
001210     05  WS-AUTO-APPROVE-SW          PIC X(01)   VALUE 'N'.
001220         88  WS-ELIGIBLE-FOR-AUTO-APR       VALUE 'Y'.
001230*
001240 01  WS-COUNTERS.
001250     05  WS-READ-COUNT               PIC S9(7)   COMP-3 VALUE 0.
001260     05  WS-SELECTED-COUNT           PIC S9(7)   COMP-3 VALUE 0.
001270     05  WS-APPROVED-COUNT           PIC S9(7)   COMP-3 VALUE 0.
001280     05  WS-SKIPPED-COUNT            PIC S9(7)   COMP-3 VALUE 0.
001300     05  WS-STEP-SEQ-NO              PIC S9(7)   COMP   VALUE 0.
001310*
001460 01  WS-STEP-ID-WORK.
001470     05  WS-STEP-ID-TS                PIC 9(14).
001480     05  FILLER                       PIC X(01)   VALUE '-'.
001490     05  WS-STEP-ID-LIT                PIC X(06)   VALUE 'SWEEP-'.
001500     05  WS-STEP-ID-SEQ                PIC 9(7).
001510     05  FILLER                        PIC X(08)   VALUE SPACES.
001520*
001530 01  WS-MESSAGE-AREA                  PIC X(80).
001540*
001550 PROCEDURE DIVISION.
001560*
001570*-----------------------------------------------------------------
001580* 000-MAIN-LINE -- DRIVES THE SWEEP FROM OPEN THROUGH CLOSE.
001590*-----------------------------------------------------------------
001600 000-MAIN-LINE.
001610     PERFORM 960-OPEN-FILES
001630     PERFORM 100-PROCESS-EXPENSE THRU 100-EXIT
001640         UNTIL WS-EXP-AT-EOF
001650     PERFORM 850-REPORT-SWEEP-STATS
001660     PERFORM 980-CLOSE-FILES
001670     GOBACK.
001680*
001690*-----------------------------------------------------------------
001700* 100-PROCESS-EXPENSE -- ONE EXPENSE RECORD PER PASS.  SELECTS
001710* SUBMITTED, LOW-DOLLAR CLAIMS FOR AUTO-APPROVAL; EVERY RECORD,
001720* TOUCHED OR NOT, GOES BACK OUT TO THE UPDATED EXPENSE FILE.
001730*-----------------------------------------------------------------
001740 100-PROCESS-EXPENSE.
001750     ADD 1 TO WS-READ-COUNT
001760     MOVE 'N' TO WS-AUTO-APPROVE-SW
001770     IF SEM-EXP-IS-SUBMITTED
001780         AND SEM-EXP-AMOUNT NOT GREATER THAN WS77-AUTO-APPROVE-CEILING
001790         ADD 1 TO WS-SELECTED-COUNT
001800         PERFORM 200-CHECK-AUTO-APPROVE THRU 200-EXIT
001810         IF WS-ELIGIBLE-FOR-AUTO-APR
001820             PERFORM 300-AUTO-APPROVE-EXPENSE THRU 300-EXIT
001830         ELSE
001840             ADD 1 TO WS-SKIPPED-COUNT
001850         END-IF
001860     END-IF
001870     MOVE SEM-EXPENSE-REC TO EXPENSE-OUT-REC
001880     WRITE EXPENSE-OUT-REC
001890     PERFORM 110-READ-EXPENSE THRU 110-EXIT.
001900 100-EXIT.
001910     EXIT.
001920*
001930*-----------------------------------------------------------------
001940* 110-READ-EXPENSE -- NEXT SEQUENTIAL EXPENSE RECORD.
001950*-----------------------------------------------------------------
001960 110-READ-EXPENSE.
001970     READ EXPENSE-FILE
001980         AT END
001990             MOVE 'Y' TO WS-EXP-EOF-SW
002000     END-READ.
002010 110-EXIT.
002020     EXIT.
002030*
002040*-----------------------------------------------------------------
002050* 200-CHECK-AUTO-APPROVE -- AN EXPENSE IS ELIGIBLE WHEN THE
002060* AMOUNT IS AT OR UNDER THE THRESHOLD AND EITHER NO RECEIPT IS
002070* REQUIRED AT THE MATCHING LEVEL OR A RECEIPT URL IS ON FILE.
002080*-----------------------------------------------------------------
002090 200-CHECK-AUTO-APPROVE.
002100     MOVE 'N' TO WS-AUTO-APPROVE-SW
002110     IF SEM-EXP-AMOUNT NOT GREATER THAN WS77-AUTO-APPROVE-CEILING
002120         IF SEM-EXP-REQ-RECEIPT NOT = 'Y'
002130             MOVE 'Y' TO WS-AUTO-APPROVE-SW
002140         ELSE
002150             IF SEM-EXP-RECEIPT-URL NOT = SPACES
002160                 MOVE 'Y' TO WS-AUTO-APPROVE-SW
002170             END-IF
002180         END-IF
002190     END-IF.
002200 200-EXIT.
002210     EXIT.
002220*
002230*-----------------------------------------------------------------
002240* 300-AUTO-APPROVE-EXPENSE -- FLIPS THE RECORD TO APPROVED AND
002250* DROPS THE AUDIT STEP.  NO APPROVER ID IS STAMPED -- THE STEP
002260* RECORD CARRIES SPACES THERE, MARKING IT AS SYSTEM-DRIVEN.
002270*-----------------------------------------------------------------
002280 300-AUTO-APPROVE-EXPENSE.
002290     MOVE 'AP' TO SEM-EXP-STATUS
002300     MOVE WS-CURRENT-TS TO SEM-EXP-APPROVED-TS
002310     MOVE WS-CURRENT-TS TO SEM-EXP-UPDATED-TS
002320     MOVE SPACES TO SEM-EXP-APPROVED-BY
002330     PERFORM 310-WRITE-AUTO-STEP THRU 310-EXIT
002340     ADD 1 TO WS-APPROVED-COUNT.
002350 300-EXIT.
002360     EXIT.
002370*
002380*-----------------------------------------------------------------
002390* 310-WRITE-AUTO-STEP -- BUILDS A BATCH-STYLE KEY FOR THE STEP
002400* RECORD OUT OF THE RUN TIMESTAMP AND A RUNNING SEQUENCE NUMBER.
002410*-----------------------------------------------------------------
002420 310-WRITE-AUTO-STEP.
002430     ADD 1 TO WS-STEP-SEQ-NO
002440     MOVE WS-CURRENT-TS  TO WS-STEP-ID-TS
002450     MOVE WS-STEP-SEQ-NO TO WS-STEP-ID-SEQ
002460     MOVE SPACES         TO SEM-STEP-REC
002470     MOVE WS-STEP-ID-WORK TO SEM-STEP-ID
002480     MOVE SEM-EXP-ID      TO SEM-STEP-EXPENSE-ID
002490     MOVE SEM-EXP-CURR-LEVEL TO SEM-STEP-LEVEL
002500     MOVE SPACES          TO SEM-STEP-APPROVER-ID
002510     MOVE 'AP'            TO SEM-STEP-ACTION
002520     MOVE 'AUTO-APPROVED BASED ON AMOUNT THRESHOLD'
002530                           TO SEM-STEP-COMMENTS
002540     MOVE WS-CURRENT-TS   TO SEM-STEP-ACTION-TS
002550     WRITE SEM-STEP-REC.
002560 310-EXIT.
002570     EXIT.
002580*
002930*-----------------------------------------------------------------
002940* 850-REPORT-SWEEP-STATS -- END-OF-RUN TOTALS TO THE OPERATOR
002950* LOG.  NO PRINT FILE IS DEFINED FOR THE SWEEP ITSELF.
002960*-----------------------------------------------------------------
002970 850-REPORT-SWEEP-STATS.
002980     DISPLAY 'SEMAPR1 -- AUTO-APPROVAL SWEEP COMPLETE'
002990     DISPLAY 'RECORDS READ.......... ' WS-READ-COUNT
003000     DISPLAY 'SUBMITTED/LOW-DOLLAR... ' WS-SELECTED-COUNT
003010     DISPLAY 'AUTO-APPROVED.......... ' WS-APPROVED-COUNT
003020     DISPLAY 'SKIPPED (NO RECEIPT)... ' WS-SKIPPED-COUNT.
003040 850-EXIT.
003050     EXIT.
003060*
003070*-----------------------------------------------------------------
003080* 960-OPEN-FILES / 980-CLOSE-FILES -- HOUSEKEEPING.
003090*-----------------------------------------------------------------
003100 960-OPEN-FILES.
003110     ACCEPT CURRENT-DATE-FLD FROM DATE YYYYMMDD
003120     ACCEPT CURRENT-TIME-FLD FROM TIME
003130     STRING CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
003140         CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
003150         DELIMITED BY SIZE INTO WS-CURRENT-TS
003160     OPEN INPUT  EXPENSE-FILE
003180     OPEN OUTPUT EXPENSE-OUT-FILE
003190     OPEN EXTEND STEP-FILE
003200     IF NOT WS-EXP-OK
003210         MOVE 'SEMAPR1 -- EXPENSE-FILE OPEN FAILED'
003220                                   TO WS-MESSAGE-AREA
003230         DISPLAY WS-MESSAGE-AREA
003240         MOVE 16 TO RETURN-CODE
003250         GOBACK
003260     END-IF
003270     PERFORM 110-READ-EXPENSE THRU 110-EXIT.
003280 960-EXIT.
003290     EXIT.
003300*
003310 980-CLOSE-FILES.
003320     CLOSE EXPENSE-FILE
003330     CLOSE EXPENSE-OUT-FILE
003350     CLOSE STEP-FILE.
003360 980-EXIT.
003370     EXIT.
