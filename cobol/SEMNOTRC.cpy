000010******************************************************************
000020* SEMNOTRC  --  OUTBOUND NOTIFICATION RECORD                    *
000030*                                                                *
000040*   ONE RECORD PER NOTIFICATION BUILT FROM AN EXPENSE STATUS-   *
000050*   CHANGE EVENT.  NEW RECORDS ARE PENDING; THE SEND PASS IN    *
000060*   SEMNOT1 FLIPS THEM TO SENT OR FAILED.  RECORD LENGTH IS     *
000070*   FIXED AT 368 BYTES.                                         *
000080******************************************************************
000090*01-08-09 RLD  TICKET SEMS-0001  INITIAL LAYOUT                   RLD0007 
000100*
000110 01  SEM-NOTIFY-REC.
000120     05  SEM-NOT-ID                       PIC X(36).
000130     05  SEM-NOT-USER-ID                  PIC X(36).
000140     05  SEM-NOT-RECIPIENT                PIC X(50).
000150     05  SEM-NOT-SUBJECT                  PIC X(60).
000160     05  SEM-NOT-CONTENT                  PIC X(120).
000170     05  SEM-NOT-TYPE                     PIC X(20).
000180     05  SEM-NOT-STATUS                   PIC X(8).
000190         88  SEM-NOT-IS-PENDING                VALUE 'PENDING '.
000200         88  SEM-NOT-IS-SENT                   VALUE 'SENT    '.
000210         88  SEM-NOT-IS-FAILED                 VALUE 'FAILED  '.
000220     05  SEM-NOT-CREATED-TS                PIC 9(14).
000230     05  SEM-NOT-SENT-TS                   PIC 9(14).
000240     05  SEM-NOT-SENT-TS-PARTS REDEFINES
000250         SEM-NOT-SENT-TS.
000260         10  SEM-NOT-SENT-DATE             PIC 9(8).
000270         10  SEM-NOT-SENT-TIME             PIC 9(6).
000280     05  SEM-NOT-FILLER                     PIC X(10).
