000010******************************************************************
000020* SEMRPTRC  --  REPORT REQUEST RECORD                            *
000030*                                                                *
000040*   ONE RECORD PER REPORT REQUEST, QUEUED BY THE ON-LINE SIDE   *
000050*   AND WORKED OFF BY SEMRPT1 -- SET PROCESSING, DISPATCHED ON  *
000060*   RPT-TYPE TO THE MATCHING EXTRACT, THEN SET COMPLETED OR     *
000070*   FAILED.  RECORD LENGTH IS FIXED AT 312 BYTES.                *
000080******************************************************************
000090*01-08-09 RLD  TICKET SEMS-0001  INITIAL LAYOUT                   RLD0008 
000100*
000110 01  SEM-REPORT-REC.
000120     05  SEM-RPT-ID                       PIC X(36).
000130     05  SEM-RPT-NAME                     PIC X(40).
000140     05  SEM-RPT-TYPE                     PIC X(20).
000150         88  SEM-RPT-IS-EXP-SUMMARY            VALUE 'EXPENSE-SUMMARY'.
000160         88  SEM-RPT-IS-EXP-DETAILED           VALUE 'EXPENSE-DETAILED'.
000170         88  SEM-RPT-IS-BUDGET-ANALYSIS        VALUE 'BUDGET-ANALYSIS'.
000180         88  SEM-RPT-IS-USER-ACTIVITY          VALUE 'USER-ACTIVITY'.
000190         88  SEM-RPT-IS-DEPT-SUMMARY           VALUE 'DEPARTMENT-SUMMARY'.
000200         88  SEM-RPT-IS-CUSTOM                 VALUE 'CUSTOM'.
000210     05  SEM-RPT-STATUS                    PIC X(10).
000220         88  SEM-RPT-IS-QUEUED                  VALUE 'QUEUED    '.
000230         88  SEM-RPT-IS-PROCESSING              VALUE 'PROCESSING'.
000240         88  SEM-RPT-IS-COMPLETED               VALUE 'COMPLETED '.
000250         88  SEM-RPT-IS-FAILED                  VALUE 'FAILED    '.
000260     05  SEM-RPT-USER-ID                    PIC X(36).
000270     05  SEM-RPT-PARAMETERS                 PIC X(40).
000280     05  SEM-RPT-DATE-FROM                   PIC 9(8).
000290     05  SEM-RPT-DATE-FROM-YMD REDEFINES
000300         SEM-RPT-DATE-FROM.
000310         10  SEM-RPT-FROM-YYYY              PIC 9(4).
000320         10  SEM-RPT-FROM-MM                PIC 9(2).
000330         10  SEM-RPT-FROM-DD                PIC 9(2).
000340     05  SEM-RPT-DATE-TO                     PIC 9(8).
000350     05  SEM-RPT-FILE-PATH                   PIC X(80).
000360     05  SEM-RPT-CREATED-TS                   PIC 9(14).
000370     05  SEM-RPT-COMPLETED-TS                 PIC 9(14).
000380     05  SEM-RPT-FILLER                       PIC X(06).
