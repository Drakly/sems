000010******************************************************************
000020* SEMUSRRC  --  EMPLOYEE / USER MASTER RECORD                   *
000030*                                                                *
000040*   ONE RECORD PER EMPLOYEE WITH A LOGIN TO THE EXPENSE SYSTEM. *
000050*   KEYED BY SEM-USR-ID.  EMAIL AND USERNAME MUST BE UNIQUE --  *
000060*   ENFORCED BY SEMUSR1 AT CREATE TIME.  RECORD LENGTH IS       *
000070*   FIXED AT 199 BYTES.                                         *
000080******************************************************************
000090*01-08-09 RLD  TICKET SEMS-0001  INITIAL LAYOUT                   RLD0005
000095*01-13-09 RLD  TICKET SEMS-0018  ADDED UPDATED-TS OUT OF FILLER    RLD0006
000100*
000110 01  SEM-USER-REC.
000120     05  SEM-USR-ID                      PIC X(36).
000130     05  SEM-USR-USERNAME                PIC X(20).
000140     05  SEM-USR-EMAIL                   PIC X(50).
000150     05  SEM-USR-NAME-DATA.
000160         10  SEM-USR-FIRST-NAME           PIC X(20).
000170         10  SEM-USR-LAST-NAME            PIC X(20).
000180     05  SEM-USR-DEPARTMENT               PIC X(20).
000190     05  SEM-USR-ROLE                     PIC X(10).
000200         88  SEM-USR-IS-EMPLOYEE              VALUE 'EMPLOYEE'.
000210         88  SEM-USR-IS-MANAGER               VALUE 'MANAGER'.
000220         88  SEM-USR-IS-FINANCE               VALUE 'FINANCE'.
000230         88  SEM-USR-IS-ADMIN                 VALUE 'ADMIN'.
000240     05  SEM-USR-ACTIVE                   PIC X(1).
000250         88  SEM-USR-IS-ACTIVE                VALUE 'Y'.
000255     05  SEM-USR-UPDATED-TS                PIC 9(14).
000256     05  SEM-USR-FILLER                    PIC X(08).
