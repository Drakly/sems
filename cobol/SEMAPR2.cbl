000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION   *
000030* ALL RIGHTS RESERVED                                           *
000040******************************************************************
000050* PROGRAM:  SEMAPR2
000060*
000070* FUNCTION: SINGLE-VOUCHER APPROVAL WORKFLOW ACTIONS DRIVEN BY
000080*           AN ACTION TRANSACTION FILE -- SUBMIT, APPROVE,
000090*           REJECT, REQUEST-CHANGES, ESCALATE, DELEGATE AND
000100*           MARK-PAID.  VALIDATES THE STATE PRECONDITION AND THE
000110*           ACTING USER'S AUTHORITY FOR EACH ACTION, ADVANCES OR
000120*           CLOSES OUT THE EXPENSE AGAINST THE APPROVAL-LEVEL
000130*           RULE TABLE, AND DROPS AN AUDIT STEP RECORD FOR
000140*           EVERY ACTION TAKEN.
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    SEMAPR2.
000180 AUTHOR.        R L DAVENPORT.
000190 INSTALLATION.  CORPORATE SYSTEMS DIVISION.
000200 DATE-WRITTEN.  02/17/87.
000210 DATE-COMPILED.
000220 SECURITY.      CORPORATE CONFIDENTIAL - INTERNAL USE ONLY.
000230*
000240*-----------------------------------------------------------------
000250* CHANGE LOG
000260*-----------------------------------------------------------------
000270*02/17/87 RLD  INITIAL VERSION -- SUBMIT/APPROVE/REJECT ACTION    RLD3001 
000280*              TRANSACTIONS FOR THE TRAVEL DESK.                  RLD3002 
000290*10/05/89 DWS  ADDED REQUEST-CHANGES ACTION.  TICKET CS-0412.     RLD3003 
000300*06/14/93 MTK  ADDED ESCALATE AND DELEGATE ACTIONS PER FINANCE    RLD3004 
000310*              SIGN-OFF PROCEDURE.  TICKET CS-0840.               RLD3005 
000320*03/19/96 JPH  MULTI-LEVEL ROUTING -- APPROVAL NOW ADVANCES       RLD3006 
000330*              TO THE NEXT LEVEL INSTEAD OF CLOSING OUT IN ONE    RLD3007 
000340*              STEP.  TICKET CS-1166.                             RLD3008 
000350*11/23/98 CAS  Y2K REMEDIATION -- TIMESTAMP FIELDS CONVERTED      RLD3009 
000360*              TO 4-DIGIT CENTURY.  TICKET Y2K-0077.              RLD3010 
000370*01/08/09 RLD  REWORKED FOR THE SMART EXPENSE MGMT PROJECT --     RLD3011 
000380*              MARK-PAID ACTION ADDED, ROLE-BY-LEVEL AUTHORITY    RLD3012 
000390*              CHECK REPLACES THE OLD SUPERVISOR FLAG.  TICKET    RLD3013 
000400*              SEMS-0012.                                         RLD3014 
000410*-----------------------------------------------------------------
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-370.
000460 OBJECT-COMPUTER. IBM-370.
000470 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT EXPENSE-FILE    ASSIGN TO EXPMSTR
000520         ACCESS IS SEQUENTIAL
000530         FILE STATUS  IS  WS-EXP-STATUS.
000540*
000550     SELECT ACTION-TRAN-FILE ASSIGN TO APRTRAN
000560         ACCESS IS SEQUENTIAL
000570         FILE STATUS  IS  WS-TRAN-STATUS.
000580*
000590     SELECT LEVEL-FILE      ASSIGN TO APRLEVEL
000600         ACCESS IS SEQUENTIAL
000610         FILE STATUS  IS  WS-LVL-STATUS.
000620*
000630     SELECT STEP-FILE       ASSIGN TO APRSTEP
000640         ACCESS IS SEQUENTIAL
000650         FILE STATUS  IS  WS-STEP-STATUS.
000660*
000670     SELECT USER-FILE       ASSIGN TO USERMSTR
000680         ACCESS IS SEQUENTIAL
000690         FILE STATUS  IS  WS-USR-STATUS.
000700*
000710     SELECT EVENT-FILE      ASSIGN TO EVNTFILE
000720         ACCESS IS SEQUENTIAL
000730         FILE STATUS  IS  WS-EVT-STATUS.
000740*
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  EXPENSE-FILE
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD.
000800     COPY SEMEXPRC.
000810*
000820 FD  ACTION-TRAN-FILE
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD.
000850 01  ACTION-TRAN-REC.
000860     05  TRAN-ACTION-CODE       PIC X(02).
000870         88  TRAN-IS-SUBMIT             VALUE 'SU'.
000880         88  TRAN-IS-APPROVE            VALUE 'AP'.
000890         88  TRAN-IS-REJECT             VALUE 'RJ'.
000900         88  TRAN-IS-REQ-CHANGES        VALUE 'RC'.
000910         88  TRAN-IS-ESCALATE           VALUE 'ES'.
000920         88  TRAN-IS-DELEGATE           VALUE 'DG'.
000930         88  TRAN-IS-MARK-PAID          VALUE 'PD'.
000940     05  TRAN-EXPENSE-ID         PIC X(36).
000950     05  TRAN-ACTOR-ID           PIC X(36).
000960     05  TRAN-DELEGATE-ID        PIC X(36).
000970     05  TRAN-REASON-TEXT        PIC X(60).
000980     05  TRAN-FILLER             PIC X(10).
000990*
001000 FD  LEVEL-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD.
001030     COPY SEMLVLRC.
001040*
001050 FD  STEP-FILE
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD.
001080     COPY SEMSTPRC.
001090*
001100 FD  USER-FILE
001110     RECORDING MODE IS F
001120     LABEL RECORDS ARE STANDARD.
001130     COPY SEMUSRRC.
001140*
001150 FD  EVENT-FILE
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD.
001180     COPY SEMEVTRC.
001190*
001200 WORKING-STORAGE SECTION.
001201 77  WS77-AUTO-APPROVE-CEILING    PIC 9(5)V99 VALUE 50.00.
001210 01  SYSTEM-DATE-AND-TIME.
001220     05  CURRENT-DATE-FLD.
001230         10  CURRENT-YEAR         PIC 9(4).
001240         10  CURRENT-MONTH        PIC 9(2).
001250         10  CURRENT-DAY          PIC 9(2).
001260     05  CURRENT-TIME-FLD.
001270         10  CURRENT-HOUR         PIC 9(2).
001280         10  CURRENT-MINUTE       PIC 9(2).
001290         10  CURRENT-SECOND       PIC 9(2).
001300*
001310 01  WS-CURRENT-TS                PIC 9(14).
001320 01  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TS.
001330     05  WS-CURRENT-DATE           PIC 9(8).
001331     05  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
001332         10  WS-CUR-CC             PIC 9(2).
001333         10  WS-CUR-YY             PIC 9(2).
001334         10  WS-CUR-MM             PIC 9(2).
001335         10  WS-CUR-DD             PIC 9(2).
001340     05  WS-CURRENT-TIME           PIC 9(6).
001341     05  WS-CURRENT-TIME-PARTS REDEFINES WS-CURRENT-TIME.
001342         10  WS-CUR-HH             PIC 9(2).
001343         10  WS-CUR-MINS           PIC 9(2).
001344         10  WS-CUR-SS             PIC 9(2).
001350*
001360 01  WS-STUB-ROLES.
001370     05  WS-STUB-ROLE-MANAGER     PIC X(36)
001380         VALUE '11111111-1111-1111-1111-111111111111'.
001390     05  WS-STUB-ROLE-FINANCE     PIC X(36)
001400         VALUE '22222222-2222-2222-2222-222222222222'.
001410*
001420 01  WS-FILE-STATUSES.
001430     05  WS-EXP-STATUS               PIC X(02).
001440         88  WS-EXP-OK                     VALUE '00'.
001450     05  WS-TRAN-STATUS              PIC X(02).
001460         88  WS-TRAN-OK                    VALUE '00'.
001470         88  WS-TRAN-EOF                   VALUE '10'.
001480     05  WS-LVL-STATUS               PIC X(02).
001490         88  WS-LVL-OK                     VALUE '00'.
001500         88  WS-LVL-EOF                    VALUE '10'.
001510     05  WS-STEP-STATUS              PIC X(02).
001520         88  WS-STEP-OK                    VALUE '00'.
001530     05  WS-USR-STATUS               PIC X(02).
001540         88  WS-USR-OK                     VALUE '00'.
001550         88  WS-USR-EOF                    VALUE '10'.
001560     05  WS-EVT-STATUS               PIC X(02).
001570         88  WS-EVT-OK                     VALUE '00'.
001580*
001590 01  WS-SWITCHES.
001600     05  WS-LVL-EOF-SW               PIC X(01)   VALUE 'N'.
001610         88  WS-LVL-AT-EOF                 VALUE 'Y'.
001620     05  WS-USR-EOF-SW               PIC X(01)   VALUE 'N'.
001630         88  WS-USR-AT-EOF                 VALUE 'Y'.
001640     05  WS-EXP-FOUND-SW             PIC X(01)   VALUE 'N'.
001650         88  WS-EXP-WAS-FOUND              VALUE 'Y'.
001660     05  WS-ACTOR-FOUND-SW           PIC X(01)   VALUE 'N'.
001670         88  WS-ACTOR-WAS-FOUND            VALUE 'Y'.
001680     05  WS-AUTHORIZED-SW            PIC X(01)   VALUE 'N'.
001690         88  WS-ACTOR-IS-AUTHORIZED        VALUE 'Y'.
001700     05  WS-AUTO-APPROVE-SW          PIC X(01)   VALUE 'N'.
001710         88  WS-ELIGIBLE-FOR-AUTO-APR      VALUE 'Y'.
001720     05  WS-PRECOND-SW               PIC X(01)   VALUE 'N'.
001730         88  WS-PRECOND-MET                VALUE 'Y'.
001740     05  WS-EXP-EOF2-SW               PIC X(01)   VALUE 'N'.
001750         88  WS-EXP-AT-EOF2                VALUE 'Y'.
001760     05  WS-EXP-FILE-OPEN-SW          PIC X(01)   VALUE 'N'.
001770         88  WS-EXP-FILE-IS-OPEN           VALUE 'Y'.
001772     05  WS-APL-FOUND-SW              PIC X(01)   VALUE 'N'.
001774     05  WS-LVL-FOUND-SW              PIC X(01)   VALUE 'N'.
001776     05  WS-USR-FOUND-SW2             PIC X(01)   VALUE 'N'.
001780*
001790 01  WS-COUNTERS.
001800     05  WS-READ-COUNT               PIC S9(7)   COMP-3 VALUE 0.
001810     05  WS-ACCEPTED-COUNT           PIC S9(7)   COMP-3 VALUE 0.
001820     05  WS-REJECTED-TRAN-COUNT      PIC S9(7)   COMP-3 VALUE 0.
001830     05  WS-LEVEL-COUNT              PIC S9(7)   COMP-3 VALUE 0.
001840     05  WS-USER-COUNT               PIC S9(7)   COMP-3 VALUE 0.
001850     05  WS-STEP-SEQ-NO              PIC S9(7)   COMP-3 VALUE 0.
001860*
001870 01  WS-SUBSCRIPTS.
001880     05  WS-LVL-TX                   PIC S9(4)   COMP.
001890     05  WS-USR-TX                   PIC S9(4)   COMP.
001900     05  WS-APL-TX                   PIC S9(4)   COMP.
001910*
001920 01  WS-LEVEL-TABLE.
001930     05  WS-LEVEL-ENTRY OCCURS 50 TIMES.
001960         10  WS-LVL-TBL-LEVEL         PIC 9(2).
001970         10  WS-LVL-TBL-DEPT-ID       PIC X(36).
001980         10  WS-LVL-TBL-ROLE-ID       PIC X(36).
001990         10  WS-LVL-TBL-MIN-AMT       PIC S9(9)V99.
002000         10  WS-LVL-TBL-MAX-AMT       PIC S9(9)V99.
002010         10  WS-LVL-TBL-REQ-RECEIPT   PIC X(01).
002020         10  WS-LVL-TBL-ACTIVE        PIC X(01).
002030*
002040 01  WS-USER-TABLE.
002050     05  WS-USER-ENTRY OCCURS 2000 TIMES.
002070         10  WS-UT-USER-ID            PIC X(36).
002080         10  WS-UT-EMAIL              PIC X(50).
002090         10  WS-UT-ACTIVE             PIC X(01).
002100*
002110* SMALL WORKING LIST OF LEVEL NUMBERS BUILT BY THE 920/925
002120* FAMILY OF PARAGRAPHS -- APPLICABLE LEVELS FOR ONE LOOKUP,
002130* NEVER CARRIED ACROSS TRANSACTIONS.
002140*
002150 01  WS-APPLICABLE-LEVELS.
002160     05  WS-APL-COUNT                PIC S9(4)   COMP VALUE 0.
002170     05  WS-APL-ENTRY OCCURS 20 TIMES.
002190         10  WS-APL-LEVEL-NO          PIC 9(2).
002200*
002210 01  WS-STEP-ID-WORK.
002220     05  WS-STEP-ID-TS                PIC 9(14).
002230     05  FILLER                       PIC X(01)   VALUE '-'.
002240     05  WS-STEP-ID-LIT               PIC X(06)   VALUE 'ACTION-'.
002250     05  WS-STEP-ID-SEQ               PIC 9(7).
002260     05  FILLER                       PIC X(08)   VALUE SPACES.
002270*
002280 01  WS-WORK-FIELDS.
002290     05  WS-RULE-ROLE-ID             PIC X(36)   VALUE SPACES.
002300     05  WS-RULE-FOUND-SW            PIC X(01)   VALUE 'N'.
002310         88  WS-RULE-WAS-FOUND            VALUE 'Y'.
002320     05  WS-STEP-ACTION-HOLD         PIC X(02)   VALUE SPACES.
002330     05  WS-STEP-COMMENT-HOLD        PIC X(80)   VALUE SPACES.
002340*
002350 01  WS-MESSAGE-AREA                  PIC X(80).
002360*
002370 PROCEDURE DIVISION.
002380*
002390*-----------------------------------------------------------------
002400* 000-MAIN-LINE -- LOADS THE LEVEL AND USER TABLES, THEN DRIVES
002410* THE ACTION TRANSACTIONS ONE AT A TIME.
002420*-----------------------------------------------------------------
002430 000-MAIN-LINE.
002440     PERFORM 960-OPEN-FILES
002450     PERFORM 750-LOAD-LEVEL-TABLE THRU 750-EXIT
002460     PERFORM 770-LOAD-USER-TABLE THRU 770-EXIT
002470     PERFORM 100-PROCESS-ACTION THRU 100-EXIT
002480         UNTIL WS-TRAN-EOF
002490     PERFORM 850-REPORT-RUN-STATS
002500     PERFORM 980-CLOSE-FILES
002510     GOBACK.
002520*
002530*-----------------------------------------------------------------
002540* 100-PROCESS-ACTION -- ONE ACTION TRANSACTION PER PASS.  THE
002550* EXPENSE FILE IS SEQUENTIAL-BY-CREATION-ORDER, NOT BY EXPENSE
002560* ID, SO EACH ACTION RE-READS EXPENSE-FILE FROM THE TOP LOOKING
002570* FOR A MATCH -- TRANSACTIONS ARE EXPECTED TO BE LIGHT VOLUME
002580* COMPARED TO THE NIGHTLY EXPENSE LOAD.
002590*-----------------------------------------------------------------
002600 100-PROCESS-ACTION.
002610     ADD 1 TO WS-READ-COUNT
002620     PERFORM 930-FIND-EXPENSE THRU 930-EXIT
002630     IF NOT WS-EXP-WAS-FOUND
002640         ADD 1 TO WS-REJECTED-TRAN-COUNT
002650         PERFORM 110-READ-ACTION-TRAN THRU 110-EXIT
002660     ELSE
002670         EVALUATE TRUE
002680             WHEN TRAN-IS-SUBMIT
002690                 PERFORM 200-SUBMIT-EXPENSE THRU 200-EXIT
002700             WHEN TRAN-IS-APPROVE
002710                 PERFORM 300-APPROVE-ACTION THRU 300-EXIT
002720             WHEN TRAN-IS-REJECT
002730                 PERFORM 400-REJECT-ACTION THRU 400-EXIT
002740             WHEN TRAN-IS-REQ-CHANGES
002750                 PERFORM 500-REQUEST-CHANGES-ACTION THRU 500-EXIT
002760             WHEN TRAN-IS-ESCALATE
002770                 PERFORM 600-ESCALATE-ACTION THRU 600-EXIT
002780             WHEN TRAN-IS-DELEGATE
002790                 PERFORM 700-DELEGATE-ACTION THRU 700-EXIT
002800             WHEN TRAN-IS-MARK-PAID
002810                 PERFORM 800-MARK-PAID-ACTION THRU 800-EXIT
002820             WHEN OTHER
002830                 ADD 1 TO WS-REJECTED-TRAN-COUNT
002840         END-EVALUATE
002850         PERFORM 110-READ-ACTION-TRAN THRU 110-EXIT
002860     END-IF.
002870 100-EXIT.
002880     EXIT.
002890*
002900 110-READ-ACTION-TRAN.
002910     READ ACTION-TRAN-FILE
002920         AT END
002930             MOVE 'Y' TO WS-TRAN-EOF-SW
002940     END-READ.
002950 110-EXIT.
002960     EXIT.
002970*
002980*-----------------------------------------------------------------
002990* 200-SUBMIT-EXPENSE -- SUBMISSION PRECONDITIONS, ROUTE TO THE
003000* FIRST APPLICABLE LEVEL, THEN TRY THE AUTO-APPROVAL RULE.
003010*-----------------------------------------------------------------
003020 200-SUBMIT-EXPENSE.
003030     PERFORM 210-CHECK-SUBMIT-PRECONDITIONS THRU 210-EXIT
003040     IF WS-PRECOND-MET
003050         PERFORM 920-FIND-APPLICABLE-LEVELS THRU 920-EXIT
003060         IF WS-APL-COUNT = 0
003070             ADD 1 TO WS-REJECTED-TRAN-COUNT
003080         ELSE
003090             MOVE 'SU'             TO SEM-EXP-STATUS
003100             MOVE WS-CURRENT-TS    TO SEM-EXP-UPDATED-TS
003110             MOVE 1 TO WS-APL-TX
003120             MOVE WS-APL-LEVEL-NO (WS-APL-TX)
003130                                   TO SEM-EXP-CURR-LEVEL
003140             PERFORM 950-EMIT-STATUS-EVENT THRU 950-EXIT
003150             PERFORM 220-CHECK-AUTO-APPROVE THRU 220-EXIT
003160             IF WS-ELIGIBLE-FOR-AUTO-APR
003170                 MOVE 'AP'           TO SEM-EXP-STATUS
003180                 MOVE WS-CURRENT-TS  TO SEM-EXP-APPROVED-TS
003190                 MOVE SPACES         TO SEM-EXP-APPROVED-BY
003192                 MOVE 'AP'           TO WS-STEP-ACTION-HOLD
003194                 MOVE 'AUTO-APPROVED BASED ON AMOUNT THRESHOLD'
003196                                     TO WS-STEP-COMMENT-HOLD
003198                 MOVE SPACES         TO TRAN-ACTOR-ID
003200                 PERFORM 900-WRITE-STEP THRU 900-EXIT
003210                 PERFORM 950-EMIT-STATUS-EVENT THRU 950-EXIT
003220             END-IF
003230             ADD 1 TO WS-ACCEPTED-COUNT
003240         END-IF
003250     ELSE
003260         ADD 1 TO WS-REJECTED-TRAN-COUNT
003270     END-IF
003280     PERFORM 990-REWRITE-EXPENSE THRU 990-EXIT.
003290 200-EXIT.
003300     EXIT.
003310*
003320*-----------------------------------------------------------------
003330* 210-CHECK-SUBMIT-PRECONDITIONS -- STATUS DRAFT, USER PRESENT,
003340* AMOUNT POSITIVE, CATEGORY PRESENT, DATE PRESENT, AND A
003350* RECEIPT ON FILE IF THE EXPENSE SAYS ONE IS REQUIRED.
003360*-----------------------------------------------------------------
003370 210-CHECK-SUBMIT-PRECONDITIONS.
003380     MOVE 'Y' TO WS-PRECOND-SW
003390     IF NOT SEM-EXP-IS-DRAFT
003400         MOVE 'N' TO WS-PRECOND-SW
003410     END-IF
003420     IF SEM-EXP-USER-ID = SPACES
003430         MOVE 'N' TO WS-PRECOND-SW
003440     END-IF
003450     IF SEM-EXP-AMOUNT NOT GREATER THAN ZERO
003460         MOVE 'N' TO WS-PRECOND-SW
003470     END-IF
003480     IF SEM-EXP-CATEGORY = SPACES
003490         MOVE 'N' TO WS-PRECOND-SW
003500     END-IF
003510     IF SEM-EXP-DATE-N = ZERO
003520         MOVE 'N' TO WS-PRECOND-SW
003530     END-IF
003540     IF SEM-EXP-REQ-RECEIPT = 'Y'
003550         IF SEM-EXP-RECEIPT-URL = SPACES
003560             MOVE 'N' TO WS-PRECOND-SW
003570         END-IF
003580     END-IF.
003590 210-EXIT.
003600     EXIT.
003610*
003620*-----------------------------------------------------------------
003630* 220-CHECK-AUTO-APPROVE -- SAME RULE AS THE BATCH SWEEP IN
003640* SEMAPR1 -- KEPT LOCAL BECAUSE THIS SHOP HAS NO HABIT OF
003650* SHARED SUBPROGRAMS FOR A RULE THIS SMALL.
003660*-----------------------------------------------------------------
003670 220-CHECK-AUTO-APPROVE.
003680     MOVE 'N' TO WS-AUTO-APPROVE-SW
003690     IF SEM-EXP-AMOUNT NOT GREATER THAN WS77-AUTO-APPROVE-CEILING
003700         IF SEM-EXP-REQ-RECEIPT NOT = 'Y'
003710             MOVE 'Y' TO WS-AUTO-APPROVE-SW
003720         ELSE
003730             IF SEM-EXP-RECEIPT-URL NOT = SPACES
003740                 MOVE 'Y' TO WS-AUTO-APPROVE-SW
003750             END-IF
003760         END-IF
003770     END-IF.
003780 220-EXIT.
003790     EXIT.
003800*
003810*-----------------------------------------------------------------
003820* 300-APPROVE-ACTION -- ACTOR MUST HOLD THE ROLE THE CURRENT
003830* LEVEL CALLS FOR.  IF THE CURRENT LEVEL IS THE LAST ONE ON THE
003840* AMOUNT'S LEVEL LIST THE EXPENSE CLOSES OUT APPROVED, ELSE IT
003850* ADVANCES TO THE NEXT LEVEL AND GOES BACK UNDER REVIEW.
003860*-----------------------------------------------------------------
003870 300-APPROVE-ACTION.
003880     IF (SEM-EXP-IS-SUBMITTED OR SEM-EXP-IS-UNDER-REVIEW)
003890         AND SEM-EXP-CURR-LEVEL GREATER THAN ZERO
003900         PERFORM 910-CHECK-AUTHORITY THRU 910-EXIT
003910         IF WS-ACTOR-IS-AUTHORIZED
003920             MOVE 'AP'     TO WS-STEP-ACTION-HOLD
003930             MOVE 'APPROVED' TO WS-STEP-COMMENT-HOLD
003940             PERFORM 900-WRITE-STEP THRU 900-EXIT
003950             PERFORM 925-FIND-LEVELS-BY-AMOUNT THRU 925-EXIT
003960             MOVE WS-APL-COUNT TO WS-APL-TX
003970             IF WS-APL-COUNT GREATER THAN ZERO
003980                 AND WS-APL-LEVEL-NO (WS-APL-TX)
003990                         = SEM-EXP-CURR-LEVEL
004000                 MOVE 'AP'          TO SEM-EXP-STATUS
004010                 MOVE TRAN-ACTOR-ID TO SEM-EXP-APPROVED-BY
004020                 MOVE WS-CURRENT-TS TO SEM-EXP-APPROVED-TS
004030                 PERFORM 950-EMIT-STATUS-EVENT THRU 950-EXIT
004040             ELSE
004050                 PERFORM 305-ADVANCE-TO-NEXT-LEVEL THRU 305-EXIT
004060                 MOVE 'UR'          TO SEM-EXP-STATUS
004070             END-IF
004080             MOVE WS-CURRENT-TS TO SEM-EXP-UPDATED-TS
004090             ADD 1 TO WS-ACCEPTED-COUNT
004100         ELSE
004110             ADD 1 TO WS-REJECTED-TRAN-COUNT
004120         END-IF
004130     ELSE
004140         ADD 1 TO WS-REJECTED-TRAN-COUNT
004150     END-IF
004160     PERFORM 990-REWRITE-EXPENSE THRU 990-EXIT.
004170 300-EXIT.
004180     EXIT.
004190*
004200*-----------------------------------------------------------------
004210* 305-ADVANCE-TO-NEXT-LEVEL -- THE AMOUNT'S LEVEL LIST IS IN
004220* ASCENDING ORDER, SO THE NEXT LEVEL IS THE FIRST ONE GREATER
004230* THAN THE CURRENT LEVEL.
004240*-----------------------------------------------------------------
004250 305-ADVANCE-TO-NEXT-LEVEL.
004260     MOVE 'N' TO WS-APL-FOUND-SW
004261     MOVE 1 TO WS-APL-TX
004262     PERFORM 306-SCAN-ONE-APPLICABLE-LEVEL THRU 306-EXIT
004263         UNTIL WS-APL-TX > WS-APL-COUNT
004264         OR WS-APL-FOUND-SW = 'Y'.
004350 305-EXIT.
004360     EXIT.
004361*
004362 306-SCAN-ONE-APPLICABLE-LEVEL.
004363     IF WS-APL-LEVEL-NO (WS-APL-TX) GREATER THAN SEM-EXP-CURR-LEVEL
004364         MOVE WS-APL-LEVEL-NO (WS-APL-TX) TO SEM-EXP-CURR-LEVEL
004365         MOVE 'Y' TO WS-APL-FOUND-SW
004366     ELSE
004367         ADD 1 TO WS-APL-TX
004368     END-IF.
004369 306-EXIT.
004370     EXIT.
004370*
004380*-----------------------------------------------------------------
004390* 400-REJECT-ACTION
004400*-----------------------------------------------------------------
004410 400-REJECT-ACTION.
004420     IF SEM-EXP-IS-SUBMITTED OR SEM-EXP-IS-UNDER-REVIEW
004430         PERFORM 910-CHECK-AUTHORITY THRU 910-EXIT
004440         IF WS-ACTOR-IS-AUTHORIZED
004450             MOVE 'RJ'              TO WS-STEP-ACTION-HOLD
004460             MOVE TRAN-REASON-TEXT  TO WS-STEP-COMMENT-HOLD
004470             PERFORM 900-WRITE-STEP THRU 900-EXIT
004480             MOVE 'RJ'              TO SEM-EXP-STATUS
004490             MOVE TRAN-REASON-TEXT  TO SEM-EXP-REJECT-REASON
004500             MOVE WS-CURRENT-TS     TO SEM-EXP-UPDATED-TS
004510             PERFORM 950-EMIT-STATUS-EVENT THRU 950-EXIT
004520             ADD 1 TO WS-ACCEPTED-COUNT
004530         ELSE
004540             ADD 1 TO WS-REJECTED-TRAN-COUNT
004550         END-IF
004560     ELSE
004570         ADD 1 TO WS-REJECTED-TRAN-COUNT
004580     END-IF
004590     PERFORM 990-REWRITE-EXPENSE THRU 990-EXIT.
004600 400-EXIT.
004610     EXIT.
004620*
004630*-----------------------------------------------------------------
004640* 500-REQUEST-CHANGES-ACTION
004650*-----------------------------------------------------------------
004660 500-REQUEST-CHANGES-ACTION.
004670     IF SEM-EXP-IS-SUBMITTED OR SEM-EXP-IS-UNDER-REVIEW
004700         MOVE 'RC'              TO WS-STEP-ACTION-HOLD
004710         MOVE TRAN-REASON-TEXT  TO WS-STEP-COMMENT-HOLD
004720         PERFORM 900-WRITE-STEP THRU 900-EXIT
004730         MOVE 'CR'              TO SEM-EXP-STATUS
004740         MOVE TRAN-REASON-TEXT  TO SEM-EXP-REVIEW-COMMENTS
004750         MOVE WS-CURRENT-TS     TO SEM-EXP-UPDATED-TS
004760         ADD 1 TO WS-ACCEPTED-COUNT
004800     ELSE
004810         ADD 1 TO WS-REJECTED-TRAN-COUNT
004820     END-IF
004830     PERFORM 990-REWRITE-EXPENSE THRU 990-EXIT.
004840 500-EXIT.
004850     EXIT.
004860*
004870*-----------------------------------------------------------------
004880* 600-ESCALATE-ACTION -- JUMPS STRAIGHT TO THE HIGHEST LEVEL ON
004890* THE AMOUNT'S LEVEL LIST AND FLAGS THE EXPENSE FOR REVIEW.
004900*-----------------------------------------------------------------
004910 600-ESCALATE-ACTION.
004920     IF SEM-EXP-IS-SUBMITTED OR SEM-EXP-IS-UNDER-REVIEW
004930         PERFORM 925-FIND-LEVELS-BY-AMOUNT THRU 925-EXIT
004940         IF WS-APL-COUNT = 0
004950             ADD 1 TO WS-REJECTED-TRAN-COUNT
004960         ELSE
004970             MOVE 'ES'              TO WS-STEP-ACTION-HOLD
004980             MOVE TRAN-REASON-TEXT  TO WS-STEP-COMMENT-HOLD
004990             PERFORM 900-WRITE-STEP THRU 900-EXIT
005000             MOVE WS-APL-COUNT TO WS-APL-TX
005010             MOVE WS-APL-LEVEL-NO (WS-APL-TX)
005020                                   TO SEM-EXP-CURR-LEVEL
005030             MOVE 'UR'              TO SEM-EXP-STATUS
005040             MOVE 'Y'               TO SEM-EXP-FLAG-REVIEW
005050             MOVE TRAN-REASON-TEXT  TO SEM-EXP-REVIEW-COMMENTS
005060             MOVE WS-CURRENT-TS     TO SEM-EXP-UPDATED-TS
005070             ADD 1 TO WS-ACCEPTED-COUNT
005080         END-IF
005090     ELSE
005100         ADD 1 TO WS-REJECTED-TRAN-COUNT
005110     END-IF
005120     PERFORM 990-REWRITE-EXPENSE THRU 990-EXIT.
005130 600-EXIT.
005140     EXIT.
005150*
005160*-----------------------------------------------------------------
005170* 700-DELEGATE-ACTION -- STATUS AND LEVEL DO NOT MOVE, ONLY THE
005180* UPDATE TIMESTAMP AND THE AUDIT TRAIL.
005190*-----------------------------------------------------------------
005200 700-DELEGATE-ACTION.
005210     IF SEM-EXP-IS-SUBMITTED OR SEM-EXP-IS-UNDER-REVIEW
005220         PERFORM 940-FIND-USER THRU 940-EXIT
005230         IF WS-ACTOR-WAS-FOUND
005240             MOVE 'DG'    TO WS-STEP-ACTION-HOLD
005250             STRING 'DELEGATED TO ' DELIMITED BY SIZE
005260                 TRAN-DELEGATE-ID DELIMITED BY SIZE
005270                 ': '              DELIMITED BY SIZE
005280                 TRAN-REASON-TEXT  DELIMITED BY SIZE
005290                 INTO WS-STEP-COMMENT-HOLD
005300             PERFORM 900-WRITE-STEP THRU 900-EXIT
005310             MOVE WS-CURRENT-TS TO SEM-EXP-UPDATED-TS
005320             ADD 1 TO WS-ACCEPTED-COUNT
005330         ELSE
005340             ADD 1 TO WS-REJECTED-TRAN-COUNT
005350         END-IF
005360     ELSE
005370         ADD 1 TO WS-REJECTED-TRAN-COUNT
005380     END-IF
005390     PERFORM 990-REWRITE-EXPENSE THRU 990-EXIT.
005400 700-EXIT.
005410     EXIT.
005420*
005430*-----------------------------------------------------------------
005440* 800-MARK-PAID-ACTION
005450*-----------------------------------------------------------------
005460 800-MARK-PAID-ACTION.
005470     IF SEM-EXP-IS-APPROVED
005480         MOVE 'PD'              TO SEM-EXP-STATUS
005490         MOVE WS-CURRENT-TS     TO SEM-EXP-UPDATED-TS
005500         PERFORM 950-EMIT-STATUS-EVENT THRU 950-EXIT
005510         ADD 1 TO WS-ACCEPTED-COUNT
005520     ELSE
005530         ADD 1 TO WS-REJECTED-TRAN-COUNT
005540     END-IF
005550     PERFORM 990-REWRITE-EXPENSE THRU 990-EXIT.
005560 800-EXIT.
005570     EXIT.
005580*
005590*-----------------------------------------------------------------
005600* 900-WRITE-STEP -- COMMON APPROVAL-STEP WRITER.  WS-STEP-
005610* ACTION-HOLD AND WS-STEP-COMMENT-HOLD ARE SET BY THE CALLER.
005620* APPROVER-ID IS THE ACTING USER EXCEPT ON AN AUTO-APPROVAL,
005630* WHERE THE CALLER LEAVES TRAN-ACTOR-ID AT SPACES.
005640*-----------------------------------------------------------------
005650 900-WRITE-STEP.
005660     ADD 1 TO WS-STEP-SEQ-NO
005670     MOVE WS-CURRENT-TS  TO WS-STEP-ID-TS
005680     MOVE WS-STEP-SEQ-NO TO WS-STEP-ID-SEQ
005690     MOVE SPACES          TO SEM-STEP-REC
005700     MOVE WS-STEP-ID-WORK TO SEM-STEP-ID
005710     MOVE SEM-EXP-ID      TO SEM-STEP-EXPENSE-ID
005720     MOVE SEM-EXP-CURR-LEVEL TO SEM-STEP-LEVEL
005730     MOVE TRAN-ACTOR-ID   TO SEM-STEP-APPROVER-ID
005740     MOVE WS-STEP-ACTION-HOLD TO SEM-STEP-ACTION
005750     MOVE WS-STEP-COMMENT-HOLD TO SEM-STEP-COMMENTS
005760     MOVE WS-CURRENT-TS   TO SEM-STEP-ACTION-TS
005770     WRITE SEM-STEP-REC.
005780 900-EXIT.
005790     EXIT.
005800*
005810*-----------------------------------------------------------------
005820* 910-CHECK-AUTHORITY -- THE ACTOR MUST EXIST; THE LEVEL RULE
005830* FOR (CURRENT LEVEL, EXPENSE DEPARTMENT) MUST EXIST; AND THE
005840* RULE'S ROLE MUST FALL IN THE STUBBED MANAGER/FINANCE PAIR.
005850*-----------------------------------------------------------------
005860 910-CHECK-AUTHORITY.
005870     MOVE 'N' TO WS-AUTHORIZED-SW
005880     PERFORM 940-FIND-USER THRU 940-EXIT
005890     IF WS-ACTOR-WAS-FOUND
005900         PERFORM 915-FIND-LEVEL-RULE THRU 915-EXIT
005910         IF WS-RULE-WAS-FOUND
005920             IF WS-RULE-ROLE-ID = WS-STUB-ROLE-MANAGER
005930                 OR WS-RULE-ROLE-ID = WS-STUB-ROLE-FINANCE
005940                 MOVE 'Y' TO WS-AUTHORIZED-SW
005950             END-IF
005960         END-IF
005970     END-IF.
005980 910-EXIT.
005990     EXIT.
006000*
006010*-----------------------------------------------------------------
006020* 915-FIND-LEVEL-RULE -- LOOKS UP THE RULE ROW FOR THE CURRENT
006030* LEVEL, PREFERRING ONE SPECIFIC TO THE EXPENSE'S DEPARTMENT
006040* OVER A GENERAL (BLANK-DEPARTMENT) ROW.
006050*-----------------------------------------------------------------
006060 915-FIND-LEVEL-RULE.
006070     MOVE 'N' TO WS-RULE-FOUND-SW
006080     MOVE SPACES TO WS-RULE-ROLE-ID
006090     MOVE 1 TO WS-LVL-TX
006100     PERFORM 916-SCAN-ONE-LEVEL-FOR-DEPT THRU 916-EXIT
006101         UNTIL WS-LVL-TX > WS-LEVEL-COUNT
006102         OR WS-RULE-WAS-FOUND
006200     IF NOT WS-RULE-WAS-FOUND
006210         MOVE 1 TO WS-LVL-TX
006211         PERFORM 917-SCAN-ONE-LEVEL-FOR-GENERAL THRU 917-EXIT
006212             UNTIL WS-LVL-TX > WS-LEVEL-COUNT
006213             OR WS-RULE-WAS-FOUND
006320     END-IF.
006330 915-EXIT.
006340     EXIT.
006341*
006342 916-SCAN-ONE-LEVEL-FOR-DEPT.
006343     IF WS-LVL-TBL-LEVEL (WS-LVL-TX) = SEM-EXP-CURR-LEVEL
006344         AND WS-LVL-TBL-DEPT-ID (WS-LVL-TX) = SEM-EXP-DEPARTMENT-ID
006345         MOVE WS-LVL-TBL-ROLE-ID (WS-LVL-TX) TO WS-RULE-ROLE-ID
006346         MOVE 'Y' TO WS-RULE-FOUND-SW
006347     ELSE
006348         ADD 1 TO WS-LVL-TX
006349     END-IF.
006350 916-EXIT.
006351     EXIT.
006352*
006353 917-SCAN-ONE-LEVEL-FOR-GENERAL.
006354     IF WS-LVL-TBL-LEVEL (WS-LVL-TX) = SEM-EXP-CURR-LEVEL
006355         AND WS-LVL-TBL-DEPT-ID (WS-LVL-TX) = SPACES
006356         MOVE WS-LVL-TBL-ROLE-ID (WS-LVL-TX) TO WS-RULE-ROLE-ID
006357         MOVE 'Y' TO WS-RULE-FOUND-SW
006358     ELSE
006359         ADD 1 TO WS-LVL-TX
006360     END-IF.
006361 917-EXIT.
006362     EXIT.
006350*
006360*-----------------------------------------------------------------
006370* 920-FIND-APPLICABLE-LEVELS -- ROWS WHERE THE AMOUNT FALLS IN
006380* RANGE AND THE ROW IS ACTIVE.  DEPARTMENT-SPECIFIC ROWS WIN
006390* OVER GENERAL ROWS WHEN BOTH ARE PRESENT FOR THE AMOUNT.
006400* RESULT LIST COMES OUT ASCENDING BECAUSE THE TABLE ITSELF IS
006410* LOADED ASCENDING BY LEVEL.
006420*-----------------------------------------------------------------
006430 920-FIND-APPLICABLE-LEVELS.
006440     MOVE 0 TO WS-APL-COUNT
006450     PERFORM 921-SCAN-LEVELS-FOR-AMOUNT THRU 921-EXIT
006460         VARYING WS-LVL-TX FROM 1 BY 1
006470         UNTIL WS-LVL-TX GREATER THAN WS-LEVEL-COUNT
006490     IF WS-APL-COUNT = 0
006500         PERFORM 922-SCAN-GENERAL-LEVELS THRU 922-EXIT
006510             VARYING WS-LVL-TX FROM 1 BY 1
006520             UNTIL WS-LVL-TX GREATER THAN WS-LEVEL-COUNT
006530     END-IF.
006540 920-EXIT.
006550     EXIT.
006560*
006570* 921/922 ARE CALLED ONLY FROM 920 ABOVE -- SPLIT OUT SO THE
006580* DEPARTMENT-SPECIFIC PASS AND THE GENERAL PASS CAN EACH RUN AS
006590* A STRAIGHT PERFORM VARYING OVER THE WHOLE TABLE.
006600*
006610 921-SCAN-LEVELS-FOR-AMOUNT.
006620     IF WS-LVL-TBL-DEPT-ID (WS-LVL-TX) = SEM-EXP-DEPARTMENT-ID
006630         AND WS-LVL-TBL-DEPT-ID (WS-LVL-TX) NOT = SPACES
006640         AND WS-LVL-TBL-ACTIVE (WS-LVL-TX) = 'Y'
006650         AND SEM-EXP-AMOUNT NOT LESS THAN
006660                 WS-LVL-TBL-MIN-AMT (WS-LVL-TX)
006670         AND SEM-EXP-AMOUNT NOT GREATER THAN
006680                 WS-LVL-TBL-MAX-AMT (WS-LVL-TX)
006690         ADD 1 TO WS-APL-COUNT
006700         MOVE WS-APL-COUNT TO WS-APL-TX
006710         MOVE WS-LVL-TBL-LEVEL (WS-LVL-TX)
006720                               TO WS-APL-LEVEL-NO (WS-APL-TX)
006730     END-IF.
006740 921-EXIT.
006750     EXIT.
006760*
006770 922-SCAN-GENERAL-LEVELS.
006780     IF WS-LVL-TBL-DEPT-ID (WS-LVL-TX) = SPACES
006790         AND WS-LVL-TBL-ACTIVE (WS-LVL-TX) = 'Y'
006800         AND SEM-EXP-AMOUNT NOT LESS THAN
006810                 WS-LVL-TBL-MIN-AMT (WS-LVL-TX)
006820         AND SEM-EXP-AMOUNT NOT GREATER THAN
006830                 WS-LVL-TBL-MAX-AMT (WS-LVL-TX)
006840         ADD 1 TO WS-APL-COUNT
006850         MOVE WS-APL-COUNT TO WS-APL-TX
006860         MOVE WS-LVL-TBL-LEVEL (WS-LVL-TX)
006870                               TO WS-APL-LEVEL-NO (WS-APL-TX)
006880     END-IF.
006890 922-EXIT.
006900     EXIT.
006910*
006920*-----------------------------------------------------------------
006930* 925-FIND-LEVELS-BY-AMOUNT -- SAME AS 920 BUT WITH NO
006940* DEPARTMENT FILTERING, USED BY APPROVE AND ESCALATE.
006950*-----------------------------------------------------------------
006960 925-FIND-LEVELS-BY-AMOUNT.
006970     MOVE 0 TO WS-APL-COUNT
006980     PERFORM 926-SCAN-ANY-LEVEL THRU 926-EXIT
006990         VARYING WS-LVL-TX FROM 1 BY 1
007000         UNTIL WS-LVL-TX GREATER THAN WS-LEVEL-COUNT.
007010 925-EXIT.
007020     EXIT.
007030*
007040 926-SCAN-ANY-LEVEL.
007050     IF WS-LVL-TBL-ACTIVE (WS-LVL-TX) = 'Y'
007060         AND SEM-EXP-AMOUNT NOT LESS THAN
007070                 WS-LVL-TBL-MIN-AMT (WS-LVL-TX)
007080         AND SEM-EXP-AMOUNT NOT GREATER THAN
007090                 WS-LVL-TBL-MAX-AMT (WS-LVL-TX)
007100         ADD 1 TO WS-APL-COUNT
007110         MOVE WS-APL-COUNT TO WS-APL-TX
007120         MOVE WS-LVL-TBL-LEVEL (WS-LVL-TX)
007130                               TO WS-APL-LEVEL-NO (WS-APL-TX)
007140     END-IF.
007150 926-EXIT.
007160     EXIT.
007170*
007180*-----------------------------------------------------------------
007190* 930-FIND-EXPENSE -- LINEAR SCAN OF EXPENSE-FILE FOR THE
007200* TRANSACTION'S EXPENSE ID.  LEAVES THE RECORD IN SEM-EXPENSE-
007210* REC AND THE FILE POSITIONED AT THE NEXT RECORD SO 990 BELOW
007220* CAN REWRITE IN PLACE.
007230*-----------------------------------------------------------------
007240 930-FIND-EXPENSE.
007250     MOVE 'N' TO WS-EXP-FOUND-SW
007260     MOVE 'N' TO WS-EXP-EOF2-SW
007270     IF WS-EXP-FILE-IS-OPEN
007280         CLOSE EXPENSE-FILE
007290     END-IF
007300     OPEN I-O EXPENSE-FILE
007310     MOVE 'Y' TO WS-EXP-FILE-OPEN-SW
007320     PERFORM 931-READ-EXPENSE THRU 931-EXIT
007325     PERFORM 932-TEST-ONE-EXPENSE THRU 932-EXIT
007326         UNTIL WS-EXP-FOUND-SW = 'Y' OR WS-EXP-EOF2-SW = 'Y'.
007400 930-EXIT.
007410     EXIT.
007411*
007412 932-TEST-ONE-EXPENSE.
007413     IF SEM-EXP-ID = TRAN-EXPENSE-ID
007414         MOVE 'Y' TO WS-EXP-FOUND-SW
007415     ELSE
007416         PERFORM 931-READ-EXPENSE THRU 931-EXIT
007417     END-IF.
007418 932-EXIT.
007419     EXIT.
007420*
007430 931-READ-EXPENSE.
007440     READ EXPENSE-FILE
007450         AT END
007460             MOVE 'Y' TO WS-EXP-EOF2-SW
007470     END-READ.
007480 931-EXIT.
007490     EXIT.
007500*
007510*-----------------------------------------------------------------
007520* 940-FIND-USER -- LOOKS UP TRAN-ACTOR-ID (OR TRAN-DELEGATE-ID
007530* ON A DELEGATE ACTION) IN THE USER TABLE.
007540*-----------------------------------------------------------------
007550 940-FIND-USER.
007560     MOVE 'N' TO WS-ACTOR-FOUND-SW
007570     MOVE 1 TO WS-USR-TX
007580     IF TRAN-IS-DELEGATE
007590         PERFORM 941-SCAN-ONE-USER-FOR-DELEGATE THRU 941-EXIT
007600             UNTIL WS-USR-TX > WS-USER-COUNT
007610             OR WS-ACTOR-FOUND-SW = 'Y'
007650     ELSE
007660         PERFORM 942-SCAN-ONE-USER-FOR-ACTOR THRU 942-EXIT
007670             UNTIL WS-USR-TX > WS-USER-COUNT
007680             OR WS-ACTOR-FOUND-SW = 'Y'
007720     END-IF.
007730 940-EXIT.
007740     EXIT.
007741*
007742 941-SCAN-ONE-USER-FOR-DELEGATE.
007743     IF WS-UT-USER-ID (WS-USR-TX) = TRAN-DELEGATE-ID
007744         MOVE 'Y' TO WS-ACTOR-FOUND-SW
007745     ELSE
007746         ADD 1 TO WS-USR-TX
007747     END-IF.
007748 941-EXIT.
007749     EXIT.
007750*
007751 942-SCAN-ONE-USER-FOR-ACTOR.
007752     IF WS-UT-USER-ID (WS-USR-TX) = TRAN-ACTOR-ID
007753         MOVE 'Y' TO WS-ACTOR-FOUND-SW
007754     ELSE
007755         ADD 1 TO WS-USR-TX
007756     END-IF.
007757 942-EXIT.
007758     EXIT.
007750*
007760*-----------------------------------------------------------------
007770* 750/770 -- TABLE LOADS, SAME SHAPE AS SEMAPR1/750.
007780*-----------------------------------------------------------------
007790 750-LOAD-LEVEL-TABLE.
007800     MOVE 0 TO WS-LEVEL-COUNT
007810     PERFORM 760-READ-LEVEL THRU 760-EXIT
007820     PERFORM 765-STORE-LEVEL THRU 765-EXIT
007830         UNTIL WS-LVL-AT-EOF.
007840 750-EXIT.
007850     EXIT.
007860*
007870 760-READ-LEVEL.
007880     READ LEVEL-FILE
007890         AT END
007900             MOVE 'Y' TO WS-LVL-EOF-SW
007910     END-READ.
007920 760-EXIT.
007930     EXIT.
007940*
007950 765-STORE-LEVEL.
007960     ADD 1 TO WS-LEVEL-COUNT
007970     MOVE WS-LEVEL-COUNT TO WS-LVL-TX
007980     MOVE SEM-LVL-LEVEL       TO WS-LVL-TBL-LEVEL (WS-LVL-TX)
007990     MOVE SEM-LVL-DEPT-ID     TO WS-LVL-TBL-DEPT-ID (WS-LVL-TX)
008000     MOVE SEM-LVL-ROLE-ID     TO WS-LVL-TBL-ROLE-ID (WS-LVL-TX)
008010     MOVE SEM-LVL-MIN-AMOUNT  TO WS-LVL-TBL-MIN-AMT (WS-LVL-TX)
008020     MOVE SEM-LVL-MAX-AMOUNT  TO WS-LVL-TBL-MAX-AMT (WS-LVL-TX)
008030     MOVE SEM-LVL-REQ-RECEIPT TO WS-LVL-TBL-REQ-RECEIPT (WS-LVL-TX)
008040     MOVE SEM-LVL-ACTIVE      TO WS-LVL-TBL-ACTIVE (WS-LVL-TX)
008050     PERFORM 760-READ-LEVEL THRU 760-EXIT.
008060 765-EXIT.
008070     EXIT.
008080*
008090 770-LOAD-USER-TABLE.
008100     MOVE 0 TO WS-USER-COUNT
008110     PERFORM 780-READ-USER THRU 780-EXIT
008120     PERFORM 785-STORE-USER THRU 785-EXIT
008130         UNTIL WS-USR-AT-EOF.
008140 770-EXIT.
008150     EXIT.
008160*
008170 780-READ-USER.
008180     READ USER-FILE
008190         AT END
008200             MOVE 'Y' TO WS-USR-EOF-SW
008210     END-READ.
008220 780-EXIT.
008230     EXIT.
008240*
008250 785-STORE-USER.
008260     ADD 1 TO WS-USER-COUNT
008270     MOVE WS-USER-COUNT TO WS-USR-TX
008280     MOVE SEM-USR-ID    TO WS-UT-USER-ID (WS-USR-TX)
008290     MOVE SEM-USR-EMAIL TO WS-UT-EMAIL (WS-USR-TX)
008300     MOVE SEM-USR-ACTIVE TO WS-UT-ACTIVE (WS-USR-TX)
008310     PERFORM 780-READ-USER THRU 780-EXIT.
008320 785-EXIT.
008330     EXIT.
008340*
008350*-----------------------------------------------------------------
008360* 850-REPORT-RUN-STATS -- END-OF-RUN TOTALS TO THE OPERATOR LOG.
008370*-----------------------------------------------------------------
008380 850-REPORT-RUN-STATS.
008390     DISPLAY 'SEMAPR2 -- ACTION ROUTING COMPLETE'
008400     DISPLAY 'TRANSACTIONS READ..... ' WS-READ-COUNT
008410     DISPLAY 'ACCEPTED.............. ' WS-ACCEPTED-COUNT
008420     DISPLAY 'REJECTED.............. ' WS-REJECTED-TRAN-COUNT.
008430 850-EXIT.
008440     EXIT.
008450*
008460*-----------------------------------------------------------------
008470* 950-EMIT-STATUS-EVENT -- SAME SHAPE AS SEMEXP01/800, FEEDS
008480* THE NOTIFICATION BUILDER DOWNSTREAM.
008490*-----------------------------------------------------------------
008500 950-EMIT-STATUS-EVENT.
008510     MOVE SPACES             TO SEM-EVENT-REC
008520     MOVE SEM-EXP-ID          TO SEM-EVT-EXPENSE-ID
008530     MOVE SEM-EXP-USER-ID     TO SEM-EVT-USER-ID
008540     MOVE 1 TO WS-USR-TX
008541     MOVE 'N' TO WS-USR-FOUND-SW2
008542     MOVE SPACES TO SEM-EVT-EMAIL
008543     PERFORM 951-SCAN-ONE-USER-FOR-EVENT THRU 951-EXIT
008544         UNTIL WS-USR-TX > WS-USER-COUNT
008545         OR WS-USR-FOUND-SW2 = 'Y'
008610     MOVE SEM-EXP-TITLE       TO SEM-EVT-TITLE
008620     MOVE SEM-EXP-AMOUNT      TO SEM-EVT-AMOUNT
008630     MOVE SEM-EXP-CURRENCY    TO SEM-EVT-CURRENCY
008640     MOVE SEM-EXP-STATUS      TO SEM-EVT-NEW-STATUS
008650     WRITE SEM-EVENT-REC.
008660 950-EXIT.
008670     EXIT.
008671*
008672 951-SCAN-ONE-USER-FOR-EVENT.
008673     IF WS-UT-USER-ID (WS-USR-TX) = SEM-EXP-USER-ID
008674         MOVE WS-UT-EMAIL (WS-USR-TX) TO SEM-EVT-EMAIL
008675         MOVE 'Y' TO WS-USR-FOUND-SW2
008676     ELSE
008677         ADD 1 TO WS-USR-TX
008678     END-IF.
008679 951-EXIT.
008680     EXIT.
008681*
008690*-----------------------------------------------------------------
008700* 960-OPEN-FILES / 980-CLOSE-FILES / 990-REWRITE-EXPENSE.
008710*-----------------------------------------------------------------
008720 960-OPEN-FILES.
008730     ACCEPT CURRENT-DATE-FLD FROM DATE YYYYMMDD
008740     ACCEPT CURRENT-TIME-FLD FROM TIME
008750     STRING CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
008760         CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
008770         DELIMITED BY SIZE INTO WS-CURRENT-TS
008780     OPEN INPUT  ACTION-TRAN-FILE
008790     OPEN INPUT  LEVEL-FILE
008800     OPEN INPUT  USER-FILE
008810     OPEN EXTEND STEP-FILE
008820     OPEN OUTPUT EVENT-FILE
008830     PERFORM 110-READ-ACTION-TRAN THRU 110-EXIT.
008840 960-EXIT.
008850     EXIT.
008860*
008870 980-CLOSE-FILES.
008880     IF WS-EXP-FILE-IS-OPEN
008890         CLOSE EXPENSE-FILE
008900     END-IF
008910     CLOSE ACTION-TRAN-FILE
008920     CLOSE LEVEL-FILE
008930     CLOSE USER-FILE
008940     CLOSE STEP-FILE
008950     CLOSE EVENT-FILE.
008960 980-EXIT.
008970     EXIT.
008980*
008990 990-REWRITE-EXPENSE.
009000     IF WS-EXP-WAS-FOUND
009010         REWRITE SEM-EXPENSE-REC
009020     END-IF.
009030 990-EXIT.
009040     EXIT.
