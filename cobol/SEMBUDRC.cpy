000010******************************************************************
000020* SEMBUDRC  --  DEPARTMENT / PROJECT / USER BUDGET MASTER       *
000030*                                                                *
000040*   ONE RECORD PER BUDGET PERIOD.  SEM-BUD-SPENT IS POSTED TO   *
000050*   BY THE ALLOCATION PASS AS EXPENSES ARE APPROVED AND IS THE  *
000060*   BASIS FOR THE UTILIZATION AND OVER-RUN RISK ANALYSIS RUN.   *
000070*   RECORD LENGTH IS FIXED AT 233 BYTES.                        *
000080******************************************************************
000090*01-08-09 RLD  TICKET SEMS-0001  INITIAL LAYOUT                   RLD0004 
000100*
000110 01  SEM-BUDGET-REC.
000120     05  SEM-BUD-ID                      PIC X(36).
000130     05  SEM-BUD-NAME                    PIC X(30).
000140     05  SEM-BUD-AMOUNT                  PIC S9(9)V99.
000150     05  SEM-BUD-SPENT                   PIC S9(9)V99.
000160     05  SEM-BUD-CURRENCY                PIC X(3).
000170     05  SEM-BUD-USER-ID                 PIC X(36).
000180     05  SEM-BUD-DEPT-ID                 PIC X(36).
000190     05  SEM-BUD-PROJECT-ID               PIC X(36).
000200     05  SEM-BUD-START-DATE               PIC 9(8).
000210     05  SEM-BUD-START-YMD REDEFINES
000220         SEM-BUD-START-DATE.
000230         10  SEM-BUD-START-YYYY          PIC 9(4).
000240         10  SEM-BUD-START-MM            PIC 9(2).
000250         10  SEM-BUD-START-DD            PIC 9(2).
000260     05  SEM-BUD-END-DATE                 PIC 9(8).
000270     05  SEM-BUD-END-YMD REDEFINES
000280         SEM-BUD-END-DATE.
000290         10  SEM-BUD-END-YYYY            PIC 9(4).
000300         10  SEM-BUD-END-MM              PIC 9(2).
000310         10  SEM-BUD-END-DD              PIC 9(2).
000320     05  SEM-BUD-ACTIVE                   PIC X(1).
000330         88  SEM-BUD-IS-ACTIVE                VALUE 'Y'.
000340     05  SEM-BUD-FILLER                   PIC X(17).
