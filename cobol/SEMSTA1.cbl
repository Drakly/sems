000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION   *
000030* ALL RIGHTS RESERVED                                           *
000040******************************************************************
000050* PROGRAM:  SEMSTA1
000060*
000070* FUNCTION: WORKFLOW STATISTICS.  FOR EACH ACTIVE APPROVAL LEVEL
000080*           COUNTS AND TOTALS THE EXPENSES CURRENTLY PENDING AT
000090*           THAT LEVEL AND AVERAGES THE PROCESSING TIME, IN
000100*           HOURS, OF EXPENSES THAT HAVE BEEN APPROVED AT THAT
000110*           LEVEL.  PRINTS THE WORKFLOW STATISTICS REPORT FOR
000120*           THE WEEKLY WORKLOAD REVIEW.  RUN AFTER SEMAPR2 IN
000130*           THE NIGHTLY STREAM.
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.    SEMSTA1.
000170 AUTHOR.        R L DAVENPORT.
000180 INSTALLATION.  CORPORATE SYSTEMS DIVISION.
000190 DATE-WRITTEN.  05/19/91.
000200 DATE-COMPILED.
000210 SECURITY.      CORPORATE CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260*05/19/91 RLD  INITIAL VERSION -- PENDING COUNT AND AMOUNT BY     RLD3001 
000270*              APPROVAL LEVEL FOR THE WEEKLY WORKLOAD REVIEW.     RLD3002 
000280*11/14/93 DWS  ADDED AVERAGE PROCESSING-TIME-IN-HOURS PER         RLD3003 
000290*              LEVEL, MEASURED FROM THE EXPENSE'S EARLIEST STEP   RLD3004 
000300*              TO ITS APPROVAL STEP AT THE LEVEL.  TICKET         RLD3005 
000310*              CS-0901.                                           RLD3006 
000320*06/02/96 MTK  ADDED THE GRAND-TOTAL LINE AT THE FOOT OF THE      RLD3007 
000330*              REPORT.  TICKET CS-1305.                           RLD3008 
000340*11/23/98 CAS  Y2K REMEDIATION -- TIMESTAMP ARITHMETIC CONVERTED  RLD3009 
000350*              FROM 2-DIGIT TO 4-DIGIT CENTURY THROUGHOUT.        RLD3010 
000360*              TICKET Y2K-0077.                                   RLD3011 
000370*01/09/09 RLD  REWORKED FOR THE SMART EXPENSE MGMT PROJECT --     RLD3012 
000380*              LEVEL AND STEP TABLES NOW BUILT FROM THE           RLD3013 
000390*              EXPENSE/APPROVAL-STEP MASTER FILES INSTEAD OF      RLD3014 
000400*              THE OLD DESK-LIMIT TABLE.  TICKET SEMS-0014.       RLD3015 
000410*-----------------------------------------------------------------
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-370.
000460 OBJECT-COMPUTER. IBM-370.
000470 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT APPROVAL-LEVEL-FILE ASSIGN TO APRLEVEL
000520         ACCESS IS SEQUENTIAL
000530         FILE STATUS  IS  WS-LVL-STATUS.
000540*
000550     SELECT EXPENSE-FILE         ASSIGN TO EXPMSTR
000560         ACCESS IS SEQUENTIAL
000570         FILE STATUS  IS  WS-EXP-STATUS.
000580*
000590     SELECT APPROVAL-STEP-FILE   ASSIGN TO APRSTEP
000600         ACCESS IS SEQUENTIAL
000610         FILE STATUS  IS  WS-STEP-STATUS.
000620*
000630     SELECT STATS-REPORT         ASSIGN TO STATSRPT
000640         ACCESS IS SEQUENTIAL
000650         FILE STATUS  IS  WS-RPT-STATUS.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  APPROVAL-LEVEL-FILE
000700     RECORDING MODE IS F
000710     LABEL RECORDS ARE STANDARD.
000720     COPY SEMLVLRC.
000730*
000740 FD  EXPENSE-FILE
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD.
000770     COPY SEMEXPRC.
000780*
000790 FD  APPROVAL-STEP-FILE
000800     RECORDING MODE IS F
000810     LABEL RECORDS ARE STANDARD.
000820     COPY SEMSTPRC.
000830*
000840 FD  STATS-REPORT
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD.
000870 01  RPT-REC                         PIC X(132).
000880*
000890 WORKING-STORAGE SECTION.
000895 77  WS77-SEARCH-LEVEL           PIC 9(02).
000900 01  SYSTEM-DATE-AND-TIME.
000910     05  CURRENT-DATE-FLD.
000920         10  CURRENT-YEAR         PIC 9(4).
000930         10  CURRENT-MONTH        PIC 9(2).
000940         10  CURRENT-DAY          PIC 9(2).
000950     05  CURRENT-TIME-FLD.
000960         10  CURRENT-HOUR         PIC 9(2).
000970         10  CURRENT-MINUTE       PIC 9(2).
000980         10  CURRENT-SECOND       PIC 9(2).
000990*
001000 01  WS-CURRENT-TS                PIC 9(14).
001010 01  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TS.
001020     05  WS-CURRENT-DATE           PIC 9(8).
001030     05  WS-CURRENT-TIME           PIC 9(6).
001040*
001050 01  WS-GENERIC-DATE.
001060     05  WS-GENERIC-DATE-N         PIC 9(8).
001070     05  WS-GENERIC-DATE-YMD REDEFINES WS-GENERIC-DATE-N.
001080         10  WS-GEN-YYYY           PIC 9(4).
001090         10  WS-GEN-MM             PIC 9(2).
001100         10  WS-GEN-DD             PIC 9(2).
001110*
001120 01  WS-GENERIC-TS.
001130     05  WS-GENERIC-TS-N           PIC 9(14).
001140     05  WS-GENERIC-TS-PARTS REDEFINES WS-GENERIC-TS-N.
001150         10  WS-GEN-TS-DATE        PIC 9(8).
001160         10  WS-GEN-TS-TIME        PIC 9(6).
001170             15  WS-GEN-TS-HH      PIC 9(2).
001180             15  WS-GEN-TS-MM      PIC 9(2).
001190             15  WS-GEN-TS-SS      PIC 9(2).
001200*
001210 01  WS-FILE-STATUSES.
001220     05  WS-LVL-STATUS               PIC X(02).
001230         88  WS-LVL-OK                     VALUE '00'.
001240     05  WS-EXP-STATUS               PIC X(02).
001250         88  WS-EXP-OK                     VALUE '00'.
001260     05  WS-STEP-STATUS              PIC X(02).
001270         88  WS-STEP-OK                    VALUE '00'.
001280     05  WS-RPT-STATUS               PIC X(02).
001290         88  WS-RPT-OK                     VALUE '00'.
001300*
001310 01  WS-SWITCHES.
001320     05  WS-LVL-EOF-SW               PIC X(01)   VALUE 'N'.
001330         88  WS-LVL-AT-EOF                 VALUE 'Y'.
001340     05  WS-EXP-EOF-SW                PIC X(01)   VALUE 'N'.
001350         88  WS-EXP-AT-EOF                 VALUE 'Y'.
001360     05  WS-STEP-EOF-SW               PIC X(01)   VALUE 'N'.
001370         88  WS-STEP-AT-EOF                VALUE 'Y'.
001380     05  WS-LVL-FOUND-SW              PIC X(01)   VALUE 'N'.
001390         88  WS-LVL-WAS-FOUND              VALUE 'Y'.
001400*
001410 01  WS-COUNTERS.
001420     05  WS-LEVEL-COUNT              PIC S9(7)   COMP-3 VALUE 0.
001430     05  WS-STEP-COUNT               PIC S9(7)   COMP-3 VALUE 0.
001440     05  WS-EXPENSE-READ-COUNT       PIC S9(7)   COMP-3 VALUE 0.
001450*
001460 01  WS-SUBSCRIPTS.
001470     05  WS-LVL-TX                   PIC S9(4)   COMP.
001480     05  WS-STP-TX                   PIC S9(4)   COMP.
001490     05  WS-EARLY-TX                 PIC S9(4)   COMP.
001500*
001520*
001530 01  WS-DATE-MATH-WORK.
001540     05  WS-DAY-NUMBER                PIC S9(9)   COMP-3.
001550     05  WS-CALC-SECONDS              PIC S9(11)  COMP-3.
001560     05  WS-EARLIEST-SECONDS          PIC S9(11)  COMP-3.
001570*
001580 01  WS-HOURS-WORK                    PIC S9(9)V99.
001590 01  WS-AVG-HOURS-WORK                PIC S9(7)V99.
001600*
001610 01  WS-GRAND-PENDING-COUNT           PIC S9(9)     COMP-3.
001620 01  WS-GRAND-PENDING-AMOUNT          PIC S9(11)V99 COMP-3.
001630*
001640 01  WS-LEVEL-TABLE.
001650     05  WS-LVL-ENTRY OCCURS 50 TIMES.
001660         10  WS-LVL-TBL-LEVEL           PIC 9(2).
001670         10  WS-LVL-TBL-NAME            PIC X(30).
001680         10  WS-LVL-TBL-ACTIVE          PIC X(1).
001690         10  WS-LVL-TBL-PENDING-COUNT   PIC S9(7)     COMP-3.
001700         10  WS-LVL-TBL-PENDING-AMOUNT  PIC S9(11)V99 COMP-3.
001710         10  WS-LVL-TBL-HOURS-TOTAL     PIC S9(9)V99  COMP-3.
001720         10  WS-LVL-TBL-HOURS-COUNT     PIC S9(7)     COMP-3.
001730*
001740 01  WS-STEP-TABLE.
001750     05  WS-STP-ENTRY OCCURS 3000 TIMES.
001760         10  WS-STP-TBL-EXPENSE-ID      PIC X(36).
001770         10  WS-STP-TBL-LEVEL           PIC 9(2).
001780         10  WS-STP-TBL-ACTION          PIC X(2).
001790         10  WS-STP-TBL-ACTION-TS       PIC 9(14).
001800         10  WS-STP-TBL-SECONDS         PIC S9(11)  COMP-3.
001810*
001820 01  WS-MESSAGE-AREA                  PIC X(80).
001830*
001840 01  RPT-TITLE-LINE.
001850     05  FILLER PIC X(40) VALUE
001860         'WORKFLOW STATISTICS REPORT             '.
001870     05  FILLER PIC X(92) VALUE SPACES.
001880*
001890 01  RPT-HEADER-LINE.
001900     05  FILLER PIC X(6)  VALUE 'LEVEL '.
001910     05  FILLER PIC X(2)  VALUE SPACES.
001920     05  FILLER PIC X(30) VALUE 'LEVEL NAME'.
001930     05  FILLER PIC X(2)  VALUE SPACES.
001940     05  FILLER PIC X(14) VALUE 'PENDING COUNT'.
001950     05  FILLER PIC X(2)  VALUE SPACES.
001960     05  FILLER PIC X(16) VALUE 'PENDING AMOUNT'.
001970     05  FILLER PIC X(2)  VALUE SPACES.
001980     05  FILLER PIC X(10) VALUE 'AVG HOURS'.
001990     05  FILLER PIC X(48) VALUE SPACES.
002000*
002010 01  RPT-DETAIL-LINE.
002020     05  RPT-DTL-LEVEL    PIC Z9.
002030     05  FILLER PIC X(6)  VALUE SPACES.
002040     05  RPT-DTL-NAME     PIC X(30).
002050     05  FILLER PIC X(2)  VALUE SPACES.
002060     05  RPT-DTL-PEND-CNT PIC ZZZ,ZZ9.
002070     05  FILLER PIC X(3)  VALUE SPACES.
002080     05  RPT-DTL-PEND-AMT PIC Z,ZZZ,ZZZ,ZZ9.99-.
002090     05  FILLER PIC X(2)  VALUE SPACES.
002100     05  RPT-DTL-AVG-HRS  PIC Z,ZZZ,ZZ9.99.
002110     05  FILLER PIC X(29) VALUE SPACES.
002120*
002130 01  RPT-TOTAL-LINE.
002140     05  FILLER PIC X(14) VALUE 'GRAND TOTAL   '.
002150     05  FILLER PIC X(24) VALUE SPACES.
002160     05  RPT-TOT-PEND-CNT PIC ZZZ,ZZ9.
002170     05  FILLER PIC X(3)  VALUE SPACES.
002180     05  RPT-TOT-PEND-AMT PIC Z,ZZZ,ZZZ,ZZ9.99-.
002190     05  FILLER PIC X(59) VALUE SPACES.
002200*
002210 PROCEDURE DIVISION.
002220*
002230*-----------------------------------------------------------------
002240* 000-MAIN-LINE -- LOAD THE LEVEL AND STEP TABLES, ACCUMULATE THE
002250* TWO PASSES OF STATISTICS, PRINT THE REPORT.
002260*-----------------------------------------------------------------
002270 000-MAIN-LINE.
002280     PERFORM 960-OPEN-FILES
002290     PERFORM 050-LOAD-LEVEL-TABLE THRU 050-EXIT
002300     PERFORM 070-LOAD-STEP-TABLE THRU 070-EXIT
002310     PERFORM 100-ACCUMULATE-PENDING THRU 100-EXIT
002320         UNTIL WS-EXP-AT-EOF
002330     PERFORM 300-ACCUMULATE-PROCESSING-TIME THRU 300-EXIT
002340     PERFORM 900-PRINT-STATS-REPORT THRU 900-EXIT
002350     PERFORM 980-CLOSE-FILES
002360     GOBACK.
002370*
002380*-----------------------------------------------------------------
002390* 050-LOAD-LEVEL-TABLE -- BRINGS THE APPROVAL-LEVEL RULE FILE
002400* INTO MEMORY SO 100- AND 300- BELOW CAN FIND A LEVEL WITHOUT
002410* REWINDING THE LEVEL FILE.
002420*-----------------------------------------------------------------
002430 050-LOAD-LEVEL-TABLE.
002440     MOVE 0 TO WS-LEVEL-COUNT
002450     PERFORM 060-READ-LEVEL THRU 060-EXIT
002460     PERFORM 065-STORE-LEVEL THRU 065-EXIT
002470         UNTIL WS-LVL-AT-EOF.
002480 050-EXIT.
002490     EXIT.
002500*
002510 060-READ-LEVEL.
002520     READ APPROVAL-LEVEL-FILE
002530         AT END
002540             MOVE 'Y' TO WS-LVL-EOF-SW
002550     END-READ.
002560 060-EXIT.
002570     EXIT.
002580*
002590 065-STORE-LEVEL.
002600     ADD 1 TO WS-LEVEL-COUNT
002610     MOVE SEM-LVL-LEVEL  TO WS-LVL-TBL-LEVEL(WS-LEVEL-COUNT)
002620     MOVE SEM-LVL-NAME   TO WS-LVL-TBL-NAME(WS-LEVEL-COUNT)
002630     MOVE SEM-LVL-ACTIVE TO WS-LVL-TBL-ACTIVE(WS-LEVEL-COUNT)
002640     MOVE 0 TO WS-LVL-TBL-PENDING-COUNT(WS-LEVEL-COUNT)
002650     MOVE 0 TO WS-LVL-TBL-PENDING-AMOUNT(WS-LEVEL-COUNT)
002660     MOVE 0 TO WS-LVL-TBL-HOURS-TOTAL(WS-LEVEL-COUNT)
002670     MOVE 0 TO WS-LVL-TBL-HOURS-COUNT(WS-LEVEL-COUNT)
002680     PERFORM 060-READ-LEVEL THRU 060-EXIT.
002690 065-EXIT.
002700     EXIT.
002710*
002720*-----------------------------------------------------------------
002730* 070-LOAD-STEP-TABLE -- BRINGS THE WHOLE APPROVAL-STEP AUDIT
002740* FILE INTO MEMORY, PRECOMPUTING EACH STEP'S ELAPSED-SECONDS
002750* VALUE SO 300- BELOW CAN SUBTRACT TWO STEPS WITHOUT REPEATING
002760* THE DAY-NUMBER ARITHMETIC EACH TIME.
002770*-----------------------------------------------------------------
002780 070-LOAD-STEP-TABLE.
002790     MOVE 0 TO WS-STEP-COUNT
002800     PERFORM 080-READ-STEP THRU 080-EXIT
002810     PERFORM 085-STORE-STEP THRU 085-EXIT
002820         UNTIL WS-STEP-AT-EOF.
002830 070-EXIT.
002840     EXIT.
002850*
002860 080-READ-STEP.
002870     READ APPROVAL-STEP-FILE
002880         AT END
002890             MOVE 'Y' TO WS-STEP-EOF-SW
002900     END-READ.
002910 080-EXIT.
002920     EXIT.
002930*
002940 085-STORE-STEP.
002950     ADD 1 TO WS-STEP-COUNT
002960     MOVE SEM-STEP-EXPENSE-ID
002970         TO WS-STP-TBL-EXPENSE-ID(WS-STEP-COUNT)
002980     MOVE SEM-STEP-LEVEL  TO WS-STP-TBL-LEVEL(WS-STEP-COUNT)
002990     MOVE SEM-STEP-ACTION TO WS-STP-TBL-ACTION(WS-STEP-COUNT)
003000     MOVE SEM-STEP-ACTION-TS
003010         TO WS-STP-TBL-ACTION-TS(WS-STEP-COUNT)
003020     MOVE SEM-STEP-ACTION-TS TO WS-GENERIC-TS-N
003030     PERFORM 700-CALC-SECONDS THRU 700-EXIT
003040     MOVE WS-CALC-SECONDS TO WS-STP-TBL-SECONDS(WS-STEP-COUNT)
003050     PERFORM 080-READ-STEP THRU 080-EXIT.
003060 085-EXIT.
003070     EXIT.
003080*
003090*-----------------------------------------------------------------
003100* 100-ACCUMULATE-PENDING -- ONE EXPENSE RECORD PER PASS.  A
003110* SUBMITTED OR UNDER-REVIEW EXPENSE BUMPS ITS CURRENT LEVEL'S
003120* PENDING COUNT AND AMOUNT.
003130*-----------------------------------------------------------------
003140 100-ACCUMULATE-PENDING.
003150     ADD 1 TO WS-EXPENSE-READ-COUNT
003160     IF SEM-EXP-IS-SUBMITTED OR SEM-EXP-IS-UNDER-REVIEW
003170         MOVE SEM-EXP-CURR-LEVEL TO WS77-SEARCH-LEVEL
003180         PERFORM 600-FIND-LEVEL-BY-NUMBER THRU 600-EXIT
003190         IF WS-LVL-WAS-FOUND
003200             PERFORM 120-BUMP-LEVEL-TOTALS THRU 120-EXIT
003210         END-IF
003220     END-IF
003230     PERFORM 110-READ-EXPENSE THRU 110-EXIT.
003240 100-EXIT.
003250     EXIT.
003260*
003270 110-READ-EXPENSE.
003280     READ EXPENSE-FILE
003290         AT END
003300             MOVE 'Y' TO WS-EXP-EOF-SW
003310     END-READ.
003320 110-EXIT.
003330     EXIT.
003340*
003350 120-BUMP-LEVEL-TOTALS.
003360     ADD 1 TO WS-LVL-TBL-PENDING-COUNT(WS-LVL-TX)
003370     ADD SEM-EXP-AMOUNT TO WS-LVL-TBL-PENDING-AMOUNT(WS-LVL-TX).
003380 120-EXIT.
003390     EXIT.
003400*
003410*-----------------------------------------------------------------
003420* 300-ACCUMULATE-PROCESSING-TIME -- ONE STEP-TABLE ENTRY PER
003430* PASS.  AN APPROVAL STEP (ACTION AP) AT AN ACTIVE LEVEL IS
003440* TIMED AGAINST THE EXPENSE'S EARLIEST STEP AND ACCUMULATED INTO
003450* THAT LEVEL'S HOURS TOTAL/COUNT.
003460*-----------------------------------------------------------------
003470 300-ACCUMULATE-PROCESSING-TIME.
003480     MOVE 1 TO WS-STP-TX
003490     PERFORM 310-SCAN-ONE-STEP-FOR-HOURS THRU 310-EXIT
003500         UNTIL WS-STP-TX > WS-STEP-COUNT.
003510 300-EXIT.
003520     EXIT.
003530*
003540 310-SCAN-ONE-STEP-FOR-HOURS.
003550     IF WS-STP-TBL-ACTION(WS-STP-TX) = 'AP'
003560         MOVE WS-STP-TBL-LEVEL(WS-STP-TX) TO WS77-SEARCH-LEVEL
003570         PERFORM 600-FIND-LEVEL-BY-NUMBER THRU 600-EXIT
003580         IF WS-LVL-WAS-FOUND
003590             AND WS-LVL-TBL-ACTIVE(WS-LVL-TX) = 'Y'
003600             PERFORM 320-FIND-EARLIEST-STEP THRU 320-EXIT
003610             COMPUTE WS-HOURS-WORK ROUNDED =
003620                 (WS-STP-TBL-SECONDS(WS-STP-TX)
003630                     - WS-EARLIEST-SECONDS) / 3600
003640             ADD WS-HOURS-WORK
003650                 TO WS-LVL-TBL-HOURS-TOTAL(WS-LVL-TX)
003660             ADD 1 TO WS-LVL-TBL-HOURS-COUNT(WS-LVL-TX)
003670         END-IF
003680     END-IF
003690     ADD 1 TO WS-STP-TX.
003700 310-EXIT.
003710     EXIT.
003720*
003730 320-FIND-EARLIEST-STEP.
003740     MOVE WS-STP-TBL-SECONDS(WS-STP-TX) TO WS-EARLIEST-SECONDS
003750     MOVE 1 TO WS-EARLY-TX
003760     PERFORM 330-CHECK-ONE-STEP-FOR-EARLIEST THRU 330-EXIT
003770         UNTIL WS-EARLY-TX > WS-STEP-COUNT.
003780 320-EXIT.
003790     EXIT.
003800*
003810 330-CHECK-ONE-STEP-FOR-EARLIEST.
003820     IF WS-STP-TBL-EXPENSE-ID(WS-EARLY-TX)
003830             = WS-STP-TBL-EXPENSE-ID(WS-STP-TX)
003840         AND WS-STP-TBL-SECONDS(WS-EARLY-TX)
003850             < WS-EARLIEST-SECONDS
003860         MOVE WS-STP-TBL-SECONDS(WS-EARLY-TX)
003870             TO WS-EARLIEST-SECONDS
003880     END-IF
003890     ADD 1 TO WS-EARLY-TX.
003900 330-EXIT.
003910     EXIT.
003920*
003930*-----------------------------------------------------------------
003940* 600-FIND-LEVEL-BY-NUMBER -- LINEAR SCAN OF WS-LEVEL-TABLE FOR
003950* WS77-SEARCH-LEVEL.  LEAVES WS-LVL-TX ON THE MATCH.
003960*-----------------------------------------------------------------
003970 600-FIND-LEVEL-BY-NUMBER.
003980     MOVE 'N' TO WS-LVL-FOUND-SW
003990     MOVE 1 TO WS-LVL-TX
004000     PERFORM 610-SCAN-ONE-LEVEL THRU 610-EXIT
004010         UNTIL WS-LVL-TX > WS-LEVEL-COUNT
004020             OR WS-LVL-WAS-FOUND.
004030 600-EXIT.
004040     EXIT.
004050*
004060 610-SCAN-ONE-LEVEL.
004070     IF WS-LVL-TBL-LEVEL(WS-LVL-TX) = WS77-SEARCH-LEVEL
004080         MOVE 'Y' TO WS-LVL-FOUND-SW
004090     ELSE
004100         ADD 1 TO WS-LVL-TX
004110     END-IF.
004120 610-EXIT.
004130     EXIT.
004140*
004150*-----------------------------------------------------------------
004160* 700-CALC-SECONDS -- CONVERTS WS-GENERIC-TS-N TO AN ELAPSED-
004170* SECONDS VALUE USING THE SHOP'S 30/360 DAY-COUNT CONVENTION FOR
004180* THE DATE PORTION -- NO INTRINSIC DATE FUNCTIONS.
004190*-----------------------------------------------------------------
004200 700-CALC-SECONDS.
004210     MOVE WS-GEN-TS-DATE TO WS-GENERIC-DATE-N
004220     PERFORM 705-CALC-DAY-NUMBER THRU 705-EXIT
004230     COMPUTE WS-CALC-SECONDS =
004240         (WS-DAY-NUMBER * 86400)
004250             + (WS-GEN-TS-HH * 3600)
004260             + (WS-GEN-TS-MM * 60)
004270             + WS-GEN-TS-SS.
004280 700-EXIT.
004290     EXIT.
004300*
004310 705-CALC-DAY-NUMBER.
004320     COMPUTE WS-DAY-NUMBER =
004330         (WS-GEN-YYYY * 360) + ((WS-GEN-MM - 1) * 30) + WS-GEN-DD.
004340 705-EXIT.
004350     EXIT.
004360*
004370*-----------------------------------------------------------------
004380* 900-PRINT-STATS-REPORT -- TITLE, HEADER, ONE LINE PER ACTIVE
004390* LEVEL, GRAND-TOTAL LINE.
004400*-----------------------------------------------------------------
004410 900-PRINT-STATS-REPORT.
004420     WRITE RPT-REC FROM RPT-TITLE-LINE
004430         AFTER ADVANCING PAGE
004440     WRITE RPT-REC FROM RPT-HEADER-LINE
004450         AFTER ADVANCING 2 LINES
004460     MOVE 0 TO WS-GRAND-PENDING-COUNT
004470     MOVE 0 TO WS-GRAND-PENDING-AMOUNT
004480     MOVE 1 TO WS-LVL-TX
004490     PERFORM 910-PRINT-ONE-LEVEL THRU 910-EXIT
004500         UNTIL WS-LVL-TX > WS-LEVEL-COUNT
004510     MOVE WS-GRAND-PENDING-COUNT TO RPT-TOT-PEND-CNT
004520     MOVE WS-GRAND-PENDING-AMOUNT TO RPT-TOT-PEND-AMT
004530     WRITE RPT-REC FROM RPT-TOTAL-LINE
004540         AFTER ADVANCING 2 LINES.
004550 900-EXIT.
004560     EXIT.
004570*
004580 910-PRINT-ONE-LEVEL.
004590     IF WS-LVL-TBL-ACTIVE(WS-LVL-TX) = 'Y'
004600         MOVE WS-LVL-TBL-LEVEL(WS-LVL-TX) TO RPT-DTL-LEVEL
004610         MOVE WS-LVL-TBL-NAME(WS-LVL-TX) TO RPT-DTL-NAME
004620         MOVE WS-LVL-TBL-PENDING-COUNT(WS-LVL-TX)
004630             TO RPT-DTL-PEND-CNT
004640         MOVE WS-LVL-TBL-PENDING-AMOUNT(WS-LVL-TX)
004650             TO RPT-DTL-PEND-AMT
004660         IF WS-LVL-TBL-HOURS-COUNT(WS-LVL-TX) > 0
004670             COMPUTE WS-AVG-HOURS-WORK ROUNDED =
004680                 WS-LVL-TBL-HOURS-TOTAL(WS-LVL-TX)
004690                     / WS-LVL-TBL-HOURS-COUNT(WS-LVL-TX)
004700         ELSE
004710             MOVE 0 TO WS-AVG-HOURS-WORK
004720         END-IF
004730         MOVE WS-AVG-HOURS-WORK TO RPT-DTL-AVG-HRS
004740         WRITE RPT-REC FROM RPT-DETAIL-LINE
004750             AFTER ADVANCING 1 LINES
004760         ADD WS-LVL-TBL-PENDING-COUNT(WS-LVL-TX)
004770             TO WS-GRAND-PENDING-COUNT
004780         ADD WS-LVL-TBL-PENDING-AMOUNT(WS-LVL-TX)
004790             TO WS-GRAND-PENDING-AMOUNT
004800     END-IF
004810     ADD 1 TO WS-LVL-TX.
004820 910-EXIT.
004830     EXIT.
004840*
004850*-----------------------------------------------------------------
004860* 960-OPEN-FILES -- ESTABLISHES THE RUN TIMESTAMP AND OPENS THE
004870* FOUR SEQUENTIAL FILES THIS PROGRAM OWNS FOR ITS WHOLE RUN;
004880* PRIMES THE FIRST EXPENSE READ FOR 100- ABOVE.
004890*-----------------------------------------------------------------
004900 960-OPEN-FILES.
004910     ACCEPT CURRENT-DATE-FLD FROM DATE YYYYMMDD
004920     ACCEPT CURRENT-TIME-FLD FROM TIME
004930     STRING CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
004940            CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
004950         DELIMITED BY SIZE INTO WS-CURRENT-TS
004960     OPEN INPUT APPROVAL-LEVEL-FILE
004970     IF NOT WS-LVL-OK
004980         DISPLAY 'SEMSTA1 - APPROVAL-LEVEL-FILE OPEN ERROR - '
004990             WS-LVL-STATUS
005000         STOP RUN
005010     END-IF
005020     OPEN INPUT EXPENSE-FILE
005030     IF NOT WS-EXP-OK
005040         DISPLAY 'SEMSTA1 - EXPENSE-FILE OPEN ERROR - '
005050             WS-EXP-STATUS
005060         STOP RUN
005070     END-IF
005080     OPEN INPUT APPROVAL-STEP-FILE
005090     IF NOT WS-STEP-OK
005100         DISPLAY 'SEMSTA1 - APPROVAL-STEP-FILE OPEN ERROR - '
005110             WS-STEP-STATUS
005120         STOP RUN
005130     END-IF
005140     OPEN OUTPUT STATS-REPORT
005150     PERFORM 110-READ-EXPENSE THRU 110-EXIT.
005160 960-EXIT.
005170     EXIT.
005180*
005190*-----------------------------------------------------------------
005200* 980-CLOSE-FILES
005210*-----------------------------------------------------------------
005220 980-CLOSE-FILES.
005230     CLOSE APPROVAL-LEVEL-FILE
005240     CLOSE EXPENSE-FILE
005250     CLOSE APPROVAL-STEP-FILE
005260     CLOSE STATS-REPORT.
005270 980-EXIT.
005280     EXIT.
