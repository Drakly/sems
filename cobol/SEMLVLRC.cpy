000010******************************************************************
000020* SEMLVLRC  --  APPROVAL LEVEL RULE TABLE RECORD                *
000030*                                                                *
000040*   ONE RECORD PER APPROVAL-LEVEL RULE.  LOADED INTO A TABLE    *
000050*   SORTED ASCENDING BY LVL-LEVEL AT THE START OF EACH RUN AND  *
000060*   SEARCHED BY AMOUNT/DEPARTMENT TO ROUTE AN EXPENSE THROUGH   *
000070*   THE WORKFLOW.  RECORD LENGTH IS FIXED AT 180 BYTES.         *
000080******************************************************************
000090*01-08-09 RLD  TICKET SEMS-0001  INITIAL LAYOUT                   RLD0002 
000100*
000110 01  SEM-LEVEL-REC.
000120     05  SEM-LVL-ID                     PIC X(36).
000130     05  SEM-LVL-LEVEL                  PIC 9(2).
000140     05  SEM-LVL-NAME                   PIC X(30).
000150     05  SEM-LVL-DEPT-ID                PIC X(36).
000160     05  SEM-LVL-ROLE-ID                PIC X(36).
000170     05  SEM-LVL-AMOUNT-RANGE.
000180         10  SEM-LVL-MIN-AMOUNT         PIC S9(9)V99.
000190         10  SEM-LVL-MAX-AMOUNT         PIC S9(9)V99.
000200     05  SEM-LVL-REQ-RECEIPT             PIC X(1).
000210         88  SEM-LVL-RECEIPT-RQD             VALUE 'Y'.
000220     05  SEM-LVL-ACTIVE                  PIC X(1).
000230         88  SEM-LVL-IS-ACTIVE               VALUE 'Y'.
000240     05  SEM-LVL-REQ-APPROVERS           PIC 9(2).
000250     05  SEM-LVL-FILLER                  PIC X(14).
