000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION   *
000030* ALL RIGHTS RESERVED                                           *
000040******************************************************************
000050* PROGRAM:  SEMEXP01                                             *
000060*                                                                *
000070* FUNCTION: MAINTAINS THE EXPENSE MASTER FILE -- CREATE, UPDATE, *
000080*           SIMPLE SUBMIT/APPROVE/REJECT AND DELETE OF EXPENSE   *
000090*           VOUCHERS DRIVEN BY A TRANSACTION FILE.  ENFORCES THE *
000100*           DRAFT/SUBMITTED/UNDER-REVIEW/APPROVED/REJECTED/PAID  *
000110*           STATE MACHINE AND DROPS A STATUS-CHANGE EVENT RECORD *
000120*           FOR EVERY SUBMIT, APPROVE OR REJECT SO THE NOTICE    *
000130*           BUILDER CAN PICK IT UP DOWNSTREAM.                   *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.    SEMEXP01.
000170 AUTHOR.        R L DAVENPORT.
000180 INSTALLATION.  CORPORATE SYSTEMS DIVISION.
000190 DATE-WRITTEN.  11/14/86.
000200 DATE-COMPILED.
000210 SECURITY.      CORPORATE CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260*11/14/86 RLD  INITIAL VERSION -- EXPENSE VOUCHER MASTER          RLD1001 
000270*              MAINTENANCE FOR THE TRAVEL DESK.                   RLD1002 
000280*03/02/88 DWS  ADDED REJECT-REASON FIELD.  TICKET CS-0233.        RLD1003 
000290*09/19/90 DWS  ADDED DEPARTMENT AND PROJECT KEYS FOR COST         RLD1004 
000300*              CENTER ROLL-UP.  TICKET CS-0471.                   RLD1005 
000310*05/07/93 MTK  RECEIPT-REQUIRED FLAG ADDED PER AUDIT FINDING      RLD1006 
000320*              91-114.  TICKET CS-0812.                           RLD1007 
000330*02/11/96 JPH  WIDENED CUST-DESCRIPTION TO 80 BYTES.  TICKET      RLD1008 
000340*              CS-1140.                                           RLD1009 
000350*11/23/98 CAS  Y2K REMEDIATION -- ALL DATE AND TIMESTAMP FIELDS   RLD1010 
000360*              CONVERTED TO 4-DIGIT CENTURY.  TICKET Y2K-0077.    RLD1011 
000370*01/08/09 RLD  REWORKED FOR THE SMART EXPENSE MGMT PROJECT --     RLD1012 
000380*              STATUS LIFECYCLE, STATUS-CHANGE EVENT OUTPUT AND   RLD1013 
000390*              OWNER-ACTIVE VALIDATION ON CREATE.  TICKET         RLD1014 
000400*              SEMS-0010.                                         RLD1015 
000410*-----------------------------------------------------------------
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-370.
000460 OBJECT-COMPUTER. IBM-370.
000470 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT EXPENSE-FILE  ASSIGN TO EXPMSTR
000520         ACCESS IS SEQUENTIAL
000530         FILE STATUS  IS  WS-EXP-STATUS.
000540*
000550     SELECT EXP-TRAN-FILE ASSIGN TO EXPTRAN
000560         ACCESS IS SEQUENTIAL
000570         FILE STATUS  IS  WS-TRAN-STATUS.
000580*
000590     SELECT EVENT-FILE    ASSIGN TO EVNTFILE
000600         ACCESS IS SEQUENTIAL
000610         FILE STATUS  IS  WS-EVENT-STATUS.
000620*
000630     SELECT USER-FILE     ASSIGN TO USERMSTR
000640         ACCESS IS SEQUENTIAL
000650         FILE STATUS  IS  WS-USER-STATUS.
000660*
000670******************************************************************
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710 FD  EXPENSE-FILE
000720     RECORDING MODE IS F.
000730 COPY SEMEXPRC.
000740*
000750 FD  EXP-TRAN-FILE
000760     RECORDING MODE IS F.
000770 01  EXP-TRAN-REC.
000780     05  TRAN-ACTION-CODE        PIC X(2).
000790         88  TRAN-IS-CREATE          VALUE 'CR'.
000800         88  TRAN-IS-UPDATE          VALUE 'UP'.
000810         88  TRAN-IS-SUBMIT          VALUE 'SU'.
000820         88  TRAN-IS-APPROVE         VALUE 'AP'.
000830         88  TRAN-IS-REJECT          VALUE 'RJ'.
000840         88  TRAN-IS-DELETE          VALUE 'DL'.
000850     05  TRAN-EXPENSE-ID          PIC X(36).
000860     05  TRAN-USER-ID             PIC X(36).
000870     05  TRAN-TITLE               PIC X(40).
000880     05  TRAN-DESCRIPTION         PIC X(80).
000890     05  TRAN-AMOUNT              PIC S9(9)V99.
000900     05  TRAN-CURRENCY            PIC X(3).
000910     05  TRAN-CATEGORY            PIC X(20).
000920     05  TRAN-CATEGORY-ID         PIC X(36).
000930     05  TRAN-EXP-DATE            PIC 9(8).
000940     05  TRAN-DEPARTMENT-ID       PIC X(36).
000950     05  TRAN-PROJECT-ID          PIC X(36).
000960     05  TRAN-RECEIPT-URL         PIC X(60).
000970     05  TRAN-REQ-RECEIPT         PIC X(1).
000980     05  TRAN-APPROVER-ID         PIC X(36).
000990     05  TRAN-REJECT-REASON       PIC X(60).
001000     05  TRAN-FILLER              PIC X(19).
001010 01  EXP-TRAN-SHORT-VIEW REDEFINES EXP-TRAN-REC.
001020     05  TS-ACTION-CODE           PIC X(2).
001030     05  TS-EXPENSE-ID            PIC X(36).
001040     05  TS-ACTOR-ID              PIC X(36).
001050     05  TS-REASON-TEXT           PIC X(60).
001060     05  FILLER                   PIC X(366).
001070*
001080 FD  EVENT-FILE
001090     RECORDING MODE IS F.
001100 COPY SEMEVTRC.
001110*
001120 FD  USER-FILE
001130     RECORDING MODE IS F.
001140 COPY SEMUSRRC.
001150*
001160******************************************************************
001170 WORKING-STORAGE SECTION.
001175 77  WS77-REJECT-TRAN-CNT     PIC S9(7)  COMP-3  VALUE +0.
001180******************************************************************
001190*
001200 01  SYSTEM-DATE-AND-TIME.
001210     05  CURRENT-DATE-FLD.
001220         10  CURRENT-YEAR         PIC 9(4).
001230         10  CURRENT-MONTH        PIC 9(2).
001240         10  CURRENT-DAY          PIC 9(2).
001250     05  CURRENT-TIME-FLD.
001260         10  CURRENT-HOUR         PIC 9(2).
001270         10  CURRENT-MINUTE       PIC 9(2).
001280         10  CURRENT-SECOND       PIC 9(2).
001290         10  CURRENT-HNDSEC       PIC 9(2).
001300*
001310 01  WS-CURRENT-TS                PIC 9(14).
001320 01  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TS.
001330     05  WS-TS-DATE-PART          PIC 9(8).
001331     05  WS-TS-DATE-YMD REDEFINES WS-TS-DATE-PART.
001332         10  WS-TS-CC             PIC 9(2).
001333         10  WS-TS-YY             PIC 9(2).
001334         10  WS-TS-MM             PIC 9(2).
001335         10  WS-TS-DD             PIC 9(2).
001340     05  WS-TS-TIME-PART          PIC 9(6).
001350*
001360 01  WS-FILE-STATUSES.
001370     05  WS-EXP-STATUS            PIC X(2)  VALUE SPACES.
001380         88  WS-EXP-OK                VALUE '00'.
001390         88  WS-EXP-EOF               VALUE '10'.
001400     05  WS-TRAN-STATUS           PIC X(2)  VALUE SPACES.
001410         88  WS-TRAN-OK               VALUE '00'.
001420         88  WS-TRAN-EOF-CODE         VALUE '10'.
001430     05  WS-EVENT-STATUS          PIC X(2)  VALUE SPACES.
001440         88  WS-EVENT-OK              VALUE '00'.
001450     05  WS-USER-STATUS           PIC X(2)  VALUE SPACES.
001460         88  WS-USER-OK               VALUE '00'.
001470         88  WS-USER-EOF              VALUE '10'.
001480*
001490 01  WS-SWITCHES.
001500     05  WS-TRAN-EOF-SW           PIC X     VALUE 'N'.
001510         88  WS-TRAN-EOF              VALUE 'Y'.
001520     05  WS-USER-FOUND-SW         PIC X     VALUE 'N'.
001530         88  WS-USER-FOUND            VALUE 'Y'.
001540     05  WS-EXP-FOUND-SW          PIC X     VALUE 'N'.
001550         88  WS-EXP-FOUND             VALUE 'Y'.
001560*
001570 01  WS-COUNTERS.
001580     05  WS-CREATE-CNT            PIC S9(7)  COMP-3  VALUE +0.
001590     05  WS-UPDATE-CNT            PIC S9(7)  COMP-3  VALUE +0.
001600     05  WS-SUBMIT-CNT            PIC S9(7)  COMP-3  VALUE +0.
001610     05  WS-APPROVE-CNT           PIC S9(7)  COMP-3  VALUE +0.
001620     05  WS-REJECT-CNT            PIC S9(7)  COMP-3  VALUE +0.
001630     05  WS-DELETE-CNT            PIC S9(7)  COMP-3  VALUE +0.
001650*
001660 01  WS-SUBSCRIPTS.
001670     05  WS-EXP-COUNT             PIC S9(7)  COMP    VALUE +0.
001680     05  WS-EXP-IDX               PIC S9(7)  COMP    VALUE +0.
001690     05  WS-USER-COUNT            PIC S9(7)  COMP    VALUE +0.
001700     05  WS-USER-IDX              PIC S9(7)  COMP    VALUE +0.
001710*
001720 01  WS-USER-TABLE.
001730     05  WS-USER-ENTRY OCCURS 2000 TIMES.
001750         10  WS-UT-USER-ID        PIC X(36).
001755         10  WS-UT-EMAIL          PIC X(50).
001760         10  WS-UT-ACTIVE         PIC X(1).
001770*
001780 01  WS-EXPENSE-TABLE.
001790     05  WS-EXP-ENTRY OCCURS 9000 TIMES.
001810         10  WS-ET-EXPENSE-REC    PIC X(620).
001820*
001830 01  WS-MESSAGE-AREA.
001840     05  WS-ERR-MESSAGE           PIC X(60)  VALUE SPACES.
001850*
001860******************************************************************
001870 PROCEDURE DIVISION.
001880******************************************************************
001890*
001900 000-MAIN-LINE.
001910     ACCEPT CURRENT-DATE-FLD FROM DATE YYYYMMDD.
001920     ACCEPT CURRENT-TIME-FLD FROM TIME.
001930     STRING CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
001940         CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
001950         DELIMITED BY SIZE INTO WS-CURRENT-TS.
001960     PERFORM 960-OPEN-FILES.
001970     PERFORM 010-LOAD-USER-TABLE THRU 010-EXIT.
001980     PERFORM 020-LOAD-EXPENSE-TABLE THRU 020-EXIT.
001990     PERFORM 100-PROCESS-TRAN THRU 100-EXIT
002000         UNTIL WS-TRAN-EOF.
002010     PERFORM 990-REWRITE-EXPENSE-FILE THRU 990-EXIT.
002020     DISPLAY 'SEMEXP01 CREATES   ' WS-CREATE-CNT.
002030     DISPLAY 'SEMEXP01 UPDATES   ' WS-UPDATE-CNT.
002040     DISPLAY 'SEMEXP01 SUBMITS   ' WS-SUBMIT-CNT.
002050     DISPLAY 'SEMEXP01 APPROVES  ' WS-APPROVE-CNT.
002060     DISPLAY 'SEMEXP01 REJECTS   ' WS-REJECT-CNT.
002070     DISPLAY 'SEMEXP01 DELETES   ' WS-DELETE-CNT.
002080     DISPLAY 'SEMEXP01 REJ-TRANS ' WS77-REJECT-TRAN-CNT.
002090     PERFORM 980-CLOSE-FILES.
002100     GOBACK.
002110*
002120 100-PROCESS-TRAN.
002130     EVALUATE TRUE
002140         WHEN TRAN-IS-CREATE
002150             PERFORM 200-CREATE-EXPENSE THRU 200-EXIT
002160         WHEN TRAN-IS-UPDATE
002170             PERFORM 300-UPDATE-EXPENSE THRU 300-EXIT
002180         WHEN TRAN-IS-SUBMIT
002190             PERFORM 400-SIMPLE-SUBMIT THRU 400-EXIT
002200         WHEN TRAN-IS-APPROVE
002210             PERFORM 500-SIMPLE-APPROVE THRU 500-EXIT
002220         WHEN TRAN-IS-REJECT
002230             PERFORM 600-SIMPLE-REJECT THRU 600-EXIT
002240         WHEN TRAN-IS-DELETE
002250             PERFORM 700-DELETE-EXPENSE THRU 700-EXIT
002260         WHEN OTHER
002270             ADD 1 TO WS77-REJECT-TRAN-CNT
002280             DISPLAY 'SEMEXP01 BAD ACTION CODE -- ' TRAN-ACTION-CODE
002290     END-EVALUATE.
002300     READ EXP-TRAN-FILE
002310         AT END SET WS-TRAN-EOF TO TRUE
002320     END-READ.
002330 100-EXIT.
002340     EXIT.
002350*
002360 200-CREATE-EXPENSE.
002370     PERFORM 910-FIND-USER THRU 910-EXIT.
002380     IF NOT WS-USER-FOUND
002390         ADD 1 TO WS77-REJECT-TRAN-CNT
002400         DISPLAY 'SEMEXP01 CREATE REJECTED -- OWNER NOT FOUND'
002410         GO TO 200-EXIT
002420     END-IF.
002430     IF WS-UT-ACTIVE (WS-USER-IDX) NOT = 'Y'
002440         ADD 1 TO WS77-REJECT-TRAN-CNT
002450         DISPLAY 'SEMEXP01 CREATE REJECTED -- OWNER NOT ACTIVE'
002460         GO TO 200-EXIT
002470     END-IF.
002480     ADD 1 TO WS-EXP-COUNT.
002490     MOVE WS-EXP-COUNT TO WS-EXP-IDX.
002500     INITIALIZE SEM-EXPENSE-REC.
002510     MOVE TRAN-EXPENSE-ID        TO SEM-EXP-ID.
002520     MOVE TRAN-USER-ID           TO SEM-EXP-USER-ID.
002530     MOVE TRAN-TITLE             TO SEM-EXP-TITLE.
002540     MOVE TRAN-DESCRIPTION       TO SEM-EXP-DESCRIPTION.
002550     MOVE TRAN-AMOUNT            TO SEM-EXP-AMOUNT.
002560     MOVE TRAN-CURRENCY          TO SEM-EXP-CURRENCY.
002570     MOVE TRAN-CATEGORY          TO SEM-EXP-CATEGORY.
002580     MOVE TRAN-CATEGORY-ID       TO SEM-EXP-CATEGORY-ID.
002590     MOVE TRAN-EXP-DATE          TO SEM-EXP-DATE-N.
002600     MOVE TRAN-DEPARTMENT-ID     TO SEM-EXP-DEPARTMENT-ID.
002610     MOVE TRAN-PROJECT-ID        TO SEM-EXP-PROJECT-ID.
002620     MOVE TRAN-RECEIPT-URL       TO SEM-EXP-RECEIPT-URL.
002630     MOVE TRAN-REQ-RECEIPT       TO SEM-EXP-REQ-RECEIPT.
002640     SET SEM-EXP-IS-DRAFT TO TRUE
002650     MOVE WS-CURRENT-TS          TO SEM-EXP-CREATED-TS
002660                                    SEM-EXP-UPDATED-TS.
002670     MOVE SEM-EXPENSE-REC TO WS-ET-EXPENSE-REC (WS-EXP-IDX).
002680     ADD 1 TO WS-CREATE-CNT.
002690 200-EXIT.
002700     EXIT.
002710*
002720 300-UPDATE-EXPENSE.
002730     PERFORM 920-FIND-EXPENSE THRU 920-EXIT.
002740     IF NOT WS-EXP-FOUND
002750         ADD 1 TO WS77-REJECT-TRAN-CNT
002760         GO TO 300-EXIT
002770     END-IF.
002780     MOVE WS-ET-EXPENSE-REC (WS-EXP-IDX) TO SEM-EXPENSE-REC.
002790     IF NOT SEM-EXP-IS-DRAFT
002800         ADD 1 TO WS77-REJECT-TRAN-CNT
002810         DISPLAY 'SEMEXP01 UPDATE REJECTED -- NOT DRAFT'
002820         GO TO 300-EXIT
002830     END-IF.
002840     IF TRAN-TITLE NOT = SPACES
002850         MOVE TRAN-TITLE         TO SEM-EXP-TITLE
002860     END-IF.
002870     IF TRAN-DESCRIPTION NOT = SPACES
002880         MOVE TRAN-DESCRIPTION   TO SEM-EXP-DESCRIPTION
002890     END-IF.
002900     IF TRAN-AMOUNT NOT = ZERO
002910         MOVE TRAN-AMOUNT        TO SEM-EXP-AMOUNT
002920     END-IF.
002930     IF TRAN-CATEGORY NOT = SPACES
002940         MOVE TRAN-CATEGORY      TO SEM-EXP-CATEGORY
002950         MOVE TRAN-CATEGORY-ID   TO SEM-EXP-CATEGORY-ID
002960     END-IF.
002970     MOVE WS-CURRENT-TS          TO SEM-EXP-UPDATED-TS.
002980     MOVE SEM-EXPENSE-REC TO WS-ET-EXPENSE-REC (WS-EXP-IDX).
002990     ADD 1 TO WS-UPDATE-CNT.
003000 300-EXIT.
003010     EXIT.
003020*
003030 400-SIMPLE-SUBMIT.
003040     PERFORM 920-FIND-EXPENSE THRU 920-EXIT.
003050     IF NOT WS-EXP-FOUND
003060         ADD 1 TO WS77-REJECT-TRAN-CNT
003070         GO TO 400-EXIT
003080     END-IF.
003090     MOVE WS-ET-EXPENSE-REC (WS-EXP-IDX) TO SEM-EXPENSE-REC.
003100     IF NOT SEM-EXP-IS-DRAFT
003110         ADD 1 TO WS77-REJECT-TRAN-CNT
003120         DISPLAY 'SEMEXP01 SUBMIT REJECTED -- NOT DRAFT'
003130         GO TO 400-EXIT
003140     END-IF.
003150     SET SEM-EXP-IS-SUBMITTED TO TRUE
003160     MOVE WS-CURRENT-TS          TO SEM-EXP-UPDATED-TS.
003170     MOVE SEM-EXPENSE-REC TO WS-ET-EXPENSE-REC (WS-EXP-IDX).
003180     ADD 1 TO WS-SUBMIT-CNT.
003190     PERFORM 800-EMIT-STATUS-EVENT THRU 800-EXIT.
003200 400-EXIT.
003210     EXIT.
003220*
003230 500-SIMPLE-APPROVE.
003240     PERFORM 920-FIND-EXPENSE THRU 920-EXIT.
003250     IF NOT WS-EXP-FOUND
003260         ADD 1 TO WS77-REJECT-TRAN-CNT
003270         GO TO 500-EXIT
003280     END-IF.
003290     MOVE WS-ET-EXPENSE-REC (WS-EXP-IDX) TO SEM-EXPENSE-REC.
003300     IF NOT SEM-EXP-IS-SUBMITTED AND NOT SEM-EXP-IS-UNDER-REVIEW
003310         ADD 1 TO WS77-REJECT-TRAN-CNT
003320         DISPLAY 'SEMEXP01 APPROVE REJECTED -- BAD STATUS'
003330         GO TO 500-EXIT
003340     END-IF.
003350     SET SEM-EXP-IS-APPROVED TO TRUE
003360     MOVE TRAN-APPROVER-ID       TO SEM-EXP-APPROVED-BY.
003370     MOVE WS-CURRENT-TS          TO SEM-EXP-APPROVED-TS
003380                                    SEM-EXP-UPDATED-TS.
003390     MOVE SEM-EXPENSE-REC TO WS-ET-EXPENSE-REC (WS-EXP-IDX).
003400     ADD 1 TO WS-APPROVE-CNT.
003410     PERFORM 800-EMIT-STATUS-EVENT THRU 800-EXIT.
003420 500-EXIT.
003430     EXIT.
003440*
003450 600-SIMPLE-REJECT.
003460     PERFORM 920-FIND-EXPENSE THRU 920-EXIT.
003470     IF NOT WS-EXP-FOUND
003480         ADD 1 TO WS77-REJECT-TRAN-CNT
003490         GO TO 600-EXIT
003500     END-IF.
003510     MOVE WS-ET-EXPENSE-REC (WS-EXP-IDX) TO SEM-EXPENSE-REC.
003520     IF NOT SEM-EXP-IS-SUBMITTED AND NOT SEM-EXP-IS-UNDER-REVIEW
003530         ADD 1 TO WS77-REJECT-TRAN-CNT
003540         DISPLAY 'SEMEXP01 REJECT REJECTED -- BAD STATUS'
003550         GO TO 600-EXIT
003560     END-IF.
003570     SET SEM-EXP-IS-REJECTED TO TRUE
003580     MOVE TRAN-REJECT-REASON     TO SEM-EXP-REJECT-REASON.
003590     MOVE WS-CURRENT-TS          TO SEM-EXP-UPDATED-TS.
003600     MOVE SEM-EXPENSE-REC TO WS-ET-EXPENSE-REC (WS-EXP-IDX).
003610     ADD 1 TO WS-REJECT-CNT.
003620     PERFORM 800-EMIT-STATUS-EVENT THRU 800-EXIT.
003630 600-EXIT.
003640     EXIT.
003650*
003660 700-DELETE-EXPENSE.
003670     PERFORM 920-FIND-EXPENSE THRU 920-EXIT.
003680     IF NOT WS-EXP-FOUND
003690         ADD 1 TO WS77-REJECT-TRAN-CNT
003700         GO TO 700-EXIT
003710     END-IF.
003720     MOVE WS-ET-EXPENSE-REC (WS-EXP-IDX) TO SEM-EXPENSE-REC.
003730     IF NOT SEM-EXP-IS-DRAFT
003740         ADD 1 TO WS77-REJECT-TRAN-CNT
003750         DISPLAY 'SEMEXP01 DELETE REJECTED -- NOT DRAFT'
003760         GO TO 700-EXIT
003770     END-IF.
003780     MOVE LOW-VALUES TO WS-ET-EXPENSE-REC (WS-EXP-IDX).
003790     ADD 1 TO WS-DELETE-CNT.
003800 700-EXIT.
003810     EXIT.
003820*
003830 800-EMIT-STATUS-EVENT.
003840     INITIALIZE SEM-EVENT-REC.
003850     MOVE SEM-EXP-ID             TO SEM-EVT-EXPENSE-ID.
003860     MOVE SEM-EXP-USER-ID        TO SEM-EVT-USER-ID.
003870     MOVE SEM-EXP-TITLE          TO SEM-EVT-TITLE.
003880     MOVE SEM-EXP-AMOUNT         TO SEM-EVT-AMOUNT.
003890     MOVE SEM-EXP-CURRENCY       TO SEM-EVT-CURRENCY.
003900     MOVE SEM-EXP-STATUS         TO SEM-EVT-NEW-STATUS.
003910     PERFORM 910-FIND-USER THRU 910-EXIT.
003920     IF WS-USER-FOUND
003930         MOVE WS-UT-USER-ID (WS-USER-IDX) TO SEM-EVT-USER-ID
003935         MOVE WS-UT-EMAIL (WS-USER-IDX) TO SEM-EVT-EMAIL
003940     END-IF.
003950     WRITE SEM-EVENT-REC.
003960 800-EXIT.
003970     EXIT.
003980*
003990 010-LOAD-USER-TABLE.
004000     MOVE ZERO TO WS-USER-COUNT.
004010     READ USER-FILE
004020         AT END SET WS-USER-EOF TO TRUE
004030     END-READ.
004035     PERFORM 011-STORE-USER THRU 011-EXIT
004036         UNTIL WS-USER-EOF.
004130 010-EXIT.
004140     EXIT.
004141*
004142 011-STORE-USER.
004143     ADD 1 TO WS-USER-COUNT.
004144     MOVE WS-USER-COUNT TO WS-USER-IDX.
004145     MOVE SEM-USR-ID     TO WS-UT-USER-ID (WS-USER-IDX).
004146     MOVE SEM-USR-EMAIL  TO WS-UT-EMAIL   (WS-USER-IDX).
004147     MOVE SEM-USR-ACTIVE TO WS-UT-ACTIVE  (WS-USER-IDX).
004148     READ USER-FILE
004149         AT END SET WS-USER-EOF TO TRUE
004150     END-READ.
004151 011-EXIT.
004152     EXIT.
004153*
004160 020-LOAD-EXPENSE-TABLE.
004170     MOVE ZERO TO WS-EXP-COUNT.
004180     READ EXPENSE-FILE
004190         AT END SET WS-EXP-EOF TO TRUE
004200     END-READ.
004205     PERFORM 021-STORE-EXPENSE THRU 021-EXIT
004206         UNTIL WS-EXP-EOF.
004290     READ EXP-TRAN-FILE
004300         AT END SET WS-TRAN-EOF TO TRUE
004310     END-READ.
004320 020-EXIT.
004330     EXIT.
004331*
004332 021-STORE-EXPENSE.
004333     ADD 1 TO WS-EXP-COUNT.
004334     MOVE WS-EXP-COUNT TO WS-EXP-IDX.
004335     MOVE SEM-EXPENSE-REC TO WS-ET-EXPENSE-REC (WS-EXP-IDX).
004336     READ EXPENSE-FILE
004337         AT END SET WS-EXP-EOF TO TRUE
004338     END-READ.
004339 021-EXIT.
004340     EXIT.
004341*
004350 910-FIND-USER.
004360     MOVE 'N' TO WS-USER-FOUND-SW.
004370     MOVE 1 TO WS-USER-IDX.
004380     PERFORM 911-SCAN-ONE-USER THRU 911-EXIT
004390         UNTIL WS-USER-IDX > WS-USER-COUNT
004400         OR WS-USER-FOUND.
004430 910-EXIT.
004440     EXIT.
004441*
004442 911-SCAN-ONE-USER.
004443     IF WS-UT-USER-ID (WS-USER-IDX) = SEM-EXP-USER-ID
004444         MOVE 'Y' TO WS-USER-FOUND-SW
004445     ELSE
004446         ADD 1 TO WS-USER-IDX
004447     END-IF.
004448 911-EXIT.
004449     EXIT.
004450*
004460 920-FIND-EXPENSE.
004470     MOVE 'N' TO WS-EXP-FOUND-SW.
004480     MOVE 1 TO WS-EXP-IDX.
004490     PERFORM 921-SCAN-ONE-EXPENSE THRU 921-EXIT
004500         UNTIL WS-EXP-IDX > WS-EXP-COUNT
004510         OR WS-EXP-FOUND.
004540 920-EXIT.
004550     EXIT.
004551*
004552 921-SCAN-ONE-EXPENSE.
004553     IF WS-ET-EXPENSE-REC (WS-EXP-IDX) (1:36) = TRAN-EXPENSE-ID
004554         MOVE 'Y' TO WS-EXP-FOUND-SW
004555     ELSE
004556         ADD 1 TO WS-EXP-IDX
004557     END-IF.
004558 921-EXIT.
004559     EXIT.
004560*
004570 960-OPEN-FILES.
004580     OPEN INPUT  EXPENSE-FILE
004590                 EXP-TRAN-FILE
004600                 USER-FILE.
004610     OPEN OUTPUT EVENT-FILE.
004620     IF WS-EXP-STATUS NOT = '00' AND NOT = '05'
004630         DISPLAY 'SEMEXP01 ERROR OPENING EXPENSE FILE RC=' WS-EXP-STATUS
004640     END-IF.
004650     IF WS-TRAN-STATUS NOT = '00'
004660         DISPLAY 'SEMEXP01 ERROR OPENING TRANSACTION FILE RC='
004670             WS-TRAN-STATUS
004680         SET WS-TRAN-EOF TO TRUE
004690     END-IF.
004700*
004710 980-CLOSE-FILES.
004720     CLOSE EXP-TRAN-FILE
004730           USER-FILE
004740           EVENT-FILE.
004750*
004760 990-REWRITE-EXPENSE-FILE.
004770     CLOSE EXPENSE-FILE.
004780     OPEN OUTPUT EXPENSE-FILE.
004790     MOVE 1 TO WS-EXP-IDX.
004791     PERFORM 995-WRITE-ONE-EXPENSE THRU 995-EXIT
004792         UNTIL WS-EXP-IDX > WS-EXP-COUNT.
004870     CLOSE EXPENSE-FILE.
004880 990-EXIT.
004890     EXIT.
004891*
004892 995-WRITE-ONE-EXPENSE.
004893     IF WS-ET-EXPENSE-REC (WS-EXP-IDX) NOT = LOW-VALUES
004894         MOVE WS-ET-EXPENSE-REC (WS-EXP-IDX) TO SEM-EXPENSE-REC
004895         WRITE SEM-EXPENSE-REC
004896     END-IF.
004897     ADD 1 TO WS-EXP-IDX.
004898 995-EXIT.
004899     EXIT.
