000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION   *
000030* ALL RIGHTS RESERVED                                           *
000040******************************************************************
000050* PROGRAM:  SEMRPT1
000060*
000070* FUNCTION: REPORT DISPATCH.  WORKS OFF THE QUEUE OF REPORT
000080*           REQUESTS LEFT BY THE ON-LINE SIDE.  EACH QUEUED
000090*           REQUEST IS MARKED PROCESSING, ROUTED BY REPORT TYPE
000100*           TO THE MATCHING EXTRACT SUFFIX, GIVEN A GENERATED
000110*           FILE PATH, AND MARKED COMPLETED -- OR FAILED IF THE
000120*           DATA THE EXTRACT NEEDS ISN'T ON THE REQUEST.
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SEMRPT1.
000160 AUTHOR.        D W STRATTON.
000170 INSTALLATION.  CORPORATE SYSTEMS DIVISION.
000180 DATE-WRITTEN.  02/14/90.
000190 DATE-COMPILED.
000200 SECURITY.      CORPORATE CONFIDENTIAL - INTERNAL USE ONLY.
000210*
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240*-----------------------------------------------------------------
000250*02/14/90 DWS  INITIAL VERSION -- EXPENSE SUMMARY AND DETAILED    RLD6001 
000260*              EXTRACT TYPES ONLY.                                RLD6002 
000270*08/09/92 RLD  ADDED BUDGET-ANALYSIS AND DEPARTMENT-SUMMARY       RLD6003 
000280*              EXTRACT TYPES.  TICKET CS-0690.                    RLD6004 
000290*03/21/95 JPH  ADDED USER-ACTIVITY AND CUSTOM, BOTH ROUTED TO     RLD6005 
000300*              THE CUSTOM EXTRACT SUFFIX.  TICKET CS-1090.        RLD6006 
000310*11/23/98 CAS  Y2K REMEDIATION -- CREATED-TS/COMPLETED-TS         RLD6007 
000320*              WIDENED TO 4-DIGIT CENTURY.  TICKET Y2K-0077.      RLD6008 
000330*01/15/09 RLD  REWORKED FOR THE SMART EXPENSE MGMT PROJECT --     RLD6009 
000340*              REPORT LAYOUT REPLACED WITH THE SEMS COPYBOOK;     RLD6010 
000350*              MISSING-DATA REQUESTS NOW FAIL INSTEAD OF          RLD6011 
000360*              ABENDING.  TICKET SEMS-0021.                       RLD6012 
000370*-----------------------------------------------------------------
000380*
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-370.
000420 OBJECT-COMPUTER. IBM-370.
000430 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000440*
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT REPORT-FILE ASSIGN TO RPTQUEUE
000480         ACCESS IS SEQUENTIAL
000490         FILE STATUS  IS  WS-RPT-STATUS.
000500*
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  REPORT-FILE
000540     RECORDING MODE IS F
000550     LABEL RECORDS ARE STANDARD.
000560     COPY SEMRPTRC.
000570*
000580 WORKING-STORAGE SECTION.
000585 77  WS77-SUFFIX-LEN             PIC 9(2)    COMP.
000590 01  SYSTEM-DATE-AND-TIME.
000600     05  CURRENT-DATE-FLD.
000610         10  CURRENT-YEAR         PIC 9(4).
000620         10  CURRENT-MONTH        PIC 9(2).
000630         10  CURRENT-DAY          PIC 9(2).
000640     05  CURRENT-TIME-FLD.
000650         10  CURRENT-HOUR         PIC 9(2).
000660         10  CURRENT-MINUTE       PIC 9(2).
000670         10  CURRENT-SECOND       PIC 9(2).
000680*
000690 01  WS-CURRENT-TS                PIC 9(14).
000700 01  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TS.
000710     05  WS-CURRENT-DATE           PIC 9(8).
000720     05  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
000730         10  WS-CUR-YYYY           PIC 9(4).
000740         10  WS-CUR-MM             PIC 9(2).
000750         10  WS-CUR-DD             PIC 9(2).
000760     05  WS-CURRENT-TIME           PIC 9(6).
000770     05  WS-CURRENT-TIME-PARTS REDEFINES WS-CURRENT-TIME.
000780         10  WS-CUR-HH             PIC 9(2).
000790         10  WS-CUR-MINS           PIC 9(2).
000800         10  WS-CUR-SS             PIC 9(2).
000810*
000820 01  WS-FILE-STATUSES.
000830     05  WS-RPT-STATUS               PIC X(02).
000840         88  WS-RPT-FS-OK                  VALUE '00'.
000850*
000860 01  WS-SWITCHES.
000870     05  WS-RPT-EOF-SW                PIC X(01)   VALUE 'N'.
000880         88  WS-RPT-AT-EOF                  VALUE 'Y'.
000890     05  WS-REQUEST-OK-SW             PIC X(01)   VALUE 'Y'.
000900         88  WS-REQUEST-IS-OK               VALUE 'Y'.
000910     05  WS-NEEDS-USER-ID-SW          PIC X(01)   VALUE 'N'.
000920         88  WS-NEEDS-USER-ID                VALUE 'Y'.
000930     05  WS-NEEDS-PARMS-SW            PIC X(01)   VALUE 'N'.
000940         88  WS-NEEDS-PARMS                  VALUE 'Y'.
000950*
000960 01  WS-COUNTERS.
000970     05  WS-REQUESTS-READ-COUNT       PIC S9(7)   COMP-3 VALUE 0.
000980     05  WS-REQUESTS-SKIPPED-COUNT    PIC S9(7)   COMP-3 VALUE 0.
000990     05  WS-REQUESTS-COMPLETED-COUNT  PIC S9(7)   COMP-3 VALUE 0.
001000     05  WS-REQUESTS-FAILED-COUNT     PIC S9(7)   COMP-3 VALUE 0.
001010*
001020 01  WS-SUFFIX-WORK.
001030     05  WS-SUFFIX                    PIC X(18).
001050*
001060 01  WS-MESSAGE-AREA                  PIC X(80).
001070*
001080 PROCEDURE DIVISION.
001090*
001100*-----------------------------------------------------------------
001110* 000-MAIN-LINE -- ONE REPORT-FILE PASS.  EVERY QUEUED RECORD IS
001120* DISPATCHED, COMPLETED OR FAILED, AND REWRITTEN IN PLACE.
001130*-----------------------------------------------------------------
001140 000-MAIN-LINE.
001150     PERFORM 960-OPEN-FILES
001160     PERFORM 100-PROCESS-REPORT THRU 100-EXIT
001170         UNTIL WS-RPT-AT-EOF
001180     PERFORM 850-REPORT-DISPATCH-STATS
001190     PERFORM 980-CLOSE-FILES
001200     GOBACK.
001210*
001220*-----------------------------------------------------------------
001230* 100-PROCESS-REPORT -- A QUEUED REQUEST IS SET PROCESSING,
001240* ROUTED TO ITS EXTRACT SUFFIX, VALIDATED, AND SET COMPLETED OR
001250* FAILED BEFORE THE REWRITE.  A REQUEST NOT IN QUEUED STATUS IS
001260* LEFT ALONE -- ALREADY WORKED OFF BY AN EARLIER RUN.
001270*-----------------------------------------------------------------
001280 100-PROCESS-REPORT.
001290     ADD 1 TO WS-REQUESTS-READ-COUNT
001300     IF SEM-RPT-IS-QUEUED
001310         MOVE 'PROCESSING' TO SEM-RPT-STATUS
001320         PERFORM 200-SELECT-SUFFIX THRU 200-EXIT
001330         PERFORM 300-VALIDATE-REQUEST THRU 300-EXIT
001340         IF WS-REQUEST-IS-OK
001350             PERFORM 400-BUILD-FILE-PATH THRU 400-EXIT
001360             MOVE 'COMPLETED ' TO SEM-RPT-STATUS
001370             MOVE WS-CURRENT-TS TO SEM-RPT-COMPLETED-TS
001380             ADD 1 TO WS-REQUESTS-COMPLETED-COUNT
001390         ELSE
001400             MOVE 'FAILED    ' TO SEM-RPT-STATUS
001410             ADD 1 TO WS-REQUESTS-FAILED-COUNT
001420         END-IF
001430         REWRITE SEM-REPORT-REC
001440         IF NOT WS-RPT-FS-OK
001450             DISPLAY 'SEMRPT1 - REPORT-FILE REWRITE ERROR - '
001460                 WS-RPT-STATUS
001470             STOP RUN
001480         END-IF
001490     ELSE
001500         ADD 1 TO WS-REQUESTS-SKIPPED-COUNT
001510     END-IF
001520     PERFORM 110-READ-REPORT THRU 110-EXIT.
001530 100-EXIT.
001540     EXIT.
001550*
001560 110-READ-REPORT.
001570     READ REPORT-FILE
001580         AT END
001590             MOVE 'Y' TO WS-RPT-EOF-SW
001600     END-READ.
001610 110-EXIT.
001620     EXIT.
001630*
001640*-----------------------------------------------------------------
001650* 200-SELECT-SUFFIX -- PICKS THE EXTRACT SUFFIX AND THE KIND OF
001660* REQUEST DATA THAT EXTRACT NEEDS TO FIND SOMETHING TO REPORT
001670* ON.  USER-ACTIVITY, CUSTOM, AND ANY TYPE THIS DESK HAS NEVER
001680* HEARD OF ALL SHARE THE CUSTOM SUFFIX.
001690*-----------------------------------------------------------------
001700 200-SELECT-SUFFIX.
001710     MOVE 'N' TO WS-NEEDS-USER-ID-SW
001720     MOVE 'N' TO WS-NEEDS-PARMS-SW
001730     EVALUATE TRUE
001740         WHEN SEM-RPT-IS-EXP-SUMMARY
001750         WHEN SEM-RPT-IS-EXP-DETAILED
001760             MOVE 'expense_report'     TO WS-SUFFIX
001770             MOVE 14 TO WS77-SUFFIX-LEN
001780             MOVE 'Y' TO WS-NEEDS-USER-ID-SW
001790         WHEN SEM-RPT-IS-BUDGET-ANALYSIS
001800             MOVE 'budget_analysis'    TO WS-SUFFIX
001810             MOVE 15 TO WS77-SUFFIX-LEN
001820             MOVE 'Y' TO WS-NEEDS-USER-ID-SW
001830         WHEN SEM-RPT-IS-DEPT-SUMMARY
001840             MOVE 'department_report'  TO WS-SUFFIX
001850             MOVE 18 TO WS77-SUFFIX-LEN
001860             MOVE 'Y' TO WS-NEEDS-PARMS-SW
001870         WHEN OTHER
001880             MOVE 'custom_report'      TO WS-SUFFIX
001890             MOVE 13 TO WS77-SUFFIX-LEN
001900             MOVE 'Y' TO WS-NEEDS-USER-ID-SW
001910     END-EVALUATE.
001920 200-EXIT.
001930     EXIT.
001940*
001950*-----------------------------------------------------------------
001960* 300-VALIDATE-REQUEST -- THE EXTRACT CAN'T PRODUCE ANYTHING
001970* WITHOUT THE KEY DATA ITS TYPE NEEDS -- OWNER FOR EVERYTHING
001980* BUT A DEPARTMENT REPORT, DEPARTMENT NAME (IN THE PARAMETERS
001990* FIELD) FOR A DEPARTMENT REPORT.
002000*-----------------------------------------------------------------
002010 300-VALIDATE-REQUEST.
002020     MOVE 'Y' TO WS-REQUEST-OK-SW
002030     IF WS-NEEDS-USER-ID AND SEM-RPT-USER-ID = SPACES
002040         MOVE 'N' TO WS-REQUEST-OK-SW
002050     END-IF
002060     IF WS-NEEDS-PARMS AND SEM-RPT-PARAMETERS = SPACES
002070         MOVE 'N' TO WS-REQUEST-OK-SW
002080     END-IF.
002090 300-EXIT.
002100     EXIT.
002110*
002120*-----------------------------------------------------------------
002130* 400-BUILD-FILE-PATH -- REPORTS/<REPORT-ID>_<SUFFIX>.PDF.
002140*-----------------------------------------------------------------
002150 400-BUILD-FILE-PATH.
002160     STRING 'reports/'          DELIMITED BY SIZE
002170            SEM-RPT-ID           DELIMITED BY SIZE
002180            '_'                  DELIMITED BY SIZE
002190            WS-SUFFIX(1:WS77-SUFFIX-LEN)
002200                                 DELIMITED BY SIZE
002210            '.pdf'               DELIMITED BY SIZE
002220         INTO SEM-RPT-FILE-PATH.
002230 400-EXIT.
002240     EXIT.
002250*
002260*-----------------------------------------------------------------
002270* 850-REPORT-DISPATCH-STATS -- END-OF-RUN TOTALS TO THE JOB LOG.
002280*-----------------------------------------------------------------
002290 850-REPORT-DISPATCH-STATS.
002300     DISPLAY 'SEMRPT1 - REQUESTS READ      - '
002310         WS-REQUESTS-READ-COUNT
002320     DISPLAY 'SEMRPT1 - REQUESTS SKIPPED   - '
002330         WS-REQUESTS-SKIPPED-COUNT
002340     DISPLAY 'SEMRPT1 - REQUESTS COMPLETED - '
002350         WS-REQUESTS-COMPLETED-COUNT
002360     DISPLAY 'SEMRPT1 - REQUESTS FAILED    - '
002370         WS-REQUESTS-FAILED-COUNT.
002380 850-EXIT.
002390     EXIT.
002400*
002410*-----------------------------------------------------------------
002420* 960-OPEN-FILES -- ESTABLISHES THE RUN TIMESTAMP AND OPENS
002430* REPORT-FILE FOR UPDATE IN PLACE; PRIMES THE FIRST READ.
002440*-----------------------------------------------------------------
002450 960-OPEN-FILES.
002460     ACCEPT CURRENT-DATE-FLD FROM DATE YYYYMMDD
002470     ACCEPT CURRENT-TIME-FLD FROM TIME
002480     STRING CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
002490            CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
002500         DELIMITED BY SIZE INTO WS-CURRENT-TS
002510     OPEN I-O REPORT-FILE
002520     IF NOT WS-RPT-FS-OK
002530         DISPLAY 'SEMRPT1 - REPORT-FILE OPEN ERROR - '
002540             WS-RPT-STATUS
002550         STOP RUN
002560     END-IF
002570     PERFORM 110-READ-REPORT THRU 110-EXIT.
002580 960-EXIT.
002590     EXIT.
002600*
002610*-----------------------------------------------------------------
002620* 980-CLOSE-FILES
002630*-----------------------------------------------------------------
002640 980-CLOSE-FILES.
002650     CLOSE REPORT-FILE.
002660 980-EXIT.
002670     EXIT.
