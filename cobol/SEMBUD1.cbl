000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION   *
000030* ALL RIGHTS RESERVED                                           *
000040******************************************************************
000050* PROGRAM:  SEMBUD1
000060*
000070* FUNCTION: BUDGET POSTING AND UTILIZATION ANALYSIS.  POSTS
000080*           APPROVED-EXPENSE ALLOCATIONS AGAINST THE BUDGET
000090*           MASTER, THEN FOR EACH QUEUED USER/PERIOD ANALYSIS
000100*           REQUEST COMPUTES UTILIZATION, OVER-RUN RISK AND A
000110*           PROJECTED EXHAUSTION DATE, AND PRINTS THE BUDGET
000120*           UTILIZATION ANALYSIS REPORT.  RUN AFTER SEMAPR2 IN
000130*           THE NIGHTLY STREAM.
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.    SEMBUD1.
000170 AUTHOR.        R L DAVENPORT.
000180 INSTALLATION.  CORPORATE SYSTEMS DIVISION.
000190 DATE-WRITTEN.  03/11/88.
000200 DATE-COMPILED.
000210 SECURITY.      CORPORATE CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260*03/11/88 RLD  INITIAL VERSION -- NIGHTLY ALLOCATION POST         RLD4001 
000270*              AGAINST THE DEPARTMENT BUDGET FILE.                RLD4002 
000280*09/05/90 DWS  ADDED UTILIZATION-RATE CALCULATION AND THE         RLD4003 
000290*              PRINTED SUMMARY REPORT.  TICKET CS-0511.           RLD4004 
000300*02/18/93 MTK  ADDED PER-CATEGORY BREAKDOWN ON THE ANALYSIS       RLD4005 
000310*              REPORT.  TICKET CS-0842.                           RLD4006 
000320*07/11/96 JPH  ADDED OVER-RUN RISK LEVEL AND PROJECTED            RLD4007 
000330*              EXHAUSTION DATE TO THE PER-BUDGET LINE.  TICKET    RLD4008 
000340*              CS-1241.                                           RLD4009 
000350*11/23/98 CAS  Y2K REMEDIATION -- DATE-MATH CONVERTED FROM        RLD4010 
000360*              2-DIGIT TO 4-DIGIT CENTURY THROUGHOUT.  TICKET     RLD4011 
000370*              Y2K-0077.                                          RLD4012 
000380*01/09/09 RLD  REWORKED FOR THE SMART EXPENSE MGMT PROJECT --     RLD4013 
000390*              BUDGET KEYS AND ANALYSIS PARAMETERS ARE NOW        RLD4014 
000400*              DRIVEN BY THE EXPENSE/BUDGET MASTER FILES          RLD4015 
000410*              INSTEAD OF THE OLD DEPT-CODE TABLE.  TICKET        RLD4016 
000420*              SEMS-0013.                                         RLD4017 
000430*-----------------------------------------------------------------
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-370.
000480 OBJECT-COMPUTER. IBM-370.
000490 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT BUDGET-FILE      ASSIGN TO BUDMSTR
000540         ACCESS IS SEQUENTIAL
000550         FILE STATUS  IS  WS-BUD-STATUS.
000560*
000570     SELECT EXPENSE-FILE     ASSIGN TO EXPMSTR
000580         ACCESS IS SEQUENTIAL
000590         FILE STATUS  IS  WS-EXP-STATUS.
000600*
000610     SELECT ALLOC-TRAN-FILE  ASSIGN TO BUDALLOC
000620         ACCESS IS SEQUENTIAL
000630         FILE STATUS  IS  WS-ALLOC-STATUS.
000640*
000650     SELECT ANALYSIS-PARM    ASSIGN TO BUDPARM
000660         ACCESS IS SEQUENTIAL
000670         FILE STATUS  IS  WS-PARM-STATUS.
000680*
000690     SELECT BUDGET-REPORT    ASSIGN TO BUDRPT
000700         ACCESS IS SEQUENTIAL
000710         FILE STATUS  IS  WS-RPT-STATUS.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  BUDGET-FILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD.
000780     COPY SEMBUDRC.
000790*
000800 FD  EXPENSE-FILE
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD.
000830     COPY SEMEXPRC.
000840*
000850 FD  ALLOC-TRAN-FILE
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD.
000880 01  ALLOC-TRAN-REC.
000890     05  ALLOC-BUDGET-ID             PIC X(36).
000900     05  ALLOC-AMOUNT                PIC S9(9)V99.
000910     05  ALLOC-TRAN-FILLER           PIC X(10).
000920*
000930 FD  ANALYSIS-PARM
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD.
000960 01  ANALYSIS-PARM-REC.
000970     05  PARM-USER-ID                PIC X(36).
000980     05  PARM-PERIOD-START           PIC 9(8).
000990     05  PARM-PERIOD-END             PIC 9(8).
001000     05  ANALYSIS-PARM-FILLER        PIC X(10).
001010*
001020 FD  BUDGET-REPORT
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD.
001050 01  RPT-REC                         PIC X(132).
001060*
001070 WORKING-STORAGE SECTION.
001075 77  WS77-SEARCH-BUD-ID          PIC X(36).
001080 01  SYSTEM-DATE-AND-TIME.
001090     05  CURRENT-DATE-FLD.
001100         10  CURRENT-YEAR         PIC 9(4).
001110         10  CURRENT-MONTH        PIC 9(2).
001120         10  CURRENT-DAY          PIC 9(2).
001130     05  CURRENT-TIME-FLD.
001140         10  CURRENT-HOUR         PIC 9(2).
001150         10  CURRENT-MINUTE       PIC 9(2).
001160         10  CURRENT-SECOND       PIC 9(2).
001170*
001180 01  WS-CURRENT-TS                PIC 9(14).
001190 01  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TS.
001200     05  WS-CURRENT-DATE           PIC 9(8).
001210     05  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
001220         10  WS-CUR-YYYY           PIC 9(4).
001230         10  WS-CUR-MM             PIC 9(2).
001240         10  WS-CUR-DD             PIC 9(2).
001250     05  WS-CURRENT-TIME           PIC 9(6).
001260*
001270 01  WS-GENERIC-DATE.
001280     05  WS-GENERIC-DATE-N         PIC 9(8).
001290     05  WS-GENERIC-DATE-YMD REDEFINES WS-GENERIC-DATE-N.
001300         10  WS-GEN-YYYY           PIC 9(4).
001310         10  WS-GEN-MM             PIC 9(2).
001320         10  WS-GEN-DD             PIC 9(2).
001330*
001340 01  WS-FILE-STATUSES.
001350     05  WS-BUD-STATUS               PIC X(02).
001360         88  WS-BUD-OK                     VALUE '00'.
001370     05  WS-EXP-STATUS               PIC X(02).
001380         88  WS-EXP-OK                     VALUE '00'.
001390     05  WS-ALLOC-STATUS             PIC X(02).
001400         88  WS-ALLOC-OK                   VALUE '00'.
001410     05  WS-PARM-STATUS              PIC X(02).
001420         88  WS-PARM-OK                    VALUE '00'.
001430     05  WS-RPT-STATUS               PIC X(02).
001440         88  WS-RPT-OK                     VALUE '00'.
001450*
001460 01  WS-SWITCHES.
001470     05  WS-BUD-EOF-SW               PIC X(01)   VALUE 'N'.
001480         88  WS-BUD-AT-EOF                 VALUE 'Y'.
001490     05  WS-ALLOC-EOF-SW             PIC X(01)   VALUE 'N'.
001500         88  WS-ALLOC-AT-EOF               VALUE 'Y'.
001510     05  WS-PARM-EOF-SW              PIC X(01)   VALUE 'N'.
001520         88  WS-PARM-AT-EOF                VALUE 'Y'.
001530     05  WS-EXP-EOF-SW               PIC X(01)   VALUE 'N'.
001540         88  WS-EXP-AT-EOF                 VALUE 'Y'.
001550     05  WS-EXP-FILE-OPEN-SW         PIC X(01)   VALUE 'N'.
001560         88  WS-EXP-FILE-IS-OPEN           VALUE 'Y'.
001570     05  WS-BUD-FOUND-SW             PIC X(01)   VALUE 'N'.
001580         88  WS-BUD-WAS-FOUND              VALUE 'Y'.
001590     05  WS-CAT-FOUND-SW             PIC X(01)   VALUE 'N'.
001600         88  WS-CAT-WAS-FOUND              VALUE 'Y'.
001610*
001620 01  WS-COUNTERS.
001630     05  WS-BUDGET-COUNT             PIC S9(7)   COMP-3 VALUE 0.
001640     05  WS-ALLOC-COUNT              PIC S9(7)   COMP-3 VALUE 0.
001650     05  WS-SCOPE-COUNT              PIC S9(7)   COMP-3 VALUE 0.
001660     05  WS-EXPENSE-COUNT            PIC S9(7)   COMP-3 VALUE 0.
001670     05  WS-CATEGORY-COUNT           PIC S9(7)   COMP-3 VALUE 0.
001680*
001690 01  WS-SUBSCRIPTS.
001700     05  WS-BUD-TX                   PIC S9(4)   COMP.
001710     05  WS-SCP-TX                   PIC S9(4)   COMP.
001720     05  WS-CAT-TX                   PIC S9(4)   COMP.
001730     05  WS-INS-TX                   PIC S9(4)   COMP.
001740     05  WS-INS-BACK-TX              PIC S9(4)   COMP.
001750*
001770*
001780 01  WS-BUDGET-TABLE.
001790     05  WS-BUD-ENTRY OCCURS 2000 TIMES.
001800         10  WS-BUD-TBL-ID           PIC X(36).
001810         10  WS-BUD-TBL-NAME         PIC X(30).
001820         10  WS-BUD-TBL-AMOUNT       PIC S9(9)V99.
001830         10  WS-BUD-TBL-SPENT        PIC S9(9)V99.
001840         10  WS-BUD-TBL-CURRENCY     PIC X(3).
001850         10  WS-BUD-TBL-USER-ID      PIC X(36).
001860         10  WS-BUD-TBL-DEPT-ID      PIC X(36).
001870         10  WS-BUD-TBL-PROJECT-ID   PIC X(36).
001880         10  WS-BUD-TBL-START-DATE   PIC 9(8).
001890         10  WS-BUD-TBL-END-DATE     PIC 9(8).
001900         10  WS-BUD-TBL-ACTIVE       PIC X(1).
001910*
001920 01  WS-SCOPE-TABLE.
001930     05  WS-SCP-ENTRY OCCURS 200 TIMES.
001940         10  WS-SCP-NAME             PIC X(30).
001950         10  WS-SCP-AMOUNT           PIC S9(9)V99.
001960         10  WS-SCP-SPENT            PIC S9(9)V99.
001970         10  WS-SCP-START-DATE       PIC 9(8).
001980         10  WS-SCP-END-DATE         PIC 9(8).
001990         10  WS-SCP-UTIL-PCT         PIC S9(5)V99.
002000         10  WS-SCP-TIME-PROG-PCT    PIC S9(5)V99.
002010         10  WS-SCP-RISK-LEVEL       PIC X(6).
002020         10  WS-SCP-EXHAUST-DATE     PIC 9(8).
002030*
002040 01  WS-CATEGORY-TABLE.
002050     05  WS-CAT-ENTRY OCCURS 50 TIMES.
002060         10  WS-CAT-ID               PIC X(36).
002070         10  WS-CAT-NAME             PIC X(20).
002080         10  WS-CAT-TOTAL            PIC S9(9)V99.
002090*
002100 01  WS-CAT-HOLD.
002110     05  WS-CAT-HOLD-ID               PIC X(36).
002120     05  WS-CAT-HOLD-NAME             PIC X(20).
002130     05  WS-CAT-HOLD-TOTAL            PIC S9(9)V99.
002140*
002150 01  WS-TOTALS.
002160     05  WS-TOTAL-BUDGET             PIC S9(9)V99.
002170     05  WS-TOTAL-SPENT               PIC S9(9)V99.
002180     05  WS-TOTAL-REMAIN              PIC S9(9)V99.
002190     05  WS-TOTAL-UTIL-PCT            PIC S9(5)V99.
002200*
002210 01  WS-DATE-MATH-WORK.
002220     05  WS-DAY-NUMBER                PIC S9(9)   COMP-3.
002230     05  WS-DAY-NUMBER-1              PIC S9(9)   COMP-3.
002240     05  WS-DAY-NUMBER-2              PIC S9(9)   COMP-3.
002250     05  WS-DAY-NUMBER-3              PIC S9(9)   COMP-3.
002260     05  WS-ELAPSED-DAYS              PIC S9(9)   COMP-3.
002270     05  WS-TOTAL-DAYS                PIC S9(9)   COMP-3.
002280     05  WS-DIFF-PCT                  PIC S9(5)V99.
002290     05  WS-EFFECTIVE-DAYS            PIC S9(9)V99.
002300     05  WS-DAILY-SPEND               PIC S9(9)V99.
002310     05  WS-REMAIN-AMT                PIC S9(9)V99.
002320     05  WS-DAYS-TO-EXHAUST           PIC S9(9)   COMP-3.
002330     05  WS-EXHAUST-DAY-NUM           PIC S9(9)   COMP-3.
002340     05  WS-CALC-REM                  PIC S9(9)   COMP.
002350*
002360 01  WS-MESSAGE-AREA                  PIC X(80).
002370*
002380 01  RPT-TITLE-LINE.
002390     05  FILLER PIC X(38) VALUE
002400         'BUDGET UTILIZATION ANALYSIS REPORT   '.
002410     05  FILLER PIC X(94) VALUE SPACES.
002420*
002430 01  RPT-USER-LINE.
002440     05  FILLER PIC X(9)  VALUE 'USER ID: '.
002450     05  RPT-USR-USER-ID  PIC X(36).
002460     05  FILLER PIC X(9)  VALUE ' PERIOD: '.
002470     05  RPT-USR-PERIOD-FROM PIC 9(8).
002480     05  FILLER PIC X(4)  VALUE ' TO '.
002490     05  RPT-USR-PERIOD-TO   PIC 9(8).
002500     05  FILLER PIC X(58) VALUE SPACES.
002510*
002520 01  RPT-SUMMARY-LINE1.
002530     05  FILLER PIC X(14) VALUE 'TOTAL BUDGET  '.
002540     05  RPT-SUM-BUDGET   PIC Z,ZZZ,ZZ9.99-.
002550     05  FILLER PIC X(6)  VALUE SPACES.
002560     05  FILLER PIC X(14) VALUE 'TOTAL SPENT   '.
002570     05  RPT-SUM-SPENT    PIC Z,ZZZ,ZZ9.99-.
002580     05  FILLER PIC X(73) VALUE SPACES.
002590*
002600 01  RPT-SUMMARY-LINE2.
002610     05  FILLER PIC X(14) VALUE 'REMAINING     '.
002620     05  RPT-SUM-REMAIN   PIC Z,ZZZ,ZZ9.99-.
002630     05  FILLER PIC X(6)  VALUE SPACES.
002640     05  FILLER PIC X(14) VALUE 'UTILIZATION % '.
002650     05  RPT-SUM-UTIL     PIC Z,ZZ9.99-.
002660     05  FILLER PIC X(6)  VALUE SPACES.
002670     05  FILLER PIC X(14) VALUE 'BUDGET COUNT  '.
002680     05  RPT-SUM-BUD-CNT  PIC ZZ9.
002690     05  FILLER PIC X(4)  VALUE SPACES.
002700     05  FILLER PIC X(15) VALUE 'EXPENSE COUNT  '.
002710     05  RPT-SUM-EXP-CNT  PIC ZZZ9.
002720     05  FILLER PIC X(34) VALUE SPACES.
002730*
002740 01  RPT-DETAIL-HDR-LINE.
002750     05  FILLER PIC X(30) VALUE 'BUDGET NAME'.
002760     05  FILLER PIC X(2)  VALUE SPACES.
002770     05  FILLER PIC X(13) VALUE 'AMOUNT'.
002780     05  FILLER PIC X(2)  VALUE SPACES.
002790     05  FILLER PIC X(13) VALUE 'SPENT'.
002800     05  FILLER PIC X(2)  VALUE SPACES.
002810     05  FILLER PIC X(9)  VALUE 'UTIL %'.
002820     05  FILLER PIC X(2)  VALUE SPACES.
002830     05  FILLER PIC X(6)  VALUE 'RISK'.
002840     05  FILLER PIC X(3)  VALUE SPACES.
002850     05  FILLER PIC X(12) VALUE 'EXHAUST DT'.
002860     05  FILLER PIC X(38) VALUE SPACES.
002870*
002880 01  RPT-DETAIL-LINE.
002890     05  RPT-DTL-NAME     PIC X(30).
002900     05  FILLER PIC X(2)  VALUE SPACES.
002910     05  RPT-DTL-AMOUNT   PIC Z,ZZZ,ZZ9.99-.
002920     05  FILLER PIC X(2)  VALUE SPACES.
002930     05  RPT-DTL-SPENT    PIC Z,ZZZ,ZZ9.99-.
002940     05  FILLER PIC X(2)  VALUE SPACES.
002950     05  RPT-DTL-UTIL     PIC ZZ9.99-.
002960     05  FILLER PIC X(2)  VALUE SPACES.
002970     05  RPT-DTL-RISK     PIC X(6).
002980     05  FILLER PIC X(3)  VALUE SPACES.
002990     05  RPT-DTL-EXHAUST  PIC 9(8).
003000     05  FILLER PIC X(32) VALUE SPACES.
003010*
003020 01  RPT-CATEGORY-HDR-LINE.
003030     05  FILLER PIC X(38) VALUE 'CATEGORY'.
003040     05  FILLER PIC X(4)  VALUE SPACES.
003050     05  FILLER PIC X(13) VALUE 'TOTAL SPENT'.
003060     05  FILLER PIC X(77) VALUE SPACES.
003070*
003080 01  RPT-CATEGORY-LINE.
003090     05  RPT-CAT-NAME     PIC X(20).
003100     05  FILLER PIC X(22) VALUE SPACES.
003110     05  RPT-CAT-TOTAL    PIC Z,ZZZ,ZZ9.99-.
003120     05  FILLER PIC X(77) VALUE SPACES.
003130*
003140 PROCEDURE DIVISION.
003150*
003160*-----------------------------------------------------------------
003170* 000-MAIN-LINE -- OPEN, POST ALLOCATIONS, RUN EACH QUEUED
003180* ANALYSIS REQUEST, REWRITE THE BUDGET MASTER, CLOSE.
003190*-----------------------------------------------------------------
003200 000-MAIN-LINE.
003210     PERFORM 960-OPEN-FILES
003220     PERFORM 050-LOAD-BUDGET-TABLE THRU 050-EXIT
003230     PERFORM 100-ALLOCATION-PASS THRU 100-EXIT
003240         UNTIL WS-ALLOC-AT-EOF
003250     PERFORM 400-ANALYSIS-DRIVER THRU 400-EXIT
003260         UNTIL WS-PARM-AT-EOF
003270     PERFORM 990-REWRITE-BUDGET-FILE THRU 990-EXIT
003280     PERFORM 980-CLOSE-FILES
003290     GOBACK.
003300*
003310*-----------------------------------------------------------------
003320* 100-ALLOCATION-PASS -- ONE ALLOCATION TRANSACTION PER PASS.
003330* BUD-SPENT += EXPENSE AMOUNT.  A BUDGET NOT ON FILE IS LOGGED
003340* AND SKIPPED RATHER THAN ABENDING THE RUN.
003350*-----------------------------------------------------------------
003360 100-ALLOCATION-PASS.
003370     ADD 1 TO WS-ALLOC-COUNT
003380     MOVE ALLOC-BUDGET-ID TO WS77-SEARCH-BUD-ID
003390     PERFORM 600-FIND-BUDGET-BY-ID THRU 600-EXIT
003400     IF WS-BUD-WAS-FOUND
003410         ADD ALLOC-AMOUNT TO WS-BUD-TBL-SPENT(WS-BUD-TX)
003420     ELSE
003430         MOVE SPACES TO WS-MESSAGE-AREA
003440         STRING 'SEMBUD1 - BUDGET NOT FOUND FOR ALLOCATION - '
003450             ALLOC-BUDGET-ID
003460             DELIMITED BY SIZE INTO WS-MESSAGE-AREA
003470         DISPLAY WS-MESSAGE-AREA
003480     END-IF
003490     PERFORM 110-READ-ALLOC-TRAN THRU 110-EXIT.
003500 100-EXIT.
003510     EXIT.
003520*
003530 110-READ-ALLOC-TRAN.
003540     READ ALLOC-TRAN-FILE
003550         AT END
003560             MOVE 'Y' TO WS-ALLOC-EOF-SW
003570     END-READ.
003580 110-EXIT.
003590     EXIT.
003600*
003610*-----------------------------------------------------------------
003620* 400-ANALYSIS-DRIVER -- ONE QUEUED USER/PERIOD REQUEST PER PASS.
003630*-----------------------------------------------------------------
003640 400-ANALYSIS-DRIVER.
003650     PERFORM 500-UTILIZATION-ANALYSIS THRU 500-EXIT
003660     PERFORM 700-RISK-ASSESSMENT THRU 700-EXIT
003670     PERFORM 900-PRINT-REPORT THRU 900-EXIT
003680     PERFORM 410-READ-PARM THRU 410-EXIT.
003690 400-EXIT.
003700     EXIT.
003710*
003720 410-READ-PARM.
003730     READ ANALYSIS-PARM
003740         AT END
003750             MOVE 'Y' TO WS-PARM-EOF-SW
003760     END-READ.
003770 410-EXIT.
003780     EXIT.
003790*
003800*-----------------------------------------------------------------
003810* 500-UTILIZATION-ANALYSIS -- SELECTS THE REQUESTED USER'S
003820* ACTIVE, PERIOD-OVERLAPPING BUDGETS INTO WS-SCOPE-TABLE, THEN
003830* SCANS THE EXPENSE FILE FOR THE SAME USER/PERIOD TO TOTAL
003840* SPENDING AND BUILD THE PER-CATEGORY BREAKDOWN.
003850*-----------------------------------------------------------------
003860 500-UTILIZATION-ANALYSIS.
003870     MOVE 0 TO WS-TOTAL-BUDGET
003880     MOVE 0 TO WS-TOTAL-SPENT
003890     MOVE 0 TO WS-TOTAL-REMAIN
003900     MOVE 0 TO WS-TOTAL-UTIL-PCT
003910     MOVE 0 TO WS-SCOPE-COUNT
003920     MOVE 0 TO WS-EXPENSE-COUNT
003930     MOVE 0 TO WS-CATEGORY-COUNT
003940     MOVE 1 TO WS-BUD-TX
003950     PERFORM 510-SCAN-ONE-BUDGET-SCOPE THRU 510-EXIT
003960         UNTIL WS-BUD-TX > WS-BUDGET-COUNT
003970     PERFORM 550-SCAN-EXPENSES THRU 550-EXIT
003980     COMPUTE WS-TOTAL-REMAIN = WS-TOTAL-BUDGET - WS-TOTAL-SPENT
003990     IF WS-TOTAL-BUDGET > 0
004000         COMPUTE WS-TOTAL-UTIL-PCT ROUNDED =
004010             (WS-TOTAL-SPENT * 100) / WS-TOTAL-BUDGET
004020     ELSE
004030         MOVE 0 TO WS-TOTAL-UTIL-PCT
004040     END-IF.
004050 500-EXIT.
004060     EXIT.
004070*
004080 510-SCAN-ONE-BUDGET-SCOPE.
004090     IF WS-BUD-TBL-USER-ID(WS-BUD-TX) = PARM-USER-ID
004100         AND WS-BUD-TBL-ACTIVE(WS-BUD-TX) = 'Y'
004110         AND WS-BUD-TBL-START-DATE(WS-BUD-TX)
004120             NOT > PARM-PERIOD-END
004130         AND WS-BUD-TBL-END-DATE(WS-BUD-TX)
004140             NOT < PARM-PERIOD-START
004150         PERFORM 515-ADD-SCOPE-ENTRY THRU 515-EXIT
004160     END-IF
004170     ADD 1 TO WS-BUD-TX.
004180 510-EXIT.
004190     EXIT.
004200*
004210 515-ADD-SCOPE-ENTRY.
004220     ADD 1 TO WS-SCOPE-COUNT
004230     MOVE WS-BUD-TBL-NAME(WS-BUD-TX)
004240         TO WS-SCP-NAME(WS-SCOPE-COUNT)
004250     MOVE WS-BUD-TBL-AMOUNT(WS-BUD-TX)
004260         TO WS-SCP-AMOUNT(WS-SCOPE-COUNT)
004270     MOVE WS-BUD-TBL-SPENT(WS-BUD-TX)
004280         TO WS-SCP-SPENT(WS-SCOPE-COUNT)
004290     MOVE WS-BUD-TBL-START-DATE(WS-BUD-TX)
004300         TO WS-SCP-START-DATE(WS-SCOPE-COUNT)
004310     MOVE WS-BUD-TBL-END-DATE(WS-BUD-TX)
004320         TO WS-SCP-END-DATE(WS-SCOPE-COUNT)
004330     MOVE 'NONE  ' TO WS-SCP-RISK-LEVEL(WS-SCOPE-COUNT)
004340     MOVE 0 TO WS-SCP-EXHAUST-DATE(WS-SCOPE-COUNT)
004350     ADD WS-BUD-TBL-AMOUNT(WS-BUD-TX) TO WS-TOTAL-BUDGET.
004360 515-EXIT.
004370     EXIT.
004380*
004390*-----------------------------------------------------------------
004400* 550-SCAN-EXPENSES -- REWINDS THE EXPENSE FILE AND TOTALS THE
004410* USER'S EXPENSES FALLING IN THE REQUESTED PERIOD.
004420*-----------------------------------------------------------------
004430 550-SCAN-EXPENSES.
004440     IF WS-EXP-FILE-IS-OPEN
004450         CLOSE EXPENSE-FILE
004460     END-IF
004470     OPEN INPUT EXPENSE-FILE
004480     MOVE 'Y' TO WS-EXP-FILE-OPEN-SW
004490     MOVE 'N' TO WS-EXP-EOF-SW
004500     PERFORM 560-READ-ONE-EXPENSE THRU 560-EXIT
004510     PERFORM 570-SCAN-EXPENSE-LOOP THRU 570-EXIT
004520         UNTIL WS-EXP-AT-EOF.
004530 550-EXIT.
004540     EXIT.
004550*
004560 560-READ-ONE-EXPENSE.
004570     READ EXPENSE-FILE
004580         AT END
004590             MOVE 'Y' TO WS-EXP-EOF-SW
004600     END-READ.
004610 560-EXIT.
004620     EXIT.
004630*
004640 570-SCAN-EXPENSE-LOOP.
004650     IF SEM-EXP-USER-ID = PARM-USER-ID
004660         AND SEM-EXP-DATE-N NOT < PARM-PERIOD-START
004670         AND SEM-EXP-DATE-N NOT > PARM-PERIOD-END
004680         ADD 1 TO WS-EXPENSE-COUNT
004690         ADD SEM-EXP-AMOUNT TO WS-TOTAL-SPENT
004700         PERFORM 580-ACCUM-CATEGORY THRU 580-EXIT
004710     END-IF
004720     PERFORM 560-READ-ONE-EXPENSE THRU 560-EXIT.
004730 570-EXIT.
004740     EXIT.
004750*
004760 580-ACCUM-CATEGORY.
004770     MOVE 'N' TO WS-CAT-FOUND-SW
004780     MOVE 1 TO WS-CAT-TX
004790     PERFORM 585-SCAN-ONE-CATEGORY THRU 585-EXIT
004800         UNTIL WS-CAT-TX > WS-CATEGORY-COUNT
004810             OR WS-CAT-WAS-FOUND
004820     IF WS-CAT-WAS-FOUND
004830         ADD SEM-EXP-AMOUNT TO WS-CAT-TOTAL(WS-CAT-TX)
004840     ELSE
004850         ADD 1 TO WS-CATEGORY-COUNT
004860         MOVE SEM-EXP-CATEGORY-ID
004870             TO WS-CAT-ID(WS-CATEGORY-COUNT)
004880         MOVE SEM-EXP-CATEGORY
004890             TO WS-CAT-NAME(WS-CATEGORY-COUNT)
004900         MOVE SEM-EXP-AMOUNT
004910             TO WS-CAT-TOTAL(WS-CATEGORY-COUNT)
004920     END-IF.
004930 580-EXIT.
004940     EXIT.
004950*
004960 585-SCAN-ONE-CATEGORY.
004970     IF WS-CAT-ID(WS-CAT-TX) = SEM-EXP-CATEGORY-ID
004980         MOVE 'Y' TO WS-CAT-FOUND-SW
004990     ELSE
005000         ADD 1 TO WS-CAT-TX
005010     END-IF.
005020 585-EXIT.
005030     EXIT.
005040*
005050*-----------------------------------------------------------------
005060* 590-SORT-CATEGORY-TABLE -- ORDERS THE CATEGORY BREAKDOWN BY
005070* CATEGORY ID BEFORE PRINTING.  INSERTION-SORT IDIOM.
005080*-----------------------------------------------------------------
005090 590-SORT-CATEGORY-TABLE.
005100     MOVE 2 TO WS-INS-TX
005110     PERFORM 591-INSERT-ONE-CATEGORY THRU 591-EXIT
005120         UNTIL WS-INS-TX > WS-CATEGORY-COUNT.
005130 590-EXIT.
005140     EXIT.
005150*
005160 591-INSERT-ONE-CATEGORY.
005170     MOVE WS-CAT-ENTRY(WS-INS-TX) TO WS-CAT-HOLD
005180     COMPUTE WS-INS-BACK-TX = WS-INS-TX - 1
005190     PERFORM 592-SHIFT-BACK THRU 592-EXIT
005200         UNTIL WS-INS-BACK-TX <= 0
005210             OR WS-CAT-ID(WS-INS-BACK-TX) <= WS-CAT-HOLD-ID
005220     MOVE WS-CAT-HOLD TO WS-CAT-ENTRY(WS-INS-BACK-TX + 1)
005230     ADD 1 TO WS-INS-TX.
005240 591-EXIT.
005250     EXIT.
005260*
005270 592-SHIFT-BACK.
005280     MOVE WS-CAT-ENTRY(WS-INS-BACK-TX)
005290         TO WS-CAT-ENTRY(WS-INS-BACK-TX + 1)
005300     COMPUTE WS-INS-BACK-TX = WS-INS-BACK-TX - 1.
005310 592-EXIT.
005320     EXIT.
005330*
005340*-----------------------------------------------------------------
005350* 600-FIND-BUDGET-BY-ID -- LINEAR SCAN OF WS-BUDGET-TABLE FOR
005360* WS77-SEARCH-BUD-ID.  LEAVES WS-BUD-TX ON THE MATCH.
005370*-----------------------------------------------------------------
005380 600-FIND-BUDGET-BY-ID.
005390     MOVE 'N' TO WS-BUD-FOUND-SW
005400     MOVE 1 TO WS-BUD-TX
005410     PERFORM 610-SCAN-ONE-BUDGET THRU 610-EXIT
005420         UNTIL WS-BUD-TX > WS-BUDGET-COUNT
005430             OR WS-BUD-WAS-FOUND.
005440 600-EXIT.
005450     EXIT.
005460*
005470 610-SCAN-ONE-BUDGET.
005480     IF WS-BUD-TBL-ID(WS-BUD-TX) = WS77-SEARCH-BUD-ID
005490         MOVE 'Y' TO WS-BUD-FOUND-SW
005500     ELSE
005510         ADD 1 TO WS-BUD-TX
005520     END-IF.
005530 610-EXIT.
005540     EXIT.
005550*
005560*-----------------------------------------------------------------
005570* 700-RISK-ASSESSMENT -- PER IN-SCOPE BUDGET, COMPUTES ITS OWN
005580* UTILIZATION %, TIME PROGRESS %, RISK LEVEL AND (WHEN
005590* UTILIZATION IS POSITIVE) A PROJECTED EXHAUSTION DATE.
005600*-----------------------------------------------------------------
005610 700-RISK-ASSESSMENT.
005620     MOVE CURRENT-YEAR  TO WS-GEN-YYYY
005630     MOVE CURRENT-MONTH TO WS-GEN-MM
005640     MOVE CURRENT-DAY   TO WS-GEN-DD
005650     PERFORM 705-CALC-DAY-NUMBER THRU 705-EXIT
005660     MOVE WS-DAY-NUMBER TO WS-DAY-NUMBER-3
005670     MOVE 1 TO WS-SCP-TX
005680     PERFORM 710-ASSESS-ONE-BUDGET THRU 710-EXIT
005690         UNTIL WS-SCP-TX > WS-SCOPE-COUNT.
005700 700-EXIT.
005710     EXIT.
005720*
005730 710-ASSESS-ONE-BUDGET.
005740     IF WS-SCP-AMOUNT(WS-SCP-TX) > 0
005750         COMPUTE WS-SCP-UTIL-PCT(WS-SCP-TX) ROUNDED =
005760             (WS-SCP-SPENT(WS-SCP-TX) * 100)
005770                 / WS-SCP-AMOUNT(WS-SCP-TX)
005780     ELSE
005790         MOVE 0 TO WS-SCP-UTIL-PCT(WS-SCP-TX)
005800     END-IF
005810     MOVE WS-SCP-START-DATE(WS-SCP-TX) TO WS-GENERIC-DATE-N
005820     PERFORM 705-CALC-DAY-NUMBER THRU 705-EXIT
005830     MOVE WS-DAY-NUMBER TO WS-DAY-NUMBER-1
005840     MOVE WS-SCP-END-DATE(WS-SCP-TX) TO WS-GENERIC-DATE-N
005850     PERFORM 705-CALC-DAY-NUMBER THRU 705-EXIT
005860     MOVE WS-DAY-NUMBER TO WS-DAY-NUMBER-2
005870     COMPUTE WS-TOTAL-DAYS = WS-DAY-NUMBER-2 - WS-DAY-NUMBER-1
005880     IF WS-TOTAL-DAYS <= 0
005890         MOVE 100 TO WS-SCP-TIME-PROG-PCT(WS-SCP-TX)
005900     ELSE
005910         COMPUTE WS-ELAPSED-DAYS =
005920             WS-DAY-NUMBER-3 - WS-DAY-NUMBER-1
005930         COMPUTE WS-SCP-TIME-PROG-PCT(WS-SCP-TX) ROUNDED =
005940             (WS-ELAPSED-DAYS * 100) / WS-TOTAL-DAYS
005950     END-IF
005960     COMPUTE WS-DIFF-PCT = WS-SCP-UTIL-PCT(WS-SCP-TX)
005970         - WS-SCP-TIME-PROG-PCT(WS-SCP-TX)
005980     EVALUATE TRUE
005990         WHEN WS-DIFF-PCT > 20
006000             MOVE 'HIGH  ' TO WS-SCP-RISK-LEVEL(WS-SCP-TX)
006010         WHEN WS-DIFF-PCT > 10
006020             MOVE 'MEDIUM' TO WS-SCP-RISK-LEVEL(WS-SCP-TX)
006030         WHEN WS-DIFF-PCT > 0
006040             MOVE 'LOW   ' TO WS-SCP-RISK-LEVEL(WS-SCP-TX)
006050         WHEN OTHER
006060             MOVE 'NONE  ' TO WS-SCP-RISK-LEVEL(WS-SCP-TX)
006070     END-EVALUATE
006080     MOVE 0 TO WS-SCP-EXHAUST-DATE(WS-SCP-TX)
006090     IF WS-SCP-UTIL-PCT(WS-SCP-TX) > 0
006100         PERFORM 750-PROJECT-EXHAUSTION THRU 750-EXIT
006110     END-IF
006120     ADD 1 TO WS-SCP-TX.
006130 710-EXIT.
006140     EXIT.
006150*
006160*-----------------------------------------------------------------
006170* 705/706 -- DAY-NUMBER CONVERSIONS.  THE SHOP'S 30/360 DAY-
006180* COUNT CONVENTION IS USED THROUGHOUT SO THAT ELAPSED/REMAINING
006190* DAYS CAN BE HAD WITH PLAIN INTEGER ARITHMETIC -- NO INTRINSIC
006200* DATE FUNCTIONS.
006210*-----------------------------------------------------------------
006220 705-CALC-DAY-NUMBER.
006230     COMPUTE WS-DAY-NUMBER =
006240         (WS-GEN-YYYY * 360) + ((WS-GEN-MM - 1) * 30) + WS-GEN-DD.
006250 705-EXIT.
006260     EXIT.
006270*
006280 706-DAY-NUMBER-TO-DATE.
006290     COMPUTE WS-GEN-YYYY = WS-DAY-NUMBER / 360
006300     COMPUTE WS-CALC-REM = WS-DAY-NUMBER - (WS-GEN-YYYY * 360) - 1
006310     COMPUTE WS-GEN-MM = (WS-CALC-REM / 30) + 1
006320     COMPUTE WS-GEN-DD =
006330         WS-CALC-REM - ((WS-CALC-REM / 30) * 30) + 1.
006340 706-EXIT.
006350     EXIT.
006360*
006370*-----------------------------------------------------------------
006380* 750-PROJECT-EXHAUSTION -- DAILY SPEND = SPENT OVER THE
006390* EFFECTIVE ELAPSED DAYS; DAYS-TO-EXHAUSTION = REMAINING OVER
006400* DAILY SPEND, TRUNCATED; EXHAUSTION DATE = TODAY PLUS THAT
006410* MANY DAYS.
006420*-----------------------------------------------------------------
006430 750-PROJECT-EXHAUSTION.
006440     COMPUTE WS-EFFECTIVE-DAYS ROUNDED =
006450         (WS-SCP-TIME-PROG-PCT(WS-SCP-TX) * WS-TOTAL-DAYS) / 100
006460     IF WS-EFFECTIVE-DAYS > 0
006470         COMPUTE WS-DAILY-SPEND ROUNDED =
006480             WS-SCP-SPENT(WS-SCP-TX) / WS-EFFECTIVE-DAYS
006490         IF WS-DAILY-SPEND > 0
006500             COMPUTE WS-REMAIN-AMT = WS-SCP-AMOUNT(WS-SCP-TX)
006510                 - WS-SCP-SPENT(WS-SCP-TX)
006520             DIVIDE WS-REMAIN-AMT BY WS-DAILY-SPEND
006530                 GIVING WS-DAYS-TO-EXHAUST
006540             COMPUTE WS-EXHAUST-DAY-NUM =
006550                 WS-DAY-NUMBER-3 + WS-DAYS-TO-EXHAUST
006560             MOVE WS-EXHAUST-DAY-NUM TO WS-DAY-NUMBER
006570             PERFORM 706-DAY-NUMBER-TO-DATE THRU 706-EXIT
006580             MOVE WS-GENERIC-DATE-N
006590                 TO WS-SCP-EXHAUST-DATE(WS-SCP-TX)
006600         END-IF
006610     END-IF.
006620 750-EXIT.
006630     EXIT.
006640*
006650*-----------------------------------------------------------------
006660* 900-PRINT-REPORT -- HEADER, SUMMARY, ONE LINE PER IN-SCOPE
006670* BUDGET, ONE LINE PER CATEGORY (SORTED).
006680*-----------------------------------------------------------------
006690 900-PRINT-REPORT.
006700     PERFORM 590-SORT-CATEGORY-TABLE THRU 590-EXIT
006710     WRITE RPT-REC FROM RPT-TITLE-LINE
006720         AFTER ADVANCING PAGE
006730     MOVE PARM-USER-ID TO RPT-USR-USER-ID
006740     MOVE PARM-PERIOD-START TO RPT-USR-PERIOD-FROM
006750     MOVE PARM-PERIOD-END TO RPT-USR-PERIOD-TO
006760     WRITE RPT-REC FROM RPT-USER-LINE
006770         AFTER ADVANCING 2 LINES
006780     MOVE WS-TOTAL-BUDGET TO RPT-SUM-BUDGET
006790     MOVE WS-TOTAL-SPENT TO RPT-SUM-SPENT
006800     WRITE RPT-REC FROM RPT-SUMMARY-LINE1
006810         AFTER ADVANCING 2 LINES
006820     MOVE WS-TOTAL-REMAIN TO RPT-SUM-REMAIN
006830     MOVE WS-TOTAL-UTIL-PCT TO RPT-SUM-UTIL
006840     MOVE WS-SCOPE-COUNT TO RPT-SUM-BUD-CNT
006850     MOVE WS-EXPENSE-COUNT TO RPT-SUM-EXP-CNT
006860     WRITE RPT-REC FROM RPT-SUMMARY-LINE2
006870         AFTER ADVANCING 1 LINES
006880     WRITE RPT-REC FROM RPT-DETAIL-HDR-LINE
006890         AFTER ADVANCING 2 LINES
006900     MOVE 1 TO WS-SCP-TX
006910     PERFORM 920-PRINT-ONE-DETAIL THRU 920-EXIT
006920         UNTIL WS-SCP-TX > WS-SCOPE-COUNT
006930     WRITE RPT-REC FROM RPT-CATEGORY-HDR-LINE
006940         AFTER ADVANCING 2 LINES
006950     MOVE 1 TO WS-CAT-TX
006960     PERFORM 930-PRINT-ONE-CATEGORY THRU 930-EXIT
006970         UNTIL WS-CAT-TX > WS-CATEGORY-COUNT.
006980 900-EXIT.
006990     EXIT.
007000*
007010 920-PRINT-ONE-DETAIL.
007020     MOVE WS-SCP-NAME(WS-SCP-TX) TO RPT-DTL-NAME
007030     MOVE WS-SCP-AMOUNT(WS-SCP-TX) TO RPT-DTL-AMOUNT
007040     MOVE WS-SCP-SPENT(WS-SCP-TX) TO RPT-DTL-SPENT
007050     MOVE WS-SCP-UTIL-PCT(WS-SCP-TX) TO RPT-DTL-UTIL
007060     MOVE WS-SCP-RISK-LEVEL(WS-SCP-TX) TO RPT-DTL-RISK
007070     MOVE WS-SCP-EXHAUST-DATE(WS-SCP-TX) TO RPT-DTL-EXHAUST
007080     WRITE RPT-REC FROM RPT-DETAIL-LINE
007090         AFTER ADVANCING 1 LINES
007100     ADD 1 TO WS-SCP-TX.
007110 920-EXIT.
007120     EXIT.
007130*
007140 930-PRINT-ONE-CATEGORY.
007150     MOVE WS-CAT-NAME(WS-CAT-TX) TO RPT-CAT-NAME
007160     MOVE WS-CAT-TOTAL(WS-CAT-TX) TO RPT-CAT-TOTAL
007170     WRITE RPT-REC FROM RPT-CATEGORY-LINE
007180         AFTER ADVANCING 1 LINES
007190     ADD 1 TO WS-CAT-TX.
007200 930-EXIT.
007210     EXIT.
007220*
007230*-----------------------------------------------------------------
007240* 050-LOAD-BUDGET-TABLE -- READS THE WHOLE BUDGET MASTER INTO
007250* MEMORY SO THE ALLOCATION PASS AND EACH ANALYSIS REQUEST CAN
007260* FIND ANY BUDGET WITHOUT REWINDING THE FILE.
007270*-----------------------------------------------------------------
007280 050-LOAD-BUDGET-TABLE.
007290     MOVE 0 TO WS-BUDGET-COUNT
007300     MOVE 'N' TO WS-BUD-EOF-SW
007310     PERFORM 760-READ-BUDGET THRU 760-EXIT
007320     PERFORM 770-STORE-BUDGET THRU 770-EXIT
007330         UNTIL WS-BUD-AT-EOF
007340     CLOSE BUDGET-FILE.
007350 050-EXIT.
007360     EXIT.
007370*
007380 760-READ-BUDGET.
007390     READ BUDGET-FILE
007400         AT END
007410             MOVE 'Y' TO WS-BUD-EOF-SW
007420     END-READ.
007430 760-EXIT.
007440     EXIT.
007450*
007460 770-STORE-BUDGET.
007470     ADD 1 TO WS-BUDGET-COUNT
007480     MOVE SEM-BUD-ID          TO WS-BUD-TBL-ID(WS-BUDGET-COUNT)
007490     MOVE SEM-BUD-NAME        TO WS-BUD-TBL-NAME(WS-BUDGET-COUNT)
007500     MOVE SEM-BUD-AMOUNT      TO WS-BUD-TBL-AMOUNT(WS-BUDGET-COUNT)
007510     MOVE SEM-BUD-SPENT       TO WS-BUD-TBL-SPENT(WS-BUDGET-COUNT)
007520     MOVE SEM-BUD-CURRENCY    TO WS-BUD-TBL-CURRENCY(WS-BUDGET-COUNT)
007530     MOVE SEM-BUD-USER-ID     TO WS-BUD-TBL-USER-ID(WS-BUDGET-COUNT)
007540     MOVE SEM-BUD-DEPT-ID     TO WS-BUD-TBL-DEPT-ID(WS-BUDGET-COUNT)
007550     MOVE SEM-BUD-PROJECT-ID
007560         TO WS-BUD-TBL-PROJECT-ID(WS-BUDGET-COUNT)
007570     MOVE SEM-BUD-START-DATE
007580         TO WS-BUD-TBL-START-DATE(WS-BUDGET-COUNT)
007590     MOVE SEM-BUD-END-DATE
007600         TO WS-BUD-TBL-END-DATE(WS-BUDGET-COUNT)
007610     MOVE SEM-BUD-ACTIVE      TO WS-BUD-TBL-ACTIVE(WS-BUDGET-COUNT)
007620     PERFORM 760-READ-BUDGET THRU 760-EXIT.
007630 770-EXIT.
007640     EXIT.
007650*
007660*-----------------------------------------------------------------
007670* 960-OPEN-FILES -- ESTABLISHES THE RUN TIMESTAMP AND OPENS THE
007680* FOUR SEQUENTIAL FILES THIS PROGRAM OWNS FOR ITS WHOLE RUN.
007690* EXPENSE-FILE IS OPENED AND CLOSED AS NEEDED BY 550.
007700*-----------------------------------------------------------------
007710 960-OPEN-FILES.
007720     ACCEPT CURRENT-DATE-FLD FROM DATE YYYYMMDD
007730     ACCEPT CURRENT-TIME-FLD FROM TIME
007740     STRING CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
007750            CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
007760         DELIMITED BY SIZE INTO WS-CURRENT-TS
007770     OPEN INPUT BUDGET-FILE
007780     IF NOT WS-BUD-OK
007790         DISPLAY 'SEMBUD1 - BUDGET-FILE OPEN ERROR - '
007800             WS-BUD-STATUS
007810         STOP RUN
007820     END-IF
007830     OPEN INPUT ALLOC-TRAN-FILE
007840     IF NOT WS-ALLOC-OK
007850         DISPLAY 'SEMBUD1 - ALLOC-TRAN-FILE OPEN ERROR - '
007860             WS-ALLOC-STATUS
007870         STOP RUN
007880     END-IF
007890     OPEN INPUT ANALYSIS-PARM
007900     IF NOT WS-PARM-OK
007910         DISPLAY 'SEMBUD1 - ANALYSIS-PARM OPEN ERROR - '
007920             WS-PARM-STATUS
007930         STOP RUN
007940     END-IF
007950     OPEN OUTPUT BUDGET-REPORT
007960     PERFORM 110-READ-ALLOC-TRAN THRU 110-EXIT
007970     PERFORM 410-READ-PARM THRU 410-EXIT.
007980 960-EXIT.
007990     EXIT.
008000*
008010*-----------------------------------------------------------------
008020* 980-CLOSE-FILES
008030*-----------------------------------------------------------------
008040 980-CLOSE-FILES.
008050     IF WS-EXP-FILE-IS-OPEN
008060         CLOSE EXPENSE-FILE
008070     END-IF
008080     CLOSE ALLOC-TRAN-FILE
008090     CLOSE ANALYSIS-PARM
008100     CLOSE BUDGET-REPORT.
008110 980-EXIT.
008120     EXIT.
008130*
008140*-----------------------------------------------------------------
008150* 990-REWRITE-BUDGET-FILE -- WRITES THE UPDATED TABLE BACK OUT
008160* AS THE NEW BUDGET MASTER.
008170*-----------------------------------------------------------------
008180 990-REWRITE-BUDGET-FILE.
008190     OPEN OUTPUT BUDGET-FILE
008200     MOVE 1 TO WS-BUD-TX
008210     PERFORM 995-WRITE-ONE-BUDGET THRU 995-EXIT
008220         UNTIL WS-BUD-TX > WS-BUDGET-COUNT
008230     CLOSE BUDGET-FILE.
008240 990-EXIT.
008250     EXIT.
008260*
008270 995-WRITE-ONE-BUDGET.
008280     MOVE WS-BUD-TBL-ID(WS-BUD-TX)         TO SEM-BUD-ID
008290     MOVE WS-BUD-TBL-NAME(WS-BUD-TX)       TO SEM-BUD-NAME
008300     MOVE WS-BUD-TBL-AMOUNT(WS-BUD-TX)     TO SEM-BUD-AMOUNT
008310     MOVE WS-BUD-TBL-SPENT(WS-BUD-TX)      TO SEM-BUD-SPENT
008320     MOVE WS-BUD-TBL-CURRENCY(WS-BUD-TX)   TO SEM-BUD-CURRENCY
008330     MOVE WS-BUD-TBL-USER-ID(WS-BUD-TX)    TO SEM-BUD-USER-ID
008340     MOVE WS-BUD-TBL-DEPT-ID(WS-BUD-TX)    TO SEM-BUD-DEPT-ID
008350     MOVE WS-BUD-TBL-PROJECT-ID(WS-BUD-TX) TO SEM-BUD-PROJECT-ID
008360     MOVE WS-BUD-TBL-START-DATE(WS-BUD-TX) TO SEM-BUD-START-DATE
008370     MOVE WS-BUD-TBL-END-DATE(WS-BUD-TX)   TO SEM-BUD-END-DATE
008380     MOVE WS-BUD-TBL-ACTIVE(WS-BUD-TX)     TO SEM-BUD-ACTIVE
008390     MOVE SPACES TO SEM-BUD-FILLER
008400     WRITE SEM-BUDGET-REC
008410     ADD 1 TO WS-BUD-TX.
008420 995-EXIT.
008430     EXIT.
