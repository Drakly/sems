000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION   *
000030* ALL RIGHTS RESERVED                                           *
000040******************************************************************
000050* PROGRAM:  SEMUSR1
000060*
000070* FUNCTION: USER MAINTENANCE.  APPLIES A FILE OF MAINTENANCE
000080*           TRANSACTIONS (CREATE/UPDATE/ROLE CHANGE/ACTIVATE/
000090*           DEACTIVATE/DELETE) AGAINST THE EMPLOYEE/USER MASTER.
000100*           THE MASTER IS LOADED INTO MEMORY, EACH TRANSACTION
000110*           IS APPLIED AGAINST THE TABLE, AND THE TABLE IS
000120*           WRITTEN BACK OUT AS THE NEW MASTER AT END OF RUN.
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    SEMUSR1.
000160 AUTHOR.        M T KOWALSKI.
000170 INSTALLATION.  CORPORATE SYSTEMS DIVISION.
000180 DATE-WRITTEN.  06/30/93.
000190 DATE-COMPILED.
000200 SECURITY.      CORPORATE CONFIDENTIAL - INTERNAL USE ONLY.
000210*
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240*-----------------------------------------------------------------
000250*06/30/93 MTK  INITIAL VERSION -- CREATE AND UPDATE ONLY.         RLD7001 
000260*02/11/95 DWS  ADDED ROLE CHANGE AND ACTIVATE/DEACTIVATE          RLD7002 
000270*              ACTIONS.  TICKET CS-1140.                          RLD7003 
000280*09/04/97 RLD  ADDED DELETE ACTION.  DELETED USERS ARE DROPPED    RLD7004 
000290*              FROM THE TABLE AT REWRITE TIME RATHER THAN         RLD7005 
000300*              FLAGGED, SINCE THE MASTER IS SEQUENTIAL.           RLD7006 
000310*              TICKET CS-1402.                                    RLD7007 
000320*11/23/98 CAS  Y2K REMEDIATION -- SEM-USR-UPDATED-TS WIDENED      RLD7008 
000330*              TO 4-DIGIT CENTURY.  TICKET Y2K-0077.              RLD7009 
000340*01/16/09 MTK  REWORKED FOR THE SMART EXPENSE MGMT PROJECT --     RLD7010 
000350*              USER MASTER REPLACED WITH THE SEMS COPYBOOK;       RLD7011 
000360*              DUPLICATE EMAIL/USERNAME CHECK ADDED ON            RLD7012 
000370*              CREATE.  TICKET SEMS-0025.                         RLD7013 
000380*-----------------------------------------------------------------
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-370.
000430 OBJECT-COMPUTER. IBM-370.
000440 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT USER-FILE ASSIGN TO USRMAST
000490         ACCESS IS SEQUENTIAL
000500         FILE STATUS  IS  WS-USR-STATUS.
000510     SELECT USR-TRAN-FILE ASSIGN TO USRTRAN
000520         ACCESS IS SEQUENTIAL
000530         FILE STATUS  IS  WS-TRAN-STATUS.
000540*
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  USER-FILE
000580     RECORDING MODE IS F
000590     LABEL RECORDS ARE STANDARD.
000600     COPY SEMUSRRC.
000610*
000620 FD  USR-TRAN-FILE
000630     RECORDING MODE IS F
000640     LABEL RECORDS ARE STANDARD.
000650 01  USR-TRAN-REC.
000660     05  TRAN-ACTION                 PIC X(02).
000670         88  TRAN-IS-CREATE                VALUE 'CR'.
000680         88  TRAN-IS-UPDATE                VALUE 'UP'.
000690         88  TRAN-IS-ROLE-CHANGE           VALUE 'RC'.
000700         88  TRAN-IS-ACTIVATE              VALUE 'AC'.
000710         88  TRAN-IS-DEACTIVATE            VALUE 'DE'.
000720         88  TRAN-IS-DELETE                VALUE 'DL'.
000730     05  TRAN-USER-ID                 PIC X(36).
000740     05  TRAN-USERNAME                PIC X(20).
000750     05  TRAN-EMAIL                   PIC X(50).
000760     05  TRAN-FIRST-NAME              PIC X(20).
000770     05  TRAN-LAST-NAME               PIC X(20).
000780     05  TRAN-DEPARTMENT              PIC X(20).
000790     05  TRAN-ROLE                    PIC X(10).
000800     05  TRAN-FILLER                  PIC X(21).
000810*
000820 WORKING-STORAGE SECTION.
000825 77  WS77-OUT-TX                  PIC S9(7)   COMP.
000830 01  SYSTEM-DATE-AND-TIME.
000840     05  CURRENT-DATE-FLD.
000850         10  CURRENT-YEAR         PIC 9(4).
000860         10  CURRENT-MONTH        PIC 9(2).
000870         10  CURRENT-DAY          PIC 9(2).
000880     05  CURRENT-TIME-FLD.
000890         10  CURRENT-HOUR         PIC 9(2).
000900         10  CURRENT-MINUTE       PIC 9(2).
000910         10  CURRENT-SECOND       PIC 9(2).
000920*
000930 01  WS-CURRENT-TS                PIC 9(14).
000940 01  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TS.
000950     05  WS-CURRENT-DATE           PIC 9(8).
000960     05  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
000970         10  WS-CUR-YYYY           PIC 9(4).
000980         10  WS-CUR-MM             PIC 9(2).
000990         10  WS-CUR-DD             PIC 9(2).
001000     05  WS-CURRENT-TIME           PIC 9(6).
001010*
001020 01  WS-NEW-ID-WORK.
001030     05  WS-NID-TIMESTAMP          PIC 9(14).
001040     05  WS-NID-LITERAL            PIC X(05)   VALUE 'USER-'.
001050     05  WS-NID-SEQUENCE           PIC 9(06).
001060 01  WS-NEW-ID-WORK-R REDEFINES WS-NEW-ID-WORK PIC X(25).
001070*
001080 01  WS-FILE-STATUSES.
001090     05  WS-USR-STATUS               PIC X(02).
001100         88  WS-USR-OK                     VALUE '00'.
001110     05  WS-TRAN-STATUS              PIC X(02).
001120         88  WS-TRAN-OK                    VALUE '00'.
001130*
001140 01  WS-SWITCHES.
001150     05  WS-TRAN-EOF-SW               PIC X(01)   VALUE 'N'.
001160         88  WS-TRAN-AT-EOF                 VALUE 'Y'.
001170     05  WS-USR-FOUND-SW              PIC X(01)   VALUE 'N'.
001180         88  WS-USR-WAS-FOUND               VALUE 'Y'.
001190     05  WS-DUP-FOUND-SW              PIC X(01)   VALUE 'N'.
001200         88  WS-DUP-WAS-FOUND                VALUE 'Y'.
001210*
001220 01  WS-COUNTERS.
001230     05  WS-USER-COUNT                PIC S9(7)   COMP-3 VALUE 0.
001240     05  WS-NEW-ID-SEQ-NBR            PIC S9(7)   COMP-3 VALUE 0.
001250     05  WS-TRANS-READ-COUNT          PIC S9(7)   COMP-3 VALUE 0.
001260     05  WS-TRANS-APPLIED-COUNT       PIC S9(7)   COMP-3 VALUE 0.
001270     05  WS-TRANS-REJECTED-COUNT      PIC S9(7)   COMP-3 VALUE 0.
001280     05  WS-DELETED-COUNT             PIC S9(7)   COMP-3 VALUE 0.
001290*
001300 01  WS-SUBSCRIPTS.
001310     05  WS-USR-TX                    PIC S9(7)   COMP.
001330*
001340 01  WS-USER-TABLE.
001350     05  WS-USR-ENTRY OCCURS 5000 TIMES.
001360         10  WS-USR-TBL-ID            PIC X(36).
001370         10  WS-USR-TBL-USERNAME      PIC X(20).
001380         10  WS-USR-TBL-EMAIL         PIC X(50).
001390         10  WS-USR-TBL-FIRST-NAME    PIC X(20).
001400         10  WS-USR-TBL-LAST-NAME     PIC X(20).
001410         10  WS-USR-TBL-DEPARTMENT    PIC X(20).
001420         10  WS-USR-TBL-ROLE          PIC X(10).
001430         10  WS-USR-TBL-ACTIVE        PIC X(01).
001440         10  WS-USR-TBL-UPDATED-TS    PIC 9(14).
001450         10  WS-USR-TBL-DELETED-SW    PIC X(01).
001460*
001470 01  WS-MESSAGE-AREA                  PIC X(80).
001480*
001490 PROCEDURE DIVISION.
001500*
001510*-----------------------------------------------------------------
001520* 000-MAIN-LINE -- LOAD THE MASTER, APPLY EVERY TRANSACTION,
001530* REWRITE THE MASTER WITH THE RESULT.
001540*-----------------------------------------------------------------
001550 000-MAIN-LINE.
001560     PERFORM 960-OPEN-FILES
001570     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
001580     PERFORM 100-PROCESS-USER-TRAN THRU 100-EXIT
001590         UNTIL WS-TRAN-AT-EOF
001600     PERFORM 990-REWRITE-USER-FILE THRU 990-EXIT
001610     PERFORM 850-REPORT-MAINT-STATS
001620     PERFORM 980-CLOSE-FILES
001630     GOBACK.
001640*
001650*-----------------------------------------------------------------
001660* 050-LOAD-USER-TABLE -- READS THE WHOLE USER MASTER INTO
001670* MEMORY SO DUPLICATE CHECKS AND KEY LOOKUPS DON'T NEED TO
001680* REWIND THE FILE.
001690*-----------------------------------------------------------------
001700 050-LOAD-USER-TABLE.
001710     MOVE 0 TO WS-USER-COUNT
001720     PERFORM 060-READ-USER THRU 060-EXIT
001730     PERFORM 065-STORE-USER THRU 065-EXIT
001740         UNTIL WS-USR-STATUS = '10'
001750     CLOSE USER-FILE.
001760 050-EXIT.
001770     EXIT.
001780*
001790 060-READ-USER.
001800     READ USER-FILE
001810         AT END
001820             MOVE '10' TO WS-USR-STATUS
001830     END-READ.
001840 060-EXIT.
001850     EXIT.
001860*
001870 065-STORE-USER.
001880     ADD 1 TO WS-USER-COUNT
001890     MOVE SEM-USR-ID TO WS-USR-TBL-ID(WS-USER-COUNT)
001900     MOVE SEM-USR-USERNAME
001910         TO WS-USR-TBL-USERNAME(WS-USER-COUNT)
001920     MOVE SEM-USR-EMAIL TO WS-USR-TBL-EMAIL(WS-USER-COUNT)
001930     MOVE SEM-USR-FIRST-NAME
001940         TO WS-USR-TBL-FIRST-NAME(WS-USER-COUNT)
001950     MOVE SEM-USR-LAST-NAME
001960         TO WS-USR-TBL-LAST-NAME(WS-USER-COUNT)
001970     MOVE SEM-USR-DEPARTMENT
001980         TO WS-USR-TBL-DEPARTMENT(WS-USER-COUNT)
001990     MOVE SEM-USR-ROLE TO WS-USR-TBL-ROLE(WS-USER-COUNT)
002000     MOVE SEM-USR-ACTIVE
002010         TO WS-USR-TBL-ACTIVE(WS-USER-COUNT)
002020     MOVE SEM-USR-UPDATED-TS
002030         TO WS-USR-TBL-UPDATED-TS(WS-USER-COUNT)
002040     MOVE 'N' TO WS-USR-TBL-DELETED-SW(WS-USER-COUNT)
002050     PERFORM 060-READ-USER THRU 060-EXIT.
002060 065-EXIT.
002070     EXIT.
002080*
002090*-----------------------------------------------------------------
002100* 100-PROCESS-USER-TRAN -- ONE TRANSACTION, DISPATCHED BY ACTION
002110* CODE.  EVERY BRANCH STAMPS WS-TRANS-APPLIED-COUNT OR
002120* WS-TRANS-REJECTED-COUNT BEFORE THE NEXT READ.
002130*-----------------------------------------------------------------
002140 100-PROCESS-USER-TRAN.
002150     ADD 1 TO WS-TRANS-READ-COUNT
002160     EVALUATE TRUE
002170         WHEN TRAN-IS-CREATE
002180             PERFORM 200-CREATE-USER THRU 200-EXIT
002190         WHEN TRAN-IS-UPDATE
002200             PERFORM 300-UPDATE-USER THRU 300-EXIT
002210         WHEN TRAN-IS-ROLE-CHANGE
002220             PERFORM 400-CHANGE-ROLE THRU 400-EXIT
002230         WHEN TRAN-IS-ACTIVATE
002240             PERFORM 500-ACTIVATE-USER THRU 500-EXIT
002250         WHEN TRAN-IS-DEACTIVATE
002260             PERFORM 550-DEACTIVATE-USER THRU 550-EXIT
002270         WHEN TRAN-IS-DELETE
002280             PERFORM 600-DELETE-USER THRU 600-EXIT
002290         WHEN OTHER
002300             DISPLAY 'SEMUSR1 - UNKNOWN ACTION CODE - '
002310                 TRAN-ACTION
002320             ADD 1 TO WS-TRANS-REJECTED-COUNT
002330     END-EVALUATE
002340     PERFORM 110-READ-USER-TRAN THRU 110-EXIT.
002350 100-EXIT.
002360     EXIT.
002370*
002380 110-READ-USER-TRAN.
002390     READ USR-TRAN-FILE
002400         AT END
002410             MOVE 'Y' TO WS-TRAN-EOF-SW
002420     END-READ.
002430 110-EXIT.
002440     EXIT.
002450*
002460*-----------------------------------------------------------------
002470* 200-CREATE-USER -- REJECTED WHEN THE EMAIL OR USERNAME IS
002480* ALREADY ON FILE.  A NEW USER COMES IN ACTIVE, KEYED BY A
002490* GENERATED ID (RUN TIMESTAMP PLUS A RUNNING SEQUENCE NUMBER).
002500*-----------------------------------------------------------------
002510 200-CREATE-USER.
002520     PERFORM 920-FIND-BY-EMAIL THRU 920-EXIT
002530     IF WS-DUP-WAS-FOUND
002540         DISPLAY 'SEMUSR1 - CREATE REJECTED, DUPLICATE EMAIL - '
002550             TRAN-EMAIL
002560         ADD 1 TO WS-TRANS-REJECTED-COUNT
002570     ELSE
002580         PERFORM 930-FIND-BY-USERNAME THRU 930-EXIT
002590         IF WS-DUP-WAS-FOUND
002600             DISPLAY 'SEMUSR1 - CREATE REJECTED, DUP USERNAME - '
002610                 TRAN-USERNAME
002620             ADD 1 TO WS-TRANS-REJECTED-COUNT
002630         ELSE
002640             ADD 1 TO WS-NEW-ID-SEQ-NBR
002650             MOVE WS-CURRENT-TS TO WS-NID-TIMESTAMP
002660             MOVE WS-NEW-ID-SEQ-NBR TO WS-NID-SEQUENCE
002670             ADD 1 TO WS-USER-COUNT
002680             MOVE WS-NEW-ID-WORK-R
002690                 TO WS-USR-TBL-ID(WS-USER-COUNT)
002700             MOVE TRAN-USERNAME
002710                 TO WS-USR-TBL-USERNAME(WS-USER-COUNT)
002720             MOVE TRAN-EMAIL
002730                 TO WS-USR-TBL-EMAIL(WS-USER-COUNT)
002740             MOVE TRAN-FIRST-NAME
002750                 TO WS-USR-TBL-FIRST-NAME(WS-USER-COUNT)
002760             MOVE TRAN-LAST-NAME
002770                 TO WS-USR-TBL-LAST-NAME(WS-USER-COUNT)
002780             MOVE TRAN-DEPARTMENT
002790                 TO WS-USR-TBL-DEPARTMENT(WS-USER-COUNT)
002800             MOVE TRAN-ROLE
002810                 TO WS-USR-TBL-ROLE(WS-USER-COUNT)
002820             MOVE 'Y' TO WS-USR-TBL-ACTIVE(WS-USER-COUNT)
002830             MOVE WS-CURRENT-TS
002840                 TO WS-USR-TBL-UPDATED-TS(WS-USER-COUNT)
002850             MOVE 'N' TO WS-USR-TBL-DELETED-SW(WS-USER-COUNT)
002860             ADD 1 TO WS-TRANS-APPLIED-COUNT
002870         END-IF
002880     END-IF.
002890 200-EXIT.
002900     EXIT.
002910*
002920*-----------------------------------------------------------------
002930* 300-UPDATE-USER -- ONLY THE SUPPLIED (NON-BLANK) NAME AND
002940* DEPARTMENT FIELDS ARE OVERWRITTEN; A BLANK FIELD ON THE
002950* TRANSACTION LEAVES THE MASTER ALONE.
002960*-----------------------------------------------------------------
002970 300-UPDATE-USER.
002980     PERFORM 900-FIND-USER-BY-ID THRU 900-EXIT
002990     IF NOT WS-USR-WAS-FOUND
003000         DISPLAY 'SEMUSR1 - UPDATE REJECTED, USER NOT FOUND - '
003010             TRAN-USER-ID
003020         ADD 1 TO WS-TRANS-REJECTED-COUNT
003030     ELSE
003040         IF TRAN-FIRST-NAME NOT = SPACES
003050             MOVE TRAN-FIRST-NAME
003060                 TO WS-USR-TBL-FIRST-NAME(WS-USR-TX)
003070         END-IF
003080         IF TRAN-LAST-NAME NOT = SPACES
003090             MOVE TRAN-LAST-NAME
003100                 TO WS-USR-TBL-LAST-NAME(WS-USR-TX)
003110         END-IF
003120         IF TRAN-DEPARTMENT NOT = SPACES
003130             MOVE TRAN-DEPARTMENT
003140                 TO WS-USR-TBL-DEPARTMENT(WS-USR-TX)
003150         END-IF
003160         MOVE WS-CURRENT-TS TO WS-USR-TBL-UPDATED-TS(WS-USR-TX)
003170         ADD 1 TO WS-TRANS-APPLIED-COUNT
003180     END-IF.
003190 300-EXIT.
003200     EXIT.
003210*
003220*-----------------------------------------------------------------
003230* 400-CHANGE-ROLE
003240*-----------------------------------------------------------------
003250 400-CHANGE-ROLE.
003260     PERFORM 900-FIND-USER-BY-ID THRU 900-EXIT
003270     IF NOT WS-USR-WAS-FOUND
003280         DISPLAY
003290             'SEMUSR1 - ROLE CHANGE REJECTED, USER NOT FOUND - '
003300             TRAN-USER-ID
003310         ADD 1 TO WS-TRANS-REJECTED-COUNT
003320     ELSE
003330         MOVE TRAN-ROLE TO WS-USR-TBL-ROLE(WS-USR-TX)
003340         MOVE WS-CURRENT-TS TO WS-USR-TBL-UPDATED-TS(WS-USR-TX)
003350         ADD 1 TO WS-TRANS-APPLIED-COUNT
003360     END-IF.
003370 400-EXIT.
003380     EXIT.
003390*
003400*-----------------------------------------------------------------
003410* 500-ACTIVATE-USER / 550-DEACTIVATE-USER -- FLIP THE ACTIVE
003420* FLAG AND STAMP THE UPDATE TIMESTAMP.
003430*-----------------------------------------------------------------
003440 500-ACTIVATE-USER.
003450     PERFORM 900-FIND-USER-BY-ID THRU 900-EXIT
003460     IF NOT WS-USR-WAS-FOUND
003470         DISPLAY
003480             'SEMUSR1 - ACTIVATE REJECTED, USER NOT FOUND - '
003490             TRAN-USER-ID
003500         ADD 1 TO WS-TRANS-REJECTED-COUNT
003510     ELSE
003520         MOVE 'Y' TO WS-USR-TBL-ACTIVE(WS-USR-TX)
003530         MOVE WS-CURRENT-TS TO WS-USR-TBL-UPDATED-TS(WS-USR-TX)
003540         ADD 1 TO WS-TRANS-APPLIED-COUNT
003550     END-IF.
003560 500-EXIT.
003570     EXIT.
003580*
003590 550-DEACTIVATE-USER.
003600     PERFORM 900-FIND-USER-BY-ID THRU 900-EXIT
003610     IF NOT WS-USR-WAS-FOUND
003620         DISPLAY
003630             'SEMUSR1 - DEACTIVATE REJECTED, USER NOT FOUND - '
003640             TRAN-USER-ID
003650         ADD 1 TO WS-TRANS-REJECTED-COUNT
003660     ELSE
003670         MOVE 'N' TO WS-USR-TBL-ACTIVE(WS-USR-TX)
003680         MOVE WS-CURRENT-TS TO WS-USR-TBL-UPDATED-TS(WS-USR-TX)
003690         ADD 1 TO WS-TRANS-APPLIED-COUNT
003700     END-IF.
003710 550-EXIT.
003720     EXIT.
003730*
003740*-----------------------------------------------------------------
003750* 600-DELETE-USER -- THE MASTER IS SEQUENTIAL, SO A DELETED
003760* ENTRY IS SIMPLY LEFT OUT WHEN THE TABLE IS WRITTEN BACK AT
003770* 990-REWRITE-USER-FILE, NOT PHYSICALLY REMOVED HERE.
003780*-----------------------------------------------------------------
003790 600-DELETE-USER.
003800     PERFORM 900-FIND-USER-BY-ID THRU 900-EXIT
003810     IF NOT WS-USR-WAS-FOUND
003820         DISPLAY 'SEMUSR1 - DELETE REJECTED, USER NOT FOUND - '
003830             TRAN-USER-ID
003840         ADD 1 TO WS-TRANS-REJECTED-COUNT
003850     ELSE
003860         MOVE 'Y' TO WS-USR-TBL-DELETED-SW(WS-USR-TX)
003870         ADD 1 TO WS-DELETED-COUNT
003880         ADD 1 TO WS-TRANS-APPLIED-COUNT
003890     END-IF.
003900 600-EXIT.
003910     EXIT.
003920*
003930*-----------------------------------------------------------------
003940* 900-FIND-USER-BY-ID -- LINEAR SCAN OF WS-USER-TABLE FOR
003950* TRAN-USER-ID.  SKIPS ENTRIES ALREADY MARKED DELETED.
003960*-----------------------------------------------------------------
003970 900-FIND-USER-BY-ID.
003980     MOVE 'N' TO WS-USR-FOUND-SW
003990     MOVE 1 TO WS-USR-TX
004000     PERFORM 910-SCAN-ONE-USER-FOR-ID THRU 910-EXIT
004010         UNTIL WS-USR-TX > WS-USER-COUNT
004020         OR WS-USR-WAS-FOUND.
004030 900-EXIT.
004040     EXIT.
004050*
004060 910-SCAN-ONE-USER-FOR-ID.
004070     IF WS-USR-TBL-ID(WS-USR-TX) = TRAN-USER-ID
004080         AND WS-USR-TBL-DELETED-SW(WS-USR-TX) = 'N'
004090         MOVE 'Y' TO WS-USR-FOUND-SW
004100     ELSE
004110         ADD 1 TO WS-USR-TX
004120     END-IF.
004130 910-EXIT.
004140     EXIT.
004150*
004160*-----------------------------------------------------------------
004170* 920-FIND-BY-EMAIL -- LINEAR SCAN FOR A LIVE ENTRY WHOSE
004180* EMAIL MATCHES THE TRANSACTION.
004190*-----------------------------------------------------------------
004200 920-FIND-BY-EMAIL.
004210     MOVE 'N' TO WS-DUP-FOUND-SW
004220     MOVE 1 TO WS-USR-TX
004230     PERFORM 925-SCAN-ONE-USER-FOR-EMAIL THRU 925-EXIT
004240         UNTIL WS-USR-TX > WS-USER-COUNT
004250         OR WS-DUP-WAS-FOUND.
004260 920-EXIT.
004270     EXIT.
004280*
004290 925-SCAN-ONE-USER-FOR-EMAIL.
004300     IF WS-USR-TBL-EMAIL(WS-USR-TX) = TRAN-EMAIL
004310         AND WS-USR-TBL-DELETED-SW(WS-USR-TX) = 'N'
004320         MOVE 'Y' TO WS-DUP-FOUND-SW
004330     ELSE
004340         ADD 1 TO WS-USR-TX
004350     END-IF.
004360 925-EXIT.
004370     EXIT.
004380*
004390*-----------------------------------------------------------------
004400* 930-FIND-BY-USERNAME -- LINEAR SCAN FOR A LIVE ENTRY WHOSE
004410* USERNAME MATCHES THE TRANSACTION.
004420*-----------------------------------------------------------------
004430 930-FIND-BY-USERNAME.
004440     MOVE 'N' TO WS-DUP-FOUND-SW
004450     MOVE 1 TO WS-USR-TX
004460     PERFORM 935-SCAN-ONE-USER-FOR-USERNAME THRU 935-EXIT
004470         UNTIL WS-USR-TX > WS-USER-COUNT
004480         OR WS-DUP-WAS-FOUND.
004490 930-EXIT.
004500     EXIT.
004510*
004520 935-SCAN-ONE-USER-FOR-USERNAME.
004530     IF WS-USR-TBL-USERNAME(WS-USR-TX) = TRAN-USERNAME
004540         AND WS-USR-TBL-DELETED-SW(WS-USR-TX) = 'N'
004550         MOVE 'Y' TO WS-DUP-FOUND-SW
004560     ELSE
004570         ADD 1 TO WS-USR-TX
004580     END-IF.
004590 935-EXIT.
004600     EXIT.
004610*
004620*-----------------------------------------------------------------
004630* 850-REPORT-MAINT-STATS -- END-OF-RUN COUNTS TO THE JOB LOG.
004640*-----------------------------------------------------------------
004650 850-REPORT-MAINT-STATS.
004660     DISPLAY 'SEMUSR1 - TRANSACTIONS READ     - '
004670         WS-TRANS-READ-COUNT
004680     DISPLAY 'SEMUSR1 - TRANSACTIONS APPLIED   - '
004690         WS-TRANS-APPLIED-COUNT
004700     DISPLAY 'SEMUSR1 - TRANSACTIONS REJECTED  - '
004710         WS-TRANS-REJECTED-COUNT
004720     DISPLAY 'SEMUSR1 - USERS DELETED          - '
004730         WS-DELETED-COUNT.
004740 850-EXIT.
004750     EXIT.
004760*
004770*-----------------------------------------------------------------
004780* 960-OPEN-FILES -- ESTABLISHES THE RUN TIMESTAMP AND OPENS
004790* USER-FILE (FOR THE LOAD PASS) AND USR-TRAN-FILE.
004800*-----------------------------------------------------------------
004810 960-OPEN-FILES.
004820     ACCEPT CURRENT-DATE-FLD FROM DATE YYYYMMDD
004830     ACCEPT CURRENT-TIME-FLD FROM TIME
004840     STRING CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
004850            CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
004860         DELIMITED BY SIZE INTO WS-CURRENT-TS
004870     OPEN INPUT USER-FILE
004880     IF NOT WS-USR-OK
004890         DISPLAY 'SEMUSR1 - USER-FILE OPEN ERROR - '
004900             WS-USR-STATUS
004910         STOP RUN
004920     END-IF
004930     OPEN INPUT USR-TRAN-FILE
004940     IF NOT WS-TRAN-OK
004950         DISPLAY 'SEMUSR1 - USR-TRAN-FILE OPEN ERROR - '
004960             WS-TRAN-STATUS
004970         STOP RUN
004980     END-IF
004990     PERFORM 110-READ-USER-TRAN THRU 110-EXIT.
005000 960-EXIT.
005010     EXIT.
005020*
005030*-----------------------------------------------------------------
005040* 980-CLOSE-FILES
005050*-----------------------------------------------------------------
005060 980-CLOSE-FILES.
005070     CLOSE USR-TRAN-FILE.
005080 980-EXIT.
005090     EXIT.
005100*
005110*-----------------------------------------------------------------
005120* 990-REWRITE-USER-FILE -- WRITES THE UPDATED TABLE BACK OUT AS
005130* THE NEW USER MASTER.  ENTRIES MARKED DELETED ARE LEFT OUT.
005140*-----------------------------------------------------------------
005150 990-REWRITE-USER-FILE.
005160     OPEN OUTPUT USER-FILE
005170     MOVE 1 TO WS77-OUT-TX
005180     PERFORM 995-WRITE-ONE-USER THRU 995-EXIT
005190         UNTIL WS77-OUT-TX > WS-USER-COUNT
005200     CLOSE USER-FILE.
005210 990-EXIT.
005220     EXIT.
005230*
005240 995-WRITE-ONE-USER.
005250     IF WS-USR-TBL-DELETED-SW(WS77-OUT-TX) = 'N'
005260         MOVE WS-USR-TBL-ID(WS77-OUT-TX)          TO SEM-USR-ID
005270         MOVE WS-USR-TBL-USERNAME(WS77-OUT-TX)
005280             TO SEM-USR-USERNAME
005290         MOVE WS-USR-TBL-EMAIL(WS77-OUT-TX)       TO SEM-USR-EMAIL
005300         MOVE WS-USR-TBL-FIRST-NAME(WS77-OUT-TX)
005310             TO SEM-USR-FIRST-NAME
005320         MOVE WS-USR-TBL-LAST-NAME(WS77-OUT-TX)
005330             TO SEM-USR-LAST-NAME
005340         MOVE WS-USR-TBL-DEPARTMENT(WS77-OUT-TX)
005350             TO SEM-USR-DEPARTMENT
005360         MOVE WS-USR-TBL-ROLE(WS77-OUT-TX)         TO SEM-USR-ROLE
005370         MOVE WS-USR-TBL-ACTIVE(WS77-OUT-TX)       TO SEM-USR-ACTIVE
005380         MOVE WS-USR-TBL-UPDATED-TS(WS77-OUT-TX)
005390             TO SEM-USR-UPDATED-TS
005400         MOVE SPACES TO SEM-USR-FILLER
005410         WRITE SEM-USER-REC
005420         IF NOT WS-USR-OK
005430             DISPLAY 'SEMUSR1 - USER-FILE WRITE ERROR - '
005440                 WS-USR-STATUS
005450             STOP RUN
005460         END-IF
005470     END-IF
005480     ADD 1 TO WS77-OUT-TX.
005490 995-EXIT.
005500     EXIT.
