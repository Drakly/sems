000010******************************************************************
000020* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION   *
000030* ALL RIGHTS RESERVED                                           *
000040******************************************************************
000050* PROGRAM:  SEMNOT1
000060*
000070* FUNCTION: NOTIFICATION BUILDER.  READS THE EXPENSE STATUS-
000080*           CHANGE EVENT FILE WRITTEN BY SEMEXP01 AND SEMAPR2
000090*           AND, FOR EACH STATUS THE DESK CARES TO TELL THE
000100*           OWNER ABOUT, BUILDS ONE OUTBOUND NOTIFICATION
000110*           RECORD WITH A SUBJECT AND MESSAGE BODY.  SINCE THE
000120*           NOTIFICATION FILE IS WRITE-ONCE, THE "SEND" STEP IS
000130*           DONE IN THE SAME PASS AS THE BUILD -- A NOTIFICATION
000140*           WITH NO RECIPIENT ADDRESS ON FILE IS WRITTEN FAILED,
000150*           EVERYTHING ELSE IS WRITTEN SENT.
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    SEMNOT1.
000190 AUTHOR.        J P HARRISON.
000200 INSTALLATION.  CORPORATE SYSTEMS DIVISION.
000210 DATE-WRITTEN.  09/12/88.
000220 DATE-COMPILED.
000230 SECURITY.      CORPORATE CONFIDENTIAL - INTERNAL USE ONLY.
000240*
000250*-----------------------------------------------------------------
000260* CHANGE LOG
000270*-----------------------------------------------------------------
000280*09/12/88 JPH  INITIAL VERSION -- BUILDS A NOTIFICATION RECORD    RLD5001 
000290*              FOR EACH SUBMITTED/APPROVED/REJECTED EVENT.        RLD5002 
000300*04/05/90 DWS  ADDED THE PAID NOTIFICATION -- ACCOUNTS PAYABLE    RLD5003 
000310*              WANTS THE OWNER TOLD WHEN A VOUCHER IS PAID.       RLD5004 
000320*              TICKET CS-0244.                                    RLD5005 
000330*02/18/94 MTK  BLANK-RECIPIENT EVENTS NOW WRITE A FAILED          RLD5006 
000340*              NOTIFICATION INSTEAD OF BEING SKIPPED, SO THE      RLD5007 
000350*              DESK HAS A RECORD OF WHO WE COULDN'T REACH.        RLD5008 
000360*              TICKET CS-0810.                                    RLD5009 
000370*11/23/98 CAS  Y2K REMEDIATION -- TIMESTAMP FIELDS WIDENED TO     RLD5010 
000380*              4-DIGIT CENTURY.  TICKET Y2K-0077.                 RLD5011 
000390*01/12/09 RLD  REWORKED FOR THE SMART EXPENSE MGMT PROJECT --     RLD5012 
000400*              EVENT AND NOTIFICATION LAYOUTS REPLACED WITH THE   RLD5013 
000410*              SEMS COPYBOOKS; NOTIFICATION TYPE CODES ADDED.     RLD5014 
000420*              TICKET SEMS-0017.                                  RLD5015 
000430*-----------------------------------------------------------------
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-370.
000480 OBJECT-COMPUTER. IBM-370.
000490 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT EVENT-FILE        ASSIGN TO EVTFILE
000540         ACCESS IS SEQUENTIAL
000550         FILE STATUS  IS  WS-EVT-STATUS.
000560*
000570     SELECT NOTIFICATION-FILE ASSIGN TO NOTFILE
000580         ACCESS IS SEQUENTIAL
000590         FILE STATUS  IS  WS-NOT-STATUS.
000600*
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  EVENT-FILE
000640     RECORDING MODE IS F
000650     LABEL RECORDS ARE STANDARD.
000660     COPY SEMEVTRC.
000670*
000680 FD  NOTIFICATION-FILE
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD.
000710     COPY SEMNOTRC.
000720*
000730 WORKING-STORAGE SECTION.
000735 77  WS77-AMOUNT-LEAD-SP       PIC S9(2)   COMP.
000736 77  WS77-TITLE-TRAIL-SP       PIC S9(2)   COMP.
000740 01  SYSTEM-DATE-AND-TIME.
000750     05  CURRENT-DATE-FLD.
000760         10  CURRENT-YEAR         PIC 9(4).
000770         10  CURRENT-MONTH        PIC 9(2).
000780         10  CURRENT-DAY          PIC 9(2).
000790     05  CURRENT-TIME-FLD.
000800         10  CURRENT-HOUR         PIC 9(2).
000810         10  CURRENT-MINUTE       PIC 9(2).
000820         10  CURRENT-SECOND       PIC 9(2).
000830*
000840 01  WS-CURRENT-TS                PIC 9(14).
000850 01  WS-CURRENT-TS-PARTS REDEFINES WS-CURRENT-TS.
000860     05  WS-CURRENT-DATE           PIC 9(8).
000870     05  WS-CURRENT-DATE-YMD REDEFINES WS-CURRENT-DATE.
000880         10  WS-CUR-YYYY           PIC 9(4).
000890         10  WS-CUR-MM             PIC 9(2).
000900         10  WS-CUR-DD             PIC 9(2).
000910     05  WS-CURRENT-TIME           PIC 9(6).
000920*
000930 01  WS-NOTIFY-ID-WORK.
000940     05  WS-NID-TIMESTAMP          PIC 9(14).
000950     05  WS-NID-LITERAL            PIC X(5)    VALUE 'NOTE-'.
000960     05  WS-NID-SEQUENCE           PIC 9(6).
000970 01  WS-NOTIFY-ID-WORK-R REDEFINES WS-NOTIFY-ID-WORK
000980                                   PIC X(25).
000990*
001000 01  WS-FILE-STATUSES.
001010     05  WS-EVT-STATUS               PIC X(02).
001020         88  WS-EVT-OK                     VALUE '00'.
001030     05  WS-NOT-STATUS               PIC X(02).
001040         88  WS-NOT-OK                     VALUE '00'.
001050*
001060 01  WS-SWITCHES.
001070     05  WS-EVT-EOF-SW               PIC X(01)   VALUE 'N'.
001080         88  WS-EVT-AT-EOF                 VALUE 'Y'.
001090     05  WS-BUILD-OUTPUT-SW          PIC X(01)   VALUE 'N'.
001100         88  WS-BUILD-THIS-ONE             VALUE 'Y'.
001110*
001120 01  WS-COUNTERS.
001130     05  WS-NOTIFY-SEQ-NBR           PIC S9(6)   COMP-3 VALUE 0.
001140     05  WS-EVENTS-READ-COUNT        PIC S9(7)   COMP-3 VALUE 0.
001150     05  WS-NOTES-BUILT-COUNT        PIC S9(7)   COMP-3 VALUE 0.
001160     05  WS-NOTES-SKIPPED-COUNT      PIC S9(7)   COMP-3 VALUE 0.
001170     05  WS-NOTES-SENT-COUNT         PIC S9(7)   COMP-3 VALUE 0.
001180     05  WS-NOTES-FAILED-COUNT       PIC S9(7)   COMP-3 VALUE 0.
001190*
001200 01  WS-TEMPLATE-WORK.
001210     05  WS-TMP-VERB                 PIC X(12).
001220     05  WS-TMP-VERB-PHRASE           PIC X(40).
001230     05  WS-TMP-PHRASE-LEN            PIC 9(2)  COMP.
001240     05  WS-TMP-TYPE                  PIC X(20).
001250*
001260 01  WS-TMP-AMOUNT-ED                PIC Z(8)9.99.
001290*
001300 01  WS-MESSAGE-AREA                 PIC X(80).
001310*
001320 PROCEDURE DIVISION.
001330*
001340*-----------------------------------------------------------------
001350* 000-MAIN-LINE -- ONE EVENT-FILE PASS.  EVERY EVENT THAT MAPS
001360* TO A TEMPLATE BUILDS AND WRITES ONE NOTIFICATION RECORD.
001370*-----------------------------------------------------------------
001380 000-MAIN-LINE.
001390     PERFORM 960-OPEN-FILES
001400     PERFORM 100-BUILD-PASS THRU 100-EXIT
001410         UNTIL WS-EVT-AT-EOF
001420     PERFORM 850-REPORT-BUILD-STATS
001430     PERFORM 980-CLOSE-FILES
001440     GOBACK.
001450*
001460*-----------------------------------------------------------------
001470* 100-BUILD-PASS -- ONE EVENT RECORD PER PASS.  SELECTS THE
001480* SUBJECT/BODY TEMPLATE FOR THE EVENT'S NEW STATUS; A STATUS
001490* WITH NO TEMPLATE PRODUCES NO NOTIFICATION.
001500*-----------------------------------------------------------------
001510 100-BUILD-PASS.
001520     ADD 1 TO WS-EVENTS-READ-COUNT
001530     MOVE 'N' TO WS-BUILD-OUTPUT-SW
001540     PERFORM 200-SELECT-TEMPLATE THRU 200-EXIT
001550     IF WS-BUILD-THIS-ONE
001560         PERFORM 300-WRITE-NOTIFICATION THRU 300-EXIT
001570         ADD 1 TO WS-NOTES-BUILT-COUNT
001580     ELSE
001590         ADD 1 TO WS-NOTES-SKIPPED-COUNT
001600     END-IF
001610     PERFORM 110-READ-EVENT THRU 110-EXIT.
001620 100-EXIT.
001630     EXIT.
001640*
001650 110-READ-EVENT.
001660     READ EVENT-FILE
001670         AT END
001680             MOVE 'Y' TO WS-EVT-EOF-SW
001690     END-READ.
001700 110-EXIT.
001710     EXIT.
001720*
001730*-----------------------------------------------------------------
001740* 200-SELECT-TEMPLATE -- EVALUATES THE EVENT'S NEW STATUS AND
001750* LOADS THE VERB AND VERB-PHRASE USED TO BUILD THE SUBJECT AND
001760* BODY.  AN UNKNOWN OR BLANK STATUS LEAVES WS-BUILD-OUTPUT-SW
001770* SET TO 'N'.
001780*-----------------------------------------------------------------
001790 200-SELECT-TEMPLATE.
001800     EVALUATE TRUE
001810         WHEN SEM-EVT-IS-SUBMITTED
001820             MOVE 'Submitted'   TO WS-TMP-VERB
001830             MOVE 'submitted and is awaiting approval'
001840                 TO WS-TMP-VERB-PHRASE
001850             MOVE 34 TO WS-TMP-PHRASE-LEN
001860             MOVE 'EXPENSE-SUBMITTED' TO WS-TMP-TYPE
001870             MOVE 'Y' TO WS-BUILD-OUTPUT-SW
001880         WHEN SEM-EVT-IS-APPROVED
001890             MOVE 'Approved'    TO WS-TMP-VERB
001900             MOVE 'approved'    TO WS-TMP-VERB-PHRASE
001910             MOVE 8 TO WS-TMP-PHRASE-LEN
001920             MOVE 'EXPENSE-APPROVED'  TO WS-TMP-TYPE
001930             MOVE 'Y' TO WS-BUILD-OUTPUT-SW
001940         WHEN SEM-EVT-IS-REJECTED
001950             MOVE 'Rejected'    TO WS-TMP-VERB
001960             MOVE 'rejected'    TO WS-TMP-VERB-PHRASE
001970             MOVE 8 TO WS-TMP-PHRASE-LEN
001980             MOVE 'EXPENSE-REJECTED'  TO WS-TMP-TYPE
001990             MOVE 'Y' TO WS-BUILD-OUTPUT-SW
002000         WHEN SEM-EVT-IS-PAID
002010             MOVE 'Paid'        TO WS-TMP-VERB
002020             MOVE 'paid'        TO WS-TMP-VERB-PHRASE
002030             MOVE 4 TO WS-TMP-PHRASE-LEN
002040             MOVE 'EXPENSE-PAID'      TO WS-TMP-TYPE
002050             MOVE 'Y' TO WS-BUILD-OUTPUT-SW
002060         WHEN OTHER
002070             MOVE 'N' TO WS-BUILD-OUTPUT-SW
002080     END-EVALUATE.
002090 200-EXIT.
002100     EXIT.
002110*
002120*-----------------------------------------------------------------
002130* 300-WRITE-NOTIFICATION -- BUILDS THE SUBJECT/BODY FROM THE
002140* TEMPLATE AND THE EVENT, STAMPS A UNIQUE NOTIFICATION ID, THEN
002150* RUNS 400-ATTEMPT-SEND TO DECIDE SENT OR FAILED BEFORE THE ONE
002160* AND ONLY WRITE TO THE NOTIFICATION FILE.
002170*-----------------------------------------------------------------
002180 300-WRITE-NOTIFICATION.
002190     ADD 1 TO WS-NOTIFY-SEQ-NBR
002200     MOVE WS-CURRENT-TS TO WS-NID-TIMESTAMP
002210     MOVE WS-NOTIFY-SEQ-NBR TO WS-NID-SEQUENCE
002220     MOVE WS-NOTIFY-ID-WORK-R TO SEM-NOT-ID
002230     MOVE SEM-EVT-USER-ID  TO SEM-NOT-USER-ID
002240     MOVE SEM-EVT-EMAIL    TO SEM-NOT-RECIPIENT
002250     MOVE WS-TMP-TYPE      TO SEM-NOT-TYPE
002260     STRING 'Expense '  DELIMITED BY SIZE
002270            WS-TMP-VERB DELIMITED BY SPACE
002280            ': '        DELIMITED BY SIZE
002290            SEM-EVT-TITLE DELIMITED BY SIZE
002300         INTO SEM-NOT-SUBJECT
002310     END-STRING
002320     MOVE SEM-EVT-AMOUNT TO WS-TMP-AMOUNT-ED
002330     MOVE 0 TO WS77-AMOUNT-LEAD-SP
002340     INSPECT WS-TMP-AMOUNT-ED
002350         TALLYING WS77-AMOUNT-LEAD-SP FOR LEADING SPACE
002360     MOVE 0 TO WS77-TITLE-TRAIL-SP
002370     INSPECT SEM-EVT-TITLE
002380         TALLYING WS77-TITLE-TRAIL-SP FOR TRAILING SPACE
002390     STRING 'Your expense '''  DELIMITED BY SIZE
002400            SEM-EVT-TITLE(1:40 - WS77-TITLE-TRAIL-SP)
002410                                DELIMITED BY SIZE
002420            ''' for '           DELIMITED BY SIZE
002430            WS-TMP-AMOUNT-ED(WS77-AMOUNT-LEAD-SP + 1:)
002440                                DELIMITED BY SIZE
002450            ' '                 DELIMITED BY SIZE
002460            SEM-EVT-CURRENCY    DELIMITED BY SIZE
002470            ' has been '        DELIMITED BY SIZE
002480            WS-TMP-VERB-PHRASE(1:WS-TMP-PHRASE-LEN)
002490                                DELIMITED BY SIZE
002500            '.'                 DELIMITED BY SIZE
002510         INTO SEM-NOT-CONTENT
002520     END-STRING
002530     MOVE WS-CURRENT-TS TO SEM-NOT-CREATED-TS
002540     PERFORM 400-ATTEMPT-SEND THRU 400-EXIT
002550     WRITE NOTIFICATION-FILE FROM SEM-NOTIFY-REC
002560     IF NOT WS-NOT-OK
002570         DISPLAY 'SEMNOT1 - NOTIFICATION-FILE WRITE ERROR - '
002580             WS-NOT-STATUS
002590         STOP RUN
002600     END-IF.
002610 300-EXIT.
002620     EXIT.
002630*
002640*-----------------------------------------------------------------
002650* 400-ATTEMPT-SEND -- THE NOTIFICATION FILE NEVER GETS A SECOND
002660* PASS, SO THIS SHOP TREATS THE SEND STEP AS PART OF THE SAME
002670* WRITE.  NO RECIPIENT ADDRESS ON THE EVENT MEANS THE MAILER
002680* HAS NOWHERE TO SEND IT -- WRITTEN FAILED.  EVERYTHING ELSE IS
002690* WRITTEN SENT WITH THE RUN'S TIMESTAMP.
002700*-----------------------------------------------------------------
002710 400-ATTEMPT-SEND.
002720     IF SEM-EVT-EMAIL = SPACES
002730         MOVE 'FAILED  ' TO SEM-NOT-STATUS
002740         MOVE 0 TO SEM-NOT-SENT-TS
002750         ADD 1 TO WS-NOTES-FAILED-COUNT
002760     ELSE
002770         MOVE 'SENT    ' TO SEM-NOT-STATUS
002780         MOVE WS-CURRENT-TS TO SEM-NOT-SENT-TS
002790         ADD 1 TO WS-NOTES-SENT-COUNT
002800     END-IF.
002810 400-EXIT.
002820     EXIT.
002830*
002840*-----------------------------------------------------------------
002850* 850-REPORT-BUILD-STATS -- END-OF-RUN TOTALS TO THE JOB LOG.
002860*-----------------------------------------------------------------
002870 850-REPORT-BUILD-STATS.
002880     DISPLAY 'SEMNOT1 - EVENTS READ       - '
002890         WS-EVENTS-READ-COUNT
002900     DISPLAY 'SEMNOT1 - NOTES BUILT        - '
002910         WS-NOTES-BUILT-COUNT
002920     DISPLAY 'SEMNOT1 - NOTES SKIPPED       - '
002930         WS-NOTES-SKIPPED-COUNT
002940     DISPLAY 'SEMNOT1 - NOTES SENT          - '
002950         WS-NOTES-SENT-COUNT
002960     DISPLAY 'SEMNOT1 - NOTES FAILED        - '
002970         WS-NOTES-FAILED-COUNT.
002980 850-EXIT.
002990     EXIT.
003000*
003010*-----------------------------------------------------------------
003020* 960-OPEN-FILES -- ESTABLISHES THE RUN TIMESTAMP AND OPENS THE
003030* TWO FILES THIS PROGRAM OWNS; PRIMES THE FIRST EVENT READ.
003040*-----------------------------------------------------------------
003050 960-OPEN-FILES.
003060     ACCEPT CURRENT-DATE-FLD FROM DATE YYYYMMDD
003070     ACCEPT CURRENT-TIME-FLD FROM TIME
003080     STRING CURRENT-YEAR CURRENT-MONTH CURRENT-DAY
003090            CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
003100         DELIMITED BY SIZE INTO WS-CURRENT-TS
003110     OPEN INPUT EVENT-FILE
003120     IF NOT WS-EVT-OK
003130         DISPLAY 'SEMNOT1 - EVENT-FILE OPEN ERROR - '
003140             WS-EVT-STATUS
003150         STOP RUN
003160     END-IF
003170     OPEN OUTPUT NOTIFICATION-FILE
003180     IF NOT WS-NOT-OK
003190         DISPLAY 'SEMNOT1 - NOTIFICATION-FILE OPEN ERROR - '
003200             WS-NOT-STATUS
003210         STOP RUN
003220     END-IF
003230     PERFORM 110-READ-EVENT THRU 110-EXIT.
003240 960-EXIT.
003250     EXIT.
003260*
003270*-----------------------------------------------------------------
003280* 980-CLOSE-FILES
003290*-----------------------------------------------------------------
003300 980-CLOSE-FILES.
003310     CLOSE EVENT-FILE
003320     CLOSE NOTIFICATION-FILE.
003330 980-EXIT.
003340     EXIT.
