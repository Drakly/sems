000010******************************************************************
000020* SEMSTPRC  --  APPROVAL STEP AUDIT RECORD                      *
000030*                                                                *
000040*   ONE RECORD WRITTEN FOR EVERY ACTION TAKEN AGAINST AN        *
000050*   EXPENSE AS IT MOVES THROUGH THE WORKFLOW -- APPROVE,        *
000060*   REJECT, REQUEST-CHANGES, ESCALATE OR DELEGATE.  THE STEP    *
000070*   FILE IS WRITE/EXTEND ONLY, NEVER REWRITTEN.  RECORD LENGTH  *
000080*   IS FIXED AT 212 BYTES.                                      *
000090******************************************************************
000100*01-08-09 RLD  TICKET SEMS-0001  INITIAL LAYOUT                   RLD0003 
000110*
000120 01  SEM-STEP-REC.
000130     05  SEM-STEP-ID                    PIC X(36).
000140     05  SEM-STEP-EXPENSE-ID             PIC X(36).
000150     05  SEM-STEP-LEVEL                  PIC 9(2).
000160     05  SEM-STEP-APPROVER-ID             PIC X(36).
000170     05  SEM-STEP-ACTION                 PIC X(2).
000180         88  SEM-STEP-IS-APPROVE              VALUE 'AP'.
000190         88  SEM-STEP-IS-REJECT               VALUE 'RJ'.
000200         88  SEM-STEP-IS-REQ-CHANGES          VALUE 'RC'.
000210         88  SEM-STEP-IS-ESCALATE             VALUE 'ES'.
000220         88  SEM-STEP-IS-DELEGATE             VALUE 'DG'.
000230     05  SEM-STEP-COMMENTS                PIC X(80).
000240     05  SEM-STEP-ACTION-TS               PIC 9(14).
000250     05  SEM-STEP-TS-PARTS REDEFINES
000260         SEM-STEP-ACTION-TS.
000270         10  SEM-STEP-TS-DATE             PIC 9(8).
000280         10  SEM-STEP-TS-TIME             PIC 9(6).
000290     05  SEM-STEP-FILLER                  PIC X(06).
