000010******************************************************************
000020* SEMEVTRC  --  EXPENSE STATUS-CHANGE EVENT RECORD               *
000030*                                                                *
000040*   WRITTEN BY SEMEXP01 AND SEMAPR2 EVERY TIME AN EXPENSE'S     *
000050*   STATUS CHANGES.  READ BY SEMNOT1 TO DRIVE THE OUTBOUND      *
000060*   NOTIFICATION BUILD PASS.  RECORD LENGTH IS FIXED AT         *
000070*   191 BYTES.                                                  *
000080******************************************************************
000090*01-08-09 RLD  TICKET SEMS-0001  INITIAL LAYOUT                   RLD0006 
000100*
000110 01  SEM-EVENT-REC.
000120     05  SEM-EVT-EXPENSE-ID               PIC X(36).
000130     05  SEM-EVT-USER-ID                  PIC X(36).
000140     05  SEM-EVT-EMAIL                    PIC X(50).
000150     05  SEM-EVT-TITLE                    PIC X(40).
000160     05  SEM-EVT-AMOUNT                   PIC S9(9)V99.
000170     05  SEM-EVT-CURRENCY                 PIC X(3).
000180     05  SEM-EVT-NEW-STATUS               PIC X(2).
000190         88  SEM-EVT-IS-SUBMITTED             VALUE 'SU'.
000200         88  SEM-EVT-IS-APPROVED              VALUE 'AP'.
000210         88  SEM-EVT-IS-REJECTED              VALUE 'RJ'.
000220         88  SEM-EVT-IS-PAID                  VALUE 'PD'.
000230     05  SEM-EVT-FILLER                   PIC X(13).
