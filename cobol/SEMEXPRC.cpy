000010******************************************************************
000020* SEMEXPRC  --  EXPENSE MASTER RECORD LAYOUT                    *
000030*                                                                *
000040*   ONE RECORD PER EXPENSE CLAIM.  CARRIES THE CLAIM FROM        *
000050*   DRAFT THROUGH THE APPROVAL WORKFLOW TO PAID.  RECORD LENGTH  *
000060*   IS FIXED AT 620 BYTES -- SEE SEM-EXP-FILLER BELOW FOR THE    *
000070*   PAD.  KEYED BY SEM-EXP-ID (CANONICAL UUID TEXT).             *
000080******************************************************************
000090*01-08-09 RLD  TICKET SEMS-0001  INITIAL LAYOUT                   RLD0001 
000100*
000110 01  SEM-EXPENSE-REC.
000120     05  SEM-EXP-KEY-DATA.
000130         10  SEM-EXP-ID                  PIC X(36).
000140         10  SEM-EXP-USER-ID             PIC X(36).
000150     05  SEM-EXP-DESC-DATA.
000160         10  SEM-EXP-TITLE               PIC X(40).
000170         10  SEM-EXP-DESCRIPTION         PIC X(80).
000180         10  SEM-EXP-AMOUNT              PIC S9(9)V99.
000190         10  SEM-EXP-CURRENCY            PIC X(3).
000200         10  SEM-EXP-CATEGORY            PIC X(20).
000210         10  SEM-EXP-CATEGORY-ID         PIC X(36).
000220     05  SEM-EXP-STATUS-DATA.
000230         10  SEM-EXP-STATUS              PIC X(2).
000240             88  SEM-EXP-IS-DRAFT            VALUE 'DR'.
000250             88  SEM-EXP-IS-SUBMITTED        VALUE 'SU'.
000260             88  SEM-EXP-IS-UNDER-REVIEW     VALUE 'UR'.
000270             88  SEM-EXP-IS-CHANGES-REQD     VALUE 'CR'.
000280             88  SEM-EXP-IS-APPROVED         VALUE 'AP'.
000290             88  SEM-EXP-IS-REJECTED         VALUE 'RJ'.
000300             88  SEM-EXP-IS-PAID             VALUE 'PD'.
000310         10  SEM-EXP-DATE-N              PIC 9(8).
000320         10  SEM-EXP-DATE-YMD REDEFINES
000330             SEM-EXP-DATE-N.
000340             15  SEM-EXP-DATE-YYYY       PIC 9(4).
000350             15  SEM-EXP-DATE-MM         PIC 9(2).
000360             15  SEM-EXP-DATE-DD         PIC 9(2).
000370         10  SEM-EXP-CREATED-TS          PIC 9(14).
000380         10  SEM-EXP-UPDATED-TS          PIC 9(14).
000390     05  SEM-EXP-WORKFLOW-DATA.
000400         10  SEM-EXP-APPROVED-BY         PIC X(36).
000410         10  SEM-EXP-APPROVED-TS         PIC 9(14).
000420         10  SEM-EXP-RECEIPT-URL         PIC X(60).
000430         10  SEM-EXP-DEPARTMENT-ID       PIC X(36).
000440         10  SEM-EXP-PROJECT-ID          PIC X(36).
000450         10  SEM-EXP-CURR-LEVEL          PIC 9(2).
000460         10  SEM-EXP-REJECT-REASON       PIC X(60).
000470         10  SEM-EXP-REQ-RECEIPT         PIC X(1).
000480             88  SEM-EXP-RECEIPT-RQD         VALUE 'Y'.
000490         10  SEM-EXP-FLAG-REVIEW         PIC X(1).
000500             88  SEM-EXP-FLAGGED             VALUE 'Y'.
000510         10  SEM-EXP-REVIEW-COMMENTS     PIC X(60).
000520     05  SEM-EXP-FILLER                 PIC X(14).
